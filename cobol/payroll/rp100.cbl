000100****************************************************************
000110*                                                               *
000120*                 Transaction Pattern Analyzer                 *
000130*                                                               *
000140*      Reads a customer's raw bank transaction extract,        *
000150*      sanitizes the descriptions, groups like transactions    *
000160*      by amount and derives recurring income and expense      *
000170*      patterns for the Retirement Planning Suite.              *
000180*                                                               *
000190****************************************************************
000200*
000210 identification division.
000220*=========================
000230*
000240 program-id.          Rp100.
000250*
000260 author.              Vincent B Coen FBCS, FIDM, FIDPM.
000270*
000280 installation.        Retirement Planning Suite.
000290*
000300 date-written.        02/11/1984.
000310*
000320 date-compiled.
000330*
000340 security.            Copyright (C) 1984-2026 and later, Vincent
000350*                     Bryan Coen. Distributed under the GNU
000360*                     General Public License. See the file
000370*                     COPYING for details.
000380*
000390*    Remarks.             Transaction Pattern Analyzer.
000400*
000410*                         Originally Wksheet-Extract, a print of
000420*                         a client's bank extract sorted by value
000430*                         for the old budget worksheet
000440*                         service; rebuilt as Rp100 for RPS to turn
000450*                         a raw statement feed into detected income
000460*                         and expense patterns.
000470*
000480*    Version.            See Rp100-Version In Ws.
000490*
000500*    Called Modules.
000510*                         Rp040 - elapsed days between two Dates.
000520*
000530*    Functions Used:
000540*                         Integer-Of-Date (via Rp040 only).
000550*
000560*    Files used :
000570*                         TRANFILE.  Raw transaction extract, in.
000580*                         DETINCF.   Detected income patterns, out.
000590*                         DETEXPF.   Detected expense patterns, out.
000600*
000610*    Error messages used.
000620* Program specific:
000630*                         RP101.
000640*
000650* Changes:
000660* 02/11/84 rth - 1.00.00 Created as Wksheet-Extract - straight sort
000670*                and print of client bank lines, no grouping.
000680* 19/04/88 rth - 1.01.00 Added crude amount banding (10% bands) so
000690*                the worksheet clerk could see repeat payments.
000700* 11/07/92 smb - 1.02.00 Reworked banding to 5% and added a simple
000710*                weekly/monthly frequency guess off the date gaps.
000720* 23/11/98 djm - 1.03.00 Y2K review - dates already ccyy on the
000730*                extract file, no format change needed.
000740* 15/02/99 djm - 1.03.01 Confirmed date-gap maths correct across
000750*                the 1999/2000 boundary on test extracts.
000760* 09/06/04 smb - 1.04.00 Migrated to GNU Cobol, intrinsic date
000770*                Functions now used inside the (new) Rp040 helper.
000780* 19/09/25 vbc - 3.3.00  Version update and builds reset (RPS
000790*                common tree merge).
000800* 02/02/26 vbc - 3.3.01  Rebuilt as Rp100 for RPS - description
000810*                sanitizing, name/frequency/confidence scoring and
000820*                category tagging all new for this run.
000830* 07/02/26 vbc - 3.3.02  Added common-name word matching (Cc300),
000840*                first cut just kept the longest description.
000850* 10/02/26 vbc - 3.3.03  Expense patterns now sorted by category
000860*                then confidence, income by confidence only, to
000870*                match how Rp400 reads the two output files.
000880* 19/02/26 vbc - 3.3.04  Bb150 was dropping bare 8-9 digit order
000890*                numbers - split the standalone digit-run test
000900*                (10+) from the upper-alnum token test (8+, must
000910*                contain a letter) into separate rules, ticket 4468.
000920* 19/02/26 vbc - 3.3.05  Bb160 masked-card strip left the hyphen
000930*                and trailing digits of XXXX-XXXX / ****1234
000940*                fragments behind - now drops the whole token,
000950*                ticket 4471.
000960*
000970*************************************************************************
000980* Copyright Notice.
000990* ****************
001000*
001010* This notice supersedes all prior copyright notices and was updated
001020* 2024-04-16.
001030*
001040* These files and programs are part of the Retirement
001050* Planning Suite and are Copyright (c) Vincent B Coen,
001060* 1976-2026 and later.
001070*
001080* This program is now free software; you can redistribute it and/or
001090* modify it under the terms listed here and of the GNU General Public
001100* License as published by the Free Software Foundation; version 3 and
001110* later as revised for PERSONAL USAGE ONLY and that includes for use
001120* within a business but EXCLUDES repackaging or for Resale, Rental or
001130* Hire in ANY way.
001140*
001150* RPS is distributed in the hope that it will be useful, but WITHOUT
001160* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY
001170* or FITNESS FOR A PARTICULAR PURPOSE. See the GNU General Public
001180* License for more details.
001190*
001200* You should have received a copy of the GNU General Public License
001210* along with RPS; see the file COPYING. If not, write to the Free
001220* Software Foundation, 59 Temple Place, Suite 330, Boston, MA
001230* 02111-1307 USA.
001240*
001250*************************************************************************
001260*
001270 environment division.
001280*=========================
001290*
001300 configuration section.
001310 special-names.
001320     class RP-Numeric-Class  is "0123456789"
001330     class RP-Upper-Class    is "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001340*
001350 input-output section.
001360 file-control.
001370     select Tran-File
001380         assign to "TRANFILE"
001390         organization is line sequential
001400         file status  is WS-Tran-Status.
001410     select Detected-Income-File
001420         assign to "DETINCF"
001430         organization is line sequential
001440         file status  is WS-Detinc-Status.
001450     select Detected-Expense-File
001460         assign to "DETEXPF"
001470         organization is line sequential
001480         file status  is WS-Detexp-Status.
001490*
001500 data division.
001510*=========================
001520 file section.
001530*
001540 fd  Tran-File.
001550 copy "rptxn.cob".
001560*
001570 fd  Detected-Income-File.
001580 copy "rpdet.cob" replacing DET-Record    by DTI-Record
001590                            DET-Name      by DTI-Name
001600                            DET-Amount    by DTI-Amount
001610                            DET-Frequency by DTI-Frequency
001620                            DET-Confidence by DTI-Confidence
001630                            DET-Variance  by DTI-Variance
001640                            DET-Txn-Count by DTI-Txn-Count
001650                            DET-First-Seen by DTI-First-Seen
001660                            DET-Last-Seen by DTI-Last-Seen
001670                            DET-Category  by DTI-Category.
001680*
001690 fd  Detected-Expense-File.
001700 copy "rpdet.cob" replacing DET-Record    by DTX-Record
001710                            DET-Name      by DTX-Name
001720                            DET-Amount    by DTX-Amount
001730                            DET-Frequency by DTX-Frequency
001740                            DET-Confidence by DTX-Confidence
001750                            DET-Variance  by DTX-Variance
001760                            DET-Txn-Count by DTX-Txn-Count
001770                            DET-First-Seen by DTX-First-Seen
001780                            DET-Last-Seen by DTX-Last-Seen
001790                            DET-Category  by DTX-Category.
001800*
001810 working-storage section.
001820*-------------------------
001830*
001840 77  Rp100-Version           pic x(17)  value "Rp100   (3.3.05)".
001850*
001860 01  WS-File-Status.
001870     03  WS-Tran-Status          pic xx.
001880     03  WS-Detinc-Status        pic xx.
001890     03  WS-Detexp-Status        pic xx.
001900*
001910 01  Error-Messages.
001920     03  RP101   pic x(48) value
001930         "RP101 Fewer than 3 valid transactions - aborting".
001940*
001950 01  WS-Case-Tables.
001960     03  WS-Lower-Alpha    pic x(26) value
001970         "abcdefghijklmnopqrstuvwxyz".
001980     03  WS-Upper-Alpha    pic x(26) value
001990         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002000*
002010 01  WS-Counters.
002020     03  WS-Txn-Count            pic 9(3)  binary  value zero.
002030     03  SET-Count               pic 9(3)  binary  value zero.
002040     03  PAT-Count               pic 9(3)  binary  value zero.
002050     03  TX-Ix                   pic 9(3)  binary  value zero.
002060     03  Idx-I                   pic 9(3)  binary  value zero.
002070     03  Idx-J                   pic 9(3)  binary  value zero.
002080     03  Idx-K                   pic 9(3)  binary  value zero.
002090     03  Idx-M                   pic 9(3)  binary  value zero.
002100     03  WS-Grp-Member-Count     pic 9(3)  binary  value zero.
002110     03  WS-Word-Count           pic 9(2)  binary  value zero.
002120     03  WS-Tmp-Word-Count       pic 9(2)  binary  value zero.
002130     03  Word-Ix                 pic 9(2)  binary  value zero.
002140     03  WS-Gap-Pairs            pic 9(3)  binary  value zero.
002150     03  WS-Scan-Len             pic 9(2)  binary  value zero.
002160     03  WS-Cat-Ix               pic 9(2)  binary  value zero.
002170     03  WS-Hit-Tally            pic 9(3)  binary  value zero.
002180     03  WS-Sort-Swaps           pic 9(3)  binary  value zero.
002190     03  WS-Median-Q             pic 9(3)  binary  value zero.
002200*
002210 01  WS-Switches.
002220     03  WS-Set-Type             pic x     value "I".
002230*    "I" = income set, "E" = expense set
002240     03  WS-Cat-Found            pic x     value "N".
002250     03  WS-Prefix-Found         pic x     value "N".
002260*
002270 01  WS-Prefix-Table.
002280     03  filler  pic x(22) value "20DEBIT CARD PURCHASE ".
002290     03  filler  pic x(22) value "11DEBIT CARD          ".
002300     03  filler  pic x(22) value "12CREDIT CARD         ".
002310     03  filler  pic x(22) value "15ACH WITHDRAWAL      ".
002320     03  filler  pic x(22) value "12ACH DEPOSIT         ".
002330     03  filler  pic x(22) value "15ONLINE PAYMENT      ".
002340     03  filler  pic x(22) value "07CHECK #             ".
002350     03  filler  pic x(22) value "06CHECK               ".
002360     03  filler  pic x(22) value "13POS PURCHASE        ".
002370     03  filler  pic x(22) value "15ATM WITHDRAWAL      ".
002380 01  WS-Prefix-Table-R  redefines WS-Prefix-Table.
002390     03  WS-Prefix-Entry         occurs 10.
002400         05  WS-Prefix-Len       pic 99.
002410         05  WS-Prefix-Text      pic x(20).
002420*
002430 copy "rprate.cob".
002440*
002450 01  TXN-Table.
002460     03  TXN-Entry               occurs 999  indexed by TX-Px.
002470         05  TXN-T-Date              pic x(10).
002480         05  TXN-T-Date-Parts  redefines TXN-T-Date.
002490             07  TXN-T-CCYY          pic x(4).
002500             07  filler              pic x.
002510             07  TXN-T-MM            pic x(2).
002520             07  filler              pic x.
002530             07  TXN-T-DD            pic x(2).
002540         05  TXN-T-Amount            pic s9(7)v99.
002550         05  TXN-T-Amount-U  redefines TXN-T-Amount  pic 9(7)v99.
002560         05  TXN-T-Desc-Raw          pic x(60).
002570         05  TXN-T-Desc-San          pic x(50).
002580*
002590 01  SET-Table.
002600     03  SET-Entry                occurs 999  indexed by SET-Px.
002610         05  SET-Amount               pic s9(7)v99.
002620         05  SET-Amount-Parts redefines SET-Amount.
002630             07  SET-Amount-Whole     pic s9(5).
002640             07  SET-Amount-Cents     pic 9(2).
002650         05  SET-Date                 pic x(10).
002660         05  SET-Desc                 pic x(50).
002670         05  SET-Used                 pic x  value "N".
002680*
002690 01  PAT-Table.
002700     03  PAT-Entry                occurs 999  indexed by PAT-Px.
002710         05  PAT-Name                 pic x(50).
002720         05  PAT-Amount               pic s9(7)v99.
002730         05  PAT-Frequency            pic x(10).
002740         05  PAT-Confidence           pic v99.
002750         05  PAT-Variance             pic s9(7)v99.
002760         05  PAT-Txn-Count            pic 9(4).
002770         05  PAT-First                pic x(10).
002780         05  PAT-Last                 pic x(10).
002790         05  PAT-Category             pic x(15).
002800*
002810 01  WS-Cluster-Work.
002820     03  WS-Base-Amt               pic s9(7)v99.
002830     03  WS-Hi-Amt                 pic s9(7)v99.
002840     03  WS-Grp-Members            pic 9(3)  binary  occurs 999.
002850     03  WS-Sum-Amt                pic s9(9)v99  comp-3.
002860     03  WS-Mean-Amt               pic s9(7)v99  comp-3.
002870     03  WS-Sum-Sq-Diff            pic s9(11)v99 comp-3.
002880     03  WS-Diff-Amt               pic s9(7)v99  comp-3.
002890     03  WS-Variance-Amt           pic s9(9)v99  comp-3.
002900     03  WS-Stdev-Amt              pic s9(7)v99  comp-3.
002910     03  WS-Median-Amt             pic s9(7)v99  comp-3.
002920     03  WS-Confidence             pic v99  comp-3.
002930     03  WS-Consistency            pic v99  comp-3.
002940     03  WS-Freq-Text              pic x(10).
002950     03  WS-Freq-Score             pic v99  comp-3.
002960     03  WS-Count-Bonus            pic v99  comp-3.
002970     03  WS-Common-Name            pic x(50).
002980     03  WS-Sum-Gap-Days           pic s9(7)  comp-3  value zero.
002990     03  WS-Mean-Gap-Days          pic s9(5)v99  comp-3.
003000     03  WS-Grp-Dates              pic x(10)  occurs 999.
003010     03  WS-Category               pic x(15)  value "OTHER".
003020*
003030 01  WS-Word-Table.
003040     03  WS-Word-Entry             occurs 8.
003050         05  WS-Word                  pic x(20).
003060         05  WS-Word-Present          pic x  value "Y".
003070 01  WS-Word-Table-Flat  redefines WS-Word-Table  pic x(168).
003080*
003090 01  WS-Tmp-Word-Table.
003100     03  WS-Tmp-Word               pic x(20)  occurs 8.
003110*
003120 01  WS-Work-Fields.
003130     03  WS-Desc-Work              pic x(60).
003140     03  WS-Desc-Upper             pic x(60).
003150     03  WS-Cat-Search             pic x(400).
003160     03  WS-Scan-Field             pic x(60).
003170     03  WS-One-Char               pic x.
003180     03  WS-Has-Alpha              pic x.
003190     03  filler                    pic x(2).
003200*
003210 01  Rp040-Parms.
003220     03  Rp040-From-Date           pic x(10).
003230     03  Rp040-To-Date             pic x(10).
003240     03  Rp040-Years               pic s9(3)  comp-3.
003250     03  Rp040-Days                pic s9(7)  comp-3.
003260*
003270 01  RP-Calling-Data.
003280     03  RP-Term-Code              pic 99  value zero.
003290*
003300 01  WS-Table-Saves.
003310     03  TXN-Table-Save            pic x(129).
003320     03  SET-Table-Save            pic x(70).
003330     03  PAT-Table-Save            pic x(119).
003340*
003350 procedure division.
003360*=========================
003370*
003380 aa000-Main-Line               section.
003390*****************************************
003400*
003410     perform  aa010-Open-Files.
003420     perform  aa020-Load-Transactions thru aa020-Exit.
003430     if       WS-Txn-Count < 3
003440              display   RP101
003450              perform   zz900-Close-Files
003460              move      8 to RP-Term-Code
003470              goback    returning RP-Term-Code.
003480     perform  aa030-Sort-Transactions thru aa030-Exit.
003490     perform  bb100-Sanitize-Description thru bb100-Exit
003500              varying TX-Ix from 1 by 1 until TX-Ix > WS-Txn-Count.
003510     move     "I" to WS-Set-Type.
003520     perform  ee100-Build-Income-Set thru ee100-Exit.
003530     perform  dd000-Process-Set thru dd000-Exit.
003540     move     "E" to WS-Set-Type.
003550     perform  ee200-Build-Expense-Set thru ee200-Exit.
003560     perform  dd000-Process-Set thru dd000-Exit.
003570     perform  zz900-Close-Files.
003580     move     zero to RP-Term-Code.
003590     goback   returning RP-Term-Code.
003600*
003610 aa010-Open-Files.
003620*
003630     open     input  Tran-File.
003640     open     output Detected-Income-File.
003650     open     output Detected-Expense-File.
003660*
003670 aa020-Load-Transactions.
003680*
003690     read     Tran-File
003700              at end move high-values to TXN-Date
003710     end-read.
003720 aa020-Loop.
003730     if       TXN-Date = high-values
003740              go to aa020-Exit.
003750     if       TXN-Date = spaces
003760           or TXN-Desc = spaces
003770           or TXN-Amount = zero
003780              go to aa020-Read-Next.
003790     add      1 to WS-Txn-Count.
003800     set      TX-Px to WS-Txn-Count.
003810     move     TXN-Date          to TXN-T-Date (TX-Px).
003820     move     TXN-Amount        to TXN-T-Amount (TX-Px).
003830     move     TXN-Desc          to TXN-T-Desc-Raw (TX-Px).
003840 aa020-Read-Next.
003850     read     Tran-File
003860              at end move high-values to TXN-Date
003870     end-read.
003880     go       to aa020-Loop.
003890 aa020-Exit.
003900     exit.
003910*
003920 aa030-Sort-Transactions.
003930*
003940*    Simple exchange sort on Date, ascending - ISO yyyy-mm-dd
003950*    compares correctly as plain X(10).
003960*
003970     move     1 to WS-Sort-Swaps.
003980     perform  aa031-Sort-Pass thru aa031-Exit
003990              until WS-Sort-Swaps = 0.
004000 aa030-Exit.
004010     exit.
004020*
004030 aa031-Sort-Pass.
004040*
004050     move     0 to WS-Sort-Swaps.
004060     perform  aa032-Sort-Compare thru aa032-Exit
004070              varying Idx-I from 1 by 1 until Idx-I > WS-Txn-Count - 1.
004080 aa031-Exit.
004090     exit.
004100*
004110 aa032-Sort-Compare.
004120*
004130     if       TXN-T-Date (Idx-I) > TXN-T-Date (Idx-I + 1)
004140              perform aa033-Swap-Txn.
004150 aa032-Exit.
004160     exit.
004170*
004180 aa033-Swap-Txn.
004190*
004200     move     TXN-Entry (Idx-I)      to TXN-Table-Save.
004210     move     TXN-Entry (Idx-I + 1)  to TXN-Entry (Idx-I).
004220     move     TXN-Table-Save         to TXN-Entry (Idx-I + 1).
004230     add      1 to WS-Sort-Swaps.
004240*
004250 bb100-Sanitize-Description.
004260*
004270     move     TXN-T-Desc-Raw (TX-Ix)  to WS-Desc-Work.
004280     perform  bb110-Fold-Upper        thru bb110-Exit.
004290     perform  bb120-Strip-Prefix      thru bb120-Exit.
004300     perform  bb130-Strip-Star-Code   thru bb130-Exit.
004310     perform  bb140-Strip-Digit-Runs  thru bb140-Exit.
004320     perform  bb150-Strip-Alnum-Token thru bb150-Exit.
004330     perform  bb160-Strip-Masked-Card thru bb160-Exit.
004340     perform  bb170-Collapse-Spaces   thru bb170-Exit.
004350     if       WS-Desc-Work = spaces
004360              move TXN-T-Desc-Raw (TX-Ix) (1:50) to WS-Desc-Work.
004370     perform  bb180-Title-Case        thru bb180-Exit.
004380     move     WS-Desc-Work (1:50) to TXN-T-Desc-San (TX-Ix).
004390 bb100-Exit.
004400     exit.
004410*
004420 bb110-Fold-Upper.
004430*
004440     move     WS-Desc-Work to WS-Desc-Upper.
004450     inspect  WS-Desc-Upper converting WS-Lower-Alpha
004460                                     to WS-Upper-Alpha.
004470 bb110-Exit.
004480     exit.
004490*
004500 bb120-Strip-Prefix.
004510*
004520     move     "N" to WS-Prefix-Found.
004530     perform  bb121-Prefix-Test thru bb121-Exit
004540              varying Idx-I from 1 by 1
004550              until Idx-I > 10 or WS-Prefix-Found = "Y".
004560 bb120-Exit.
004570     exit.
004580*
004590 bb121-Prefix-Test.
004600*
004610     move     WS-Prefix-Len (Idx-I) to WS-Scan-Len.
004620     if       WS-Desc-Upper (1:WS-Scan-Len) =
004630              WS-Prefix-Text (Idx-I) (1:WS-Scan-Len)
004640              move    WS-Desc-Work (WS-Scan-Len + 1:) to WS-Scan-Field
004650              move    spaces to WS-Desc-Work
004660              move    WS-Scan-Field to WS-Desc-Work
004670              move    "Y" to WS-Prefix-Found
004680              perform bb110-Fold-Upper thru bb110-Exit.
004690 bb121-Exit.
004700     exit.
004710*
004720 bb130-Strip-Star-Code.
004730*
004740*    Trailing *CODE - find rightmost "*", check remainder is all
004750*    upper/digit, if so truncate there.
004760*
004770     move     zero to WS-Scan-Len.
004780     inspect  WS-Desc-Work tallying WS-Scan-Len for characters
004790              before initial spaces.
004800     move     zero to Idx-J.
004810     perform  bb131-Find-Star thru bb131-Exit
004820              varying Idx-I from 1 by 1 until Idx-I > WS-Scan-Len.
004830     if       Idx-J > zero
004840              move spaces to WS-Desc-Work (Idx-J:).
004850 bb130-Exit.
004860     exit.
004870*
004880 bb131-Find-Star.
004890*
004900     if       WS-Desc-Work (Idx-I:1) = "*"
004910              move Idx-I to Idx-J.
004920 bb131-Exit.
004930     exit.
004940*
004950 bb140-Strip-Digit-Runs.
004960*
004970*    Remove a trailing run of 8+ digits.
004980*
004990     move     zero to WS-Scan-Len.
005000     inspect  WS-Desc-Work tallying WS-Scan-Len for characters
005010              before initial spaces.
005020     if       WS-Scan-Len > zero
005030              move WS-Scan-Len to Idx-J
005040              move zero to Idx-K
005050              perform bb141-Back-Digit thru bb141-Exit
005060                      until Idx-J = zero
005070                         or WS-Desc-Work (Idx-J:1) not numeric
005080              if     (WS-Scan-Len - Idx-J) >= 8
005090                      move spaces to WS-Desc-Work (Idx-J + 1:)
005100              end-if.
005110 bb140-Exit.
005120     exit.
005130*
005140 bb141-Back-Digit.
005150*
005160     subtract 1 from Idx-J.
005170 bb141-Exit.
005180     exit.
005190*
005200 bb150-Strip-Alnum-Token.
005210*
005220*    Two independent rules, own thresholds each - a bare 8-9 digit
005230*    token (order number, etc) is below the digit-run cutoff and
005240*    must survive.  Only 10+ pure digits or 8+ upper/digit chars
005250*    with at least one letter get dropped - see bb152/bb153.
005260*
005270     move     zero to WS-Word-Count.
005280     perform  bb151-Split-Words thru bb151-Exit.
005290     move     spaces to WS-Desc-Work.
005300     move     1 to Idx-K.
005310     perform  bb152-Rebuild-Words thru bb152-Exit
005320              varying Idx-I from 1 by 1 until Idx-I > WS-Tmp-Word-Count.
005330 bb150-Exit.
005340     exit.
005350*
005360 bb151-Split-Words.
005370*
005380     unstring WS-Desc-Work delimited by all spaces
005390              into WS-Tmp-Word (1) WS-Tmp-Word (2) WS-Tmp-Word (3)
005400                   WS-Tmp-Word (4) WS-Tmp-Word (5) WS-Tmp-Word (6)
005410                   WS-Tmp-Word (7) WS-Tmp-Word (8)
005420              tallying WS-Tmp-Word-Count.
005430 bb151-Exit.
005440     exit.
005450*
005460 bb152-Rebuild-Words.
005470*
005480     move     zero to WS-Scan-Len.
005490     inspect  WS-Tmp-Word (Idx-I) tallying WS-Scan-Len
005500              for characters before initial spaces.
005510     move     "N" to WS-One-Char.
005520*
005530*    Rule 1 (U1-S step 4) - standalone run of 10+ pure digits.
005540*
005550     if       WS-Scan-Len not < 10
005560     and      WS-Tmp-Word (Idx-I) (1:WS-Scan-Len) is numeric
005570              move "Y" to WS-One-Char
005580     end-if.
005590*
005600*    Rule 2 (U1-S step 5) - standalone upper-alnum token of 8+ chars,
005610*    every character upper-case letter or digit, with at least one
005620*    letter present (a bare 8-9 digit order number is NOT this rule -
005630*    it is caught by rule 1 above only when it reaches 10 digits).
005640*
005650     if       WS-One-Char = "N"
005660     and      WS-Scan-Len not < 8
005670              move "N" to WS-Has-Alpha
005680              move "Y" to WS-One-Char
005690              perform bb153-Check-Alnum thru bb153-Exit
005700                      varying Idx-J from 1 by 1
005710                      until Idx-J > WS-Scan-Len
005720                         or WS-One-Char = "N"
005730              if     WS-Has-Alpha = "N"
005740                     move "N" to WS-One-Char
005750              end-if
005760     end-if.
005770     if       WS-One-Char = "N"
005780              string  WS-Tmp-Word (Idx-I) (1:WS-Scan-Len) " "
005790                      delimited by size
005800                      into WS-Desc-Work
005810                      with pointer Idx-K
005820     end-if.
005830 bb152-Exit.
005840     exit.
005850*
005860 bb153-Check-Alnum.
005870*
005880     if       WS-Tmp-Word (Idx-I) (Idx-J:1) is alphabetic-upper
005890              move "Y" to WS-Has-Alpha
005900     else
005910              if  not WS-Tmp-Word (Idx-I) (Idx-J:1) is numeric
005920                      move "N" to WS-One-Char
005930              end-if
005940     end-if.
005950 bb153-Exit.
005960     exit.
005970*
005980 bb160-Strip-Masked-Card.
005990*
006000*    Masked card fragments - XXXX-XXXX / ****1234 shapes.  Whole
006010*    token dropped, not just the mask characters, else the trailing
006020*    hyphen or digit group is left stranded in the description.
006030*    19/02/26 vbc - reworked, was a literal INSPECT ... CONVERTING
006040*    "XXXX" which left "-" and trailing digits behind, ticket 4471.
006050*
006060     unstring WS-Desc-Work delimited by all spaces
006070              into WS-Tmp-Word (1) WS-Tmp-Word (2) WS-Tmp-Word (3)
006080                   WS-Tmp-Word (4) WS-Tmp-Word (5) WS-Tmp-Word (6)
006090                   WS-Tmp-Word (7) WS-Tmp-Word (8)
006100              tallying WS-Tmp-Word-Count.
006110     move     spaces to WS-Desc-Work.
006120     move     1 to Idx-K.
006130     perform  bb161-Rebuild-Card-Words thru bb161-Exit
006140              varying Idx-I from 1 by 1 until Idx-I > WS-Tmp-Word-Count.
006150 bb160-Exit.
006160     exit.
006170*
006180 bb161-Rebuild-Card-Words.
006190*
006200     move     zero to WS-Scan-Len.
006210     inspect  WS-Tmp-Word (Idx-I) tallying WS-Scan-Len
006220              for characters before initial spaces.
006230     move     "N" to WS-One-Char.
006240     if       WS-Scan-Len not < 4
006250     and      (WS-Tmp-Word (Idx-I) (1:4) = "XXXX"
006260               or WS-Tmp-Word (Idx-I) (1:4) = "****")
006270              move "Y" to WS-One-Char
006280     end-if.
006290     if       WS-One-Char = "N"
006300              string  WS-Tmp-Word (Idx-I) (1:WS-Scan-Len) " "
006310                      delimited by size
006320                      into WS-Desc-Work
006330                      with pointer Idx-K
006340     end-if.
006350 bb161-Exit.
006360     exit.
006370*
006380 bb170-Collapse-Spaces.
006390*
006400     inspect  WS-Desc-Work tallying WS-Scan-Len for all "  ".
006410     perform  bb171-Squeeze thru bb171-Exit
006420              until WS-Scan-Len = zero.
006430 bb170-Exit.
006440     exit.
006450*
006460 bb171-Squeeze.
006470*
006480     inspect  WS-Desc-Work replacing all "  " by " ".
006490     move     zero to WS-Scan-Len.
006500     inspect  WS-Desc-Work tallying WS-Scan-Len for all "  ".
006510 bb171-Exit.
006520     exit.
006530*
006540 bb180-Title-Case.
006550*
006560     inspect  WS-Desc-Work converting WS-Upper-Alpha
006570                                    to WS-Lower-Alpha.
006580     move     "Y" to WS-One-Char.
006590     perform  bb181-Case-One-Char thru bb181-Exit
006600              varying Idx-I from 1 by 1 until Idx-I > 50.
006610 bb180-Exit.
006620     exit.
006630*
006640 bb181-Case-One-Char.
006650*
006660     if       Idx-I = 1 or WS-Desc-Work (Idx-I - 1:1) = space
006670              inspect WS-Desc-Work (Idx-I:1) converting WS-Lower-Alpha
006680                                                       to WS-Upper-Alpha.
006690 bb181-Exit.
006700     exit.
006710*
006720 dd000-Process-Set.
006730*
006740     move     zero to PAT-Count.
006750     perform  ff100-Sort-Set-By-Amount thru ff100-Exit.
006760     perform  cc100-Cluster-Amounts thru cc100-Exit
006770              varying Idx-I from 1 by 1 until Idx-I > SET-Count.
006780     perform  gg100-Sort-Patterns thru gg100-Exit.
006790     perform  dd100-Write-Patterns thru dd100-Exit
006800              varying Idx-K from 1 by 1 until Idx-K > PAT-Count.
006810 dd000-Exit.
006820     exit.
006830*
006840 dd100-Write-Patterns.
006850*
006860     if       WS-Set-Type = "I"
006870              move  PAT-Name (Idx-K)       to DTI-Name
006880              move  PAT-Amount (Idx-K)     to DTI-Amount
006890              move  PAT-Frequency (Idx-K)  to DTI-Frequency
006900              move  PAT-Confidence (Idx-K) to DTI-Confidence
006910              move  PAT-Variance (Idx-K)   to DTI-Variance
006920              move  PAT-Txn-Count (Idx-K)  to DTI-Txn-Count
006930              move  PAT-First (Idx-K)      to DTI-First-Seen
006940              move  PAT-Last (Idx-K)       to DTI-Last-Seen
006950              move  spaces                 to DTI-Category
006960              write DTI-Record
006970     else
006980              move  PAT-Name (Idx-K)       to DTX-Name
006990              move  PAT-Amount (Idx-K)     to DTX-Amount
007000              move  PAT-Frequency (Idx-K)  to DTX-Frequency
007010              move  PAT-Confidence (Idx-K) to DTX-Confidence
007020              move  PAT-Variance (Idx-K)   to DTX-Variance
007030              move  PAT-Txn-Count (Idx-K)  to DTX-Txn-Count
007040              move  PAT-First (Idx-K)      to DTX-First-Seen
007050              move  PAT-Last (Idx-K)       to DTX-Last-Seen
007060              move  PAT-Category (Idx-K)   to DTX-Category
007070              write DTX-Record
007080     end-if.
007090 dd100-Exit.
007100     exit.
007110*
007120 ee100-Build-Income-Set.
007130*
007140     move     zero to SET-Count.
007150     perform  ee101-Copy-Income thru ee101-Exit
007160              varying Idx-I from 1 by 1 until Idx-I > WS-Txn-Count.
007170 ee100-Exit.
007180     exit.
007190*
007200 ee101-Copy-Income.
007210*
007220     if       TXN-T-Amount (Idx-I) > zero
007230              add    1 to SET-Count
007240              set    SET-Px to SET-Count
007250              move   TXN-T-Amount (Idx-I)   to SET-Amount (SET-Px)
007260              move   TXN-T-Date (Idx-I)     to SET-Date (SET-Px)
007270              move   TXN-T-Desc-San (Idx-I) to SET-Desc (SET-Px)
007280              move   "N"                    to SET-Used (SET-Px).
007290 ee101-Exit.
007300     exit.
007310*
007320 ee200-Build-Expense-Set.
007330*
007340     move     zero to SET-Count.
007350     perform  ee201-Copy-Expense thru ee201-Exit
007360              varying Idx-I from 1 by 1 until Idx-I > WS-Txn-Count.
007370 ee200-Exit.
007380     exit.
007390*
007400 ee201-Copy-Expense.
007410*
007420     if       TXN-T-Amount (Idx-I) < zero
007430              add    1 to SET-Count
007440              set    SET-Px to SET-Count
007450              compute SET-Amount (SET-Px) = zero - TXN-T-Amount (Idx-I)
007460              move   TXN-T-Date (Idx-I)     to SET-Date (SET-Px)
007470              move   TXN-T-Desc-San (Idx-I) to SET-Desc (SET-Px)
007480              move   "N"                    to SET-Used (SET-Px).
007490 ee201-Exit.
007500     exit.
007510*
007520 ff100-Sort-Set-By-Amount.
007530*
007540     move     1 to WS-Sort-Swaps.
007550     perform  ff101-Sort-Pass thru ff101-Exit
007560              until WS-Sort-Swaps = 0.
007570 ff100-Exit.
007580     exit.
007590*
007600 ff101-Sort-Pass.
007610*
007620     move     0 to WS-Sort-Swaps.
007630     perform  ff102-Sort-Compare thru ff102-Exit
007640              varying Idx-J from 1 by 1 until Idx-J > SET-Count - 1.
007650 ff101-Exit.
007660     exit.
007670*
007680 ff102-Sort-Compare.
007690*
007700     if       SET-Amount (Idx-J) > SET-Amount (Idx-J + 1)
007710              move    SET-Entry (Idx-J)      to SET-Table-Save
007720              move    SET-Entry (Idx-J + 1)  to SET-Entry (Idx-J)
007730              move    SET-Table-Save         to SET-Entry (Idx-J + 1)
007740              add     1 to WS-Sort-Swaps.
007750 ff102-Exit.
007760     exit.
007770*
007780 cc100-Cluster-Amounts.
007790*
007800     if       SET-Used (Idx-I) = "N"
007810              perform cc110-Build-Group thru cc110-Exit
007820              if      WS-Grp-Member-Count > 1
007830                      perform cc200-Compute-Frequency thru cc200-Exit
007840                      perform cc300-Compute-Common-Name thru cc300-Exit
007850                      perform cc400-Compute-Confidence thru cc400-Exit
007860                      if      WS-Confidence not < .50
007870                              move   spaces to WS-Category
007880                              if     WS-Set-Type = "E"
007890                                     perform cc500-Categorize-Expense
007900                                             thru cc500-Exit
007910                              end-if
007920                              perform cc600-Add-Pattern thru cc600-Exit
007930                      end-if
007940              end-if.
007950 cc100-Exit.
007960     exit.
007970*
007980 cc110-Build-Group.
007990*
008000     move     SET-Amount (Idx-I) to WS-Base-Amt.
008010     compute  WS-Hi-Amt = WS-Base-Amt * 1.05.
008020     move     zero to WS-Grp-Member-Count.
008030     perform  cc111-Group-Test-Add thru cc111-Exit
008040              varying Idx-J from Idx-I by 1
008050              until Idx-J > SET-Count or SET-Amount (Idx-J) > WS-Hi-Amt.
008060 cc110-Exit.
008070     exit.
008080*
008090 cc111-Group-Test-Add.
008100*
008110     if       SET-Used (Idx-J) = "N"
008120              add   1 to WS-Grp-Member-Count
008130              move  Idx-J to WS-Grp-Members (WS-Grp-Member-Count)
008140              move  "Y"   to SET-Used (Idx-J).
008150 cc111-Exit.
008160     exit.
008170*
008180 cc200-Compute-Frequency.
008190*
008200*    Group members are already in ascending amount (hence roughly
008210*    arrival) order but not by Date - copy Dates out and re-sort
008220*    before measuring the gaps.
008230*
008240     perform  cc210-Copy-Group-Date thru cc210-Exit
008250              varying Idx-M from 1 by 1 until Idx-M > WS-Grp-Member-Count.
008260     perform  cc220-Sort-Group-Dates thru cc220-Exit.
008270     move     zero to WS-Sum-Gap-Days.
008280     move     zero to WS-Gap-Pairs.
008290     perform  cc230-Gap-Pair thru cc230-Exit
008300              varying Idx-M from 1 by 1
008310              until Idx-M > WS-Grp-Member-Count - 1.
008320     if       WS-Gap-Pairs < 1
008330              move "IRREGULAR" to WS-Freq-Text
008340              move .50         to WS-Freq-Score
008350     else
008360              compute WS-Mean-Gap-Days rounded =
008370                      WS-Sum-Gap-Days / WS-Gap-Pairs
008380              perform cc240-Classify-Gap thru cc240-Exit
008390     end-if.
008400 cc200-Exit.
008410     exit.
008420*
008430 cc210-Copy-Group-Date.
008440*
008450     move     SET-Date (WS-Grp-Members (Idx-M)) to WS-Grp-Dates (Idx-M).
008460 cc210-Exit.
008470     exit.
008480*
008490 cc220-Sort-Group-Dates.
008500*
008510     move     1 to WS-Sort-Swaps.
008520     perform  cc221-Date-Pass thru cc221-Exit
008530              until WS-Sort-Swaps = 0.
008540 cc220-Exit.
008550     exit.
008560*
008570 cc221-Date-Pass.
008580*
008590     move     0 to WS-Sort-Swaps.
008600     perform  cc222-Date-Compare thru cc222-Exit
008610              varying Idx-M from 1 by 1
008620              until Idx-M > WS-Grp-Member-Count - 1.
008630 cc221-Exit.
008640     exit.
008650*
008660 cc222-Date-Compare.
008670*
008680     if       WS-Grp-Dates (Idx-M) > WS-Grp-Dates (Idx-M + 1)
008690              move WS-Grp-Dates (Idx-M)     to WS-Scan-Field (1:10)
008700              move WS-Grp-Dates (Idx-M + 1) to WS-Grp-Dates (Idx-M)
008710              move WS-Scan-Field (1:10)     to WS-Grp-Dates (Idx-M + 1)
008720              add  1 to WS-Sort-Swaps.
008730 cc222-Exit.
008740     exit.
008750*
008760 cc230-Gap-Pair.
008770*
008780     move     WS-Grp-Dates (Idx-M)     to Rp040-From-Date.
008790     move     WS-Grp-Dates (Idx-M + 1) to Rp040-To-Date.
008800     call     "RP040" using Rp040-Parms.
008810     add      Rp040-Days to WS-Sum-Gap-Days.
008820     add      1 to WS-Gap-Pairs.
008830 cc230-Exit.
008840     exit.
008850*
008860 cc240-Classify-Gap.
008870*
008880     evaluate true
008890         when WS-Mean-Gap-Days >= 6  and WS-Mean-Gap-Days <= 8
008900              move "WEEKLY"    to WS-Freq-Text  move .95 to WS-Freq-Score
008910         when WS-Mean-Gap-Days >= 13 and WS-Mean-Gap-Days <= 15
008920              move "BIWEEKLY"  to WS-Freq-Text  move .95 to WS-Freq-Score
008930         when WS-Mean-Gap-Days >= 28 and WS-Mean-Gap-Days <= 35
008940              move "MONTHLY"   to WS-Freq-Text  move .95 to WS-Freq-Score
008950         when WS-Mean-Gap-Days >= 88 and WS-Mean-Gap-Days <= 95
008960              move "QUARTERLY" to WS-Freq-Text  move .85 to WS-Freq-Score
008970         when other
008980              move "IRREGULAR" to WS-Freq-Text  move .50 to WS-Freq-Score
008990     end-evaluate.
009000 cc240-Exit.
009010     exit.
009020*
009030 cc300-Compute-Common-Name.
009040*
009050     move     spaces to WS-Word-Table.
009060     move     zero   to WS-Word-Count.
009070     move     SET-Desc (WS-Grp-Members (1)) to WS-Desc-Work.
009080     perform  bb151-Split-Words thru bb151-Exit.
009090     move     WS-Tmp-Word-Count to WS-Word-Count.
009100     perform  cc310-Load-Word thru cc310-Exit
009110              varying Idx-M from 1 by 1 until Idx-M > WS-Word-Count.
009120     if       WS-Grp-Member-Count > 1
009130              perform cc320-Check-Other-Desc thru cc320-Exit
009140                      varying Idx-M from 2 by 1
009150                      until Idx-M > WS-Grp-Member-Count.
009160     perform  cc330-Pick-Common-Words thru cc330-Exit.
009170     if       WS-Common-Name = spaces
009180              move SET-Desc (WS-Grp-Members (1)) (1:50)
009190                                              to WS-Common-Name.
009200 cc300-Exit.
009210     exit.
009220*
009230 cc310-Load-Word.
009240*
009250     move     WS-Tmp-Word (Idx-M) to WS-Word (Idx-M).
009260     move     "Y" to WS-Word-Present (Idx-M).
009270 cc310-Exit.
009280     exit.
009290*
009300 cc320-Check-Other-Desc.
009310*
009320     move     SET-Desc (WS-Grp-Members (Idx-M)) to WS-Desc-Work.
009330     perform  bb151-Split-Words thru bb151-Exit.
009340     perform  cc321-Word-In-Other thru cc321-Exit
009350              varying Word-Ix from 1 by 1 until Word-Ix > WS-Word-Count.
009360 cc320-Exit.
009370     exit.
009380*
009390 cc321-Word-In-Other.
009400*
009410     if       WS-Word-Present (Word-Ix) = "Y"
009420              move "N" to WS-One-Char
009430              perform cc322-Match-Tmp thru cc322-Exit
009440                      varying Idx-J from 1 by 1
009450                      until Idx-J > WS-Tmp-Word-Count or WS-One-Char = "Y"
009460              if      WS-One-Char = "N"
009470                      move "N" to WS-Word-Present (Word-Ix)
009480              end-if.
009490 cc321-Exit.
009500     exit.
009510*
009520 cc322-Match-Tmp.
009530*
009540     if       WS-Word (Word-Ix) = WS-Tmp-Word (Idx-J)
009550              move "Y" to WS-One-Char.
009560 cc322-Exit.
009570     exit.
009580*
009590 cc330-Pick-Common-Words.
009600*
009610*    Up to the 3 longest surviving words, title case already
009620*    carried from Bb180, joined by single spaces.
009630*
009640     move     spaces to WS-Common-Name.
009650     move     1 to Idx-K.
009660     perform  cc331-Emit-Longest thru cc331-Exit
009670              varying Idx-M from 1 by 1 until Idx-M > 3.
009680 cc330-Exit.
009690     exit.
009700*
009710 cc331-Emit-Longest.
009720*
009730     move     zero to WS-Scan-Len.
009740     move     zero to Word-Ix.
009750     perform  cc332-Find-Longest thru cc332-Exit
009760              varying Idx-J from 1 by 1 until Idx-J > WS-Word-Count.
009770     if       Word-Ix > zero
009780              move   "N" to WS-Word-Present (Word-Ix)
009790              move   zero to WS-Scan-Len
009800              inspect WS-Word (Word-Ix) tallying WS-Scan-Len
009810                      for characters before initial spaces
009820              string WS-Word (Word-Ix) (1:WS-Scan-Len) " "
009830                     delimited by size
009840                     into WS-Common-Name
009850                     with pointer Idx-K.
009860 cc331-Exit.
009870     exit.
009880*
009890 cc332-Find-Longest.
009900*
009910     if       WS-Word-Present (Idx-J) = "Y"
009920              move zero to Idx-I
009930              inspect WS-Word (Idx-J) tallying Idx-I
009940                      for characters before initial spaces
009950              if   Idx-I > WS-Scan-Len
009960                   move Idx-I to WS-Scan-Len
009970                   move Idx-J to Word-Ix
009980              end-if.
009990 cc332-Exit.
010000     exit.
010010*
010020 cc400-Compute-Confidence.
010030*
010040     move     zero to WS-Sum-Amt.
010050     perform  cc410-Sum-Amount thru cc410-Exit
010060              varying Idx-M from 1 by 1 until Idx-M > WS-Grp-Member-Count.
010070     compute  WS-Mean-Amt rounded = WS-Sum-Amt / WS-Grp-Member-Count.
010080     move     zero to WS-Sum-Sq-Diff.
010090     perform  cc420-Sum-Sq-Diff thru cc420-Exit
010100              varying Idx-M from 1 by 1 until Idx-M > WS-Grp-Member-Count.
010110     if       WS-Grp-Member-Count > 1
010120              compute WS-Variance-Amt rounded =
010130                      WS-Sum-Sq-Diff / (WS-Grp-Member-Count - 1)
010140     else
010150              move zero to WS-Variance-Amt
010160     end-if.
010170     perform  cc430-Sqrt-Variance thru cc430-Exit.
010180     if       WS-Mean-Amt not > zero
010190              move 1 to WS-Consistency
010200     else
010210              compute WS-Consistency rounded =
010220                      1 - (WS-Stdev-Amt / WS-Mean-Amt)
010230              if      WS-Consistency < zero
010240                      move zero to WS-Consistency
010250              end-if
010260     end-if.
010270     compute  WS-Count-Bonus rounded = WS-Grp-Member-Count / 10.
010280     if       WS-Count-Bonus > .3
010290              move .3 to WS-Count-Bonus.
010300     compute  WS-Confidence rounded =
010310              (.4 * WS-Consistency) + (.4 * WS-Freq-Score)
010320                                    + (.2 * WS-Count-Bonus).
010330     if       WS-Confidence > 1
010340              move 1 to WS-Confidence.
010350     if       WS-Confidence < zero
010360              move zero to WS-Confidence.
010370     perform  cc440-Compute-Median thru cc440-Exit.
010380     move     WS-Variance-Amt to WS-Stdev-Amt.
010390 cc400-Exit.
010400     exit.
010410*
010420 cc410-Sum-Amount.
010430*
010440     add      SET-Amount (WS-Grp-Members (Idx-M)) to WS-Sum-Amt.
010450 cc410-Exit.
010460     exit.
010470*
010480 cc420-Sum-Sq-Diff.
010490*
010500     compute  WS-Diff-Amt = SET-Amount (WS-Grp-Members (Idx-M))
010510                             - WS-Mean-Amt.
010520     compute  WS-Sum-Sq-Diff = WS-Sum-Sq-Diff
010530                              + (WS-Diff-Amt * WS-Diff-Amt).
010540 cc420-Exit.
010550     exit.
010560*
010570 cc430-Sqrt-Variance.
010580*
010590*    Newton-Raphson square root, four passes is ample for money
010600*    values held to 2dp - old trick, same shape as the interest
010610*    approximation loop used in the general ledger interest calc.
010620*
010630     if       WS-Variance-Amt <= zero
010640              move zero to WS-Stdev-Amt
010650     else
010660              move WS-Variance-Amt to WS-Stdev-Amt
010670              perform cc431-Newton-Step thru cc431-Exit
010680                      varying Idx-M from 1 by 1 until Idx-M > 8
010690     end-if.
010700 cc430-Exit.
010710     exit.
010720*
010730 cc431-Newton-Step.
010740*
010750     compute  WS-Stdev-Amt rounded =
010760              (WS-Stdev-Amt + (WS-Variance-Amt / WS-Stdev-Amt)) / 2.
010770 cc431-Exit.
010780     exit.
010790*
010800 cc440-Compute-Median.
010810*
010820*    Group members were appended in ascending amount order, so the
010830*    list is already sorted - middle value(s) give the median direct.
010840*
010850     compute  Idx-M = (WS-Grp-Member-Count + 1) / 2.
010860     divide   WS-Grp-Member-Count by 2 giving WS-Median-Q
010870              remainder Idx-J.
010880     if       Idx-J = 1
010890              move SET-Amount (WS-Grp-Members (Idx-M))
010900                                        to WS-Median-Amt
010910     else
010920              compute WS-Median-Amt rounded =
010930                     (SET-Amount (WS-Grp-Members (Idx-M))
010940                    + SET-Amount (WS-Grp-Members (Idx-M + 1))) / 2
010950     end-if.
010960 cc440-Exit.
010970     exit.
010980*
010990 cc500-Categorize-Expense.
011000*
011010     move     WS-Common-Name to WS-Cat-Search.
011020     move     1 to Idx-K.
011030     perform  cc510-Append-Search thru cc510-Exit
011040              varying Idx-M from 1 by 1 until Idx-M > WS-Grp-Member-Count.
011050     inspect  WS-Cat-Search converting WS-Lower-Alpha to WS-Upper-Alpha.
011060     move     "N" to WS-Cat-Found.
011070     perform  cc520-Category-Test thru cc520-Exit
011080              varying WS-Cat-Ix from 1 by 1
011090              until WS-Cat-Ix > RP-Cat-Entries or WS-Cat-Found = "Y".
011100     if       WS-Cat-Found = "N"
011110              move "OTHER" to WS-Category.
011120 cc500-Exit.
011130     exit.
011140*
011150 cc510-Append-Search.
011160*
011170     move     zero to WS-Scan-Len.
011180     inspect  SET-Desc (WS-Grp-Members (Idx-M)) tallying WS-Scan-Len
011190              for characters before initial spaces.
011200     if       WS-Scan-Len > zero and Idx-K < 350
011210              string " " SET-Desc (WS-Grp-Members (Idx-M)) (1:WS-Scan-Len)
011220                     delimited by size
011230                     into WS-Cat-Search
011240                     with pointer Idx-K.
011250 cc510-Exit.
011260     exit.
011270*
011280 cc520-Category-Test.
011290*
011300     move     zero to WS-Scan-Len.
011310     inspect  RP-Cat-Keyword (WS-Cat-Ix) tallying WS-Scan-Len
011320              for characters before initial spaces.
011330     move     zero to WS-Hit-Tally.
011340     inspect  WS-Cat-Search tallying WS-Hit-Tally
011350              for all RP-Cat-Keyword (WS-Cat-Ix) (1:WS-Scan-Len).
011360     if       WS-Hit-Tally > zero
011370              move RP-Cat-Name (WS-Cat-Ix) (1:15) to WS-Category
011380              move "Y" to WS-Cat-Found.
011390 cc520-Exit.
011400     exit.
011410*
011420 cc600-Add-Pattern.
011430*
011440     add      1 to PAT-Count.
011450     set      PAT-Px to PAT-Count.
011460     move     WS-Common-Name              to PAT-Name (PAT-Px).
011470     move     WS-Median-Amt               to PAT-Amount (PAT-Px).
011480     move     WS-Freq-Text                to PAT-Frequency (PAT-Px).
011490     move     WS-Confidence               to PAT-Confidence (PAT-Px).
011500     move     WS-Stdev-Amt                to PAT-Variance (PAT-Px).
011510     move     WS-Grp-Member-Count         to PAT-Txn-Count (PAT-Px).
011520     move     WS-Grp-Dates (1)            to PAT-First (PAT-Px).
011530     move     WS-Grp-Dates (WS-Grp-Member-Count)
011540                                           to PAT-Last (PAT-Px).
011550     move     WS-Category                 to PAT-Category (PAT-Px).
011560 cc600-Exit.
011570     exit.
011580*
011590 gg100-Sort-Patterns.
011600*
011610     move     1 to WS-Sort-Swaps.
011620     perform  gg101-Sort-Pass thru gg101-Exit
011630              until WS-Sort-Swaps = 0.
011640 gg100-Exit.
011650     exit.
011660*
011670 gg101-Sort-Pass.
011680*
011690     move     0 to WS-Sort-Swaps.
011700     perform  gg102-Sort-Compare thru gg102-Exit
011710              varying Idx-J from 1 by 1 until Idx-J > PAT-Count - 1.
011720 gg101-Exit.
011730     exit.
011740*
011750 gg102-Sort-Compare.
011760*
011770*    Income - descending confidence only.
011780*    Expense - category ascending, confidence descending within.
011790*
011800     move     "N" to WS-One-Char.
011810     if       WS-Set-Type = "I"
011820              if    PAT-Confidence (Idx-J) < PAT-Confidence (Idx-J + 1)
011830                    move "Y" to WS-One-Char
011840              end-if
011850     else
011860              if    PAT-Category (Idx-J) > PAT-Category (Idx-J + 1)
011870                    move "Y" to WS-One-Char
011880              else
011890                 if PAT-Category (Idx-J) = PAT-Category (Idx-J + 1)
011900                    and PAT-Confidence (Idx-J) <
011910                        PAT-Confidence (Idx-J + 1)
011920                    move "Y" to WS-One-Char
011930                 end-if
011940              end-if
011950     end-if.
011960     if       WS-One-Char = "Y"
011970              move   PAT-Entry (Idx-J)     to PAT-Table-Save
011980              move   PAT-Entry (Idx-J + 1) to PAT-Entry (Idx-J)
011990              move   PAT-Table-Save        to PAT-Entry (Idx-J + 1)
012000              add    1 to WS-Sort-Swaps.
012010 gg102-Exit.
012020     exit.
012030*
012040 zz900-Close-Files.
012050*
012060     close    Tran-File
012070              Detected-Income-File
012080              Detected-Expense-File.
