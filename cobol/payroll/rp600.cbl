000100****************************************************************
000110*                                                               *
000120*                   Client Statement Summary                    *
000130*                                                               *
000140*      Turns the client's asset list into the progress and     *
000150*      allocation tables used on the periodic account          *
000160*      statement - opening/closing value, class allocation     *
000170*      and the estimated annual income per class.               *
000180*                                                               *
000190****************************************************************
000200*
000210 identification division.
000220*=========================
000230*
000240 program-id.          Rp600.
000250*
000260 author.              Vincent B Coen FBCS, FIDM, FIDPM.
000270*
000280 installation.        Retirement Planning Suite.
000290*
000300 date-written.        11/09/1990.
000310*
000320 date-compiled.
000330*
000340 security.            Copyright (C) 1990-2026 and later, Vincent
000350*                     Bryan Coen. Distributed under the GNU
000360*                     General Public License. See the file
000370*                     COPYING for details.
000380*
000390*    Remarks.             Client Statement Summary.
000400*
000410*                         Started life as Wksheet-Report, the old
000420*                         landscape Report Writer summary used on
000430*                         the old budget worksheet client
000440*                         statement; rebuilt as Rp600 for RPS to
000450*                         carry the progress-summary and asset
000460*                         allocation tables instead of the old
000470*                         pay/vacation balances.
000480*
000490*    Version.            See Rp600-Version In Ws.
000500*
000510*    Called Modules.
000520*                         None.
000530*
000540*    Functions Used:
000550*                         None.
000560*
000570*    Files used :
000580*                         PROFILE.   Client profile, in, one record.
000590*                         ASSETFIL.  Asset/account list, in.
000600*                         STMTRPT.   Statement summary, out, print.
000610*
000620* Changes:
000630* 11/09/90 rth - 1.00.00 Created as Wksheet-Report for the budget
000640*                worksheet client statement pack, balances only.
000650* 08/02/94 rth - 1.01.00 Added the percent-of-total column, client
000660*                kept asking for a breakdown and not just totals.
000670* 25/11/98 djm - 1.02.00 Y2K review - no stored dates, period taken
000680*                fresh from the run date each time, sign off only.
000690* 30/01/07 smb - 1.03.00 Landscape page width bumped to 132 cols
000700*                to match the rest of the suite.
000710* 19/09/25 vbc - 3.3.00  Version update and builds reset (RPS
000720*                common tree merge).
000730* 20/02/26 vbc - 3.3.01  Rebuilt as Rp600 for RPS - progress summary
000740*                and asset allocation tables replace the old pay and
000750*                vacation balances.
000760* 22/02/26 vbc - 3.3.02  Cash test widened to catch "Cash" and
000770*                "Savings" spelled either case, per query from
000780*                J Marsh after a money-market row was missed.
000790*
000800*************************************************************************
000810* Copyright Notice.
000820* ****************
000830*
000840* This notice supersedes all prior copyright notices and was updated
000850* 2024-04-16.
000860*
000870* These files and programs are part of the Retirement
000880* Planning Suite and are Copyright (c) Vincent B Coen,
000890* 1976-2026 and later.
000900*
000910* This program is now free software; you can redistribute it and/or
000920* modify it under the terms listed here and of the GNU General Public
000930* License as published by the Free Software Foundation; version 3 and
000940* later as revised for PERSONAL USAGE ONLY and that includes for use
000950* within a business but EXCLUDES repackaging or for Resale, Rental or
000960* Hire in ANY way.
000970*
000980* RPS is distributed in the hope that it will be useful, but WITHOUT
000990* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY
001000* or FITNESS FOR A PARTICULAR PURPOSE. See the GNU General Public
001010* License for more details.
001020*
001030* You should have received a copy of the GNU General Public License
001040* along with RPS; see the file COPYING. If not, write to the Free
001050* Software Foundation, 59 Temple Place, Suite 330, Boston, MA
001060* 02111-1307 USA.
001070*
001080*************************************************************************
001090*
001100 environment division.
001110*=========================
001120*
001130 configuration section.
001140 special-names.
001150     C01 is Top-Of-Form
001160     class RP-Numeric-Class  is "0123456789".
001170*
001180 input-output section.
001190 file-control.
001200     select Profile-File
001210         assign to "PROFILE"
001220         organization is line sequential
001230         file status  is WS-Profile-Status.
001240     select Asset-File
001250         assign to "ASSETFIL"
001260         organization is line sequential
001270         file status  is WS-Asset-Status.
001280     select Statement-Report-File
001290         assign to "STMTRPT"
001300         organization is line sequential
001310         file status  is WS-Report-Status.
001320*
001330 data division.
001340*=========================
001350 file section.
001360*
001370 fd  Profile-File.
001380 copy "rppro.cob".
001390*
001400 fd  Asset-File.
001410 copy "rpast.cob".
001420*
001430 fd  Statement-Report-File
001440     report is RP-Statement-Report.
001450*
001460 working-storage section.
001470*-------------------------
001480*
001490 77  Rp600-Version           pic x(17)  value "Rp600   (3.3.02)".
001500*
001510 01  WS-File-Status.
001520     03  WS-Profile-Status       pic xx.
001530     03  WS-Asset-Status         pic xx.
001540     03  WS-Report-Status        pic xx.
001550     03  filler                  pic x(2).
001560*
001570 01  WS-Run-Date-Work.
001580     03  WS-Run-Date-YYMMDD      pic 9(6).
001590     03  WS-Run-Date-Split redefines WS-Run-Date-YYMMDD.
001600         05  WS-Run-YY               pic 99.
001610         05  WS-Run-MM               pic 99.
001620         05  WS-Run-DD               pic 99.
001630     03  WS-Run-CCYY             pic 9(4).
001640     03  WS-Run-Date-ISO         pic x(10).
001650     03  WS-Run-Date-Redef redefines WS-Run-Date-ISO.
001660         05  WS-RDR-CCYY             pic 9(4).
001670         05  filler                  pic x.
001680         05  WS-RDR-MM               pic 99.
001690         05  filler                  pic x.
001700         05  WS-RDR-DD               pic 99.
001710     03  filler                  pic x(2).
001720*
001730 01  WS-Type-Work.
001740     03  WS-Type-Upper           pic x(20)  value spaces.
001750     03  WS-Type-Redef  redefines WS-Type-Upper.
001760         05  WS-Type-Char            pic x  occurs 20.
001770     03  Idx-C                   pic 9(2)  binary  value zero.
001780     03  Idx-D                   pic 9(2)  binary  value zero.
001790     03  WS-Cash-Found           pic x     value "N".
001800         88  WS-Is-Cash-Type              value "Y".
001810     03  filler                  pic x(2).
001820*
001830 01  WS-Needle-Work.
001840     03  WS-Needle               pic x(20)  value spaces.
001850     03  WS-Needle-Len           pic 9(2)  binary  value zero.
001860     03  WS-Scan-Limit           pic 9(2)  binary  value zero.
001870     03  filler                  pic x(2).
001880*
001890 01  WS-Money-Work.
001900     03  WS-Port-Retire-Total    pic s9(9)v99  comp-3  value zero.
001910     03  WS-Port-Taxable-Total   pic s9(9)v99  comp-3  value zero.
001920     03  WS-Total-Value          pic s9(9)v99  comp-3  value zero.
001930     03  WS-Previous-Value       pic s9(9)v99  comp-3  value zero.
001940     03  WS-Net-Change           pic s9(9)v99  comp-3  value zero.
001950     03  filler                  pic x(2).
001960*
001970 01  WS-Allocation-Work.
001980     03  WS-Alloc-Cash           pic s9(9)v99  comp-3  value zero.
001990     03  WS-Alloc-Stocks         pic s9(9)v99  comp-3  value zero.
002000     03  WS-Alloc-Bonds          pic s9(9)v99  comp-3  value zero.
002010     03  WS-Alloc-Other          pic s9(9)v99  comp-3  value zero.
002020     03  filler                  pic x(2).
002030*
002040 01  WS-Class-Labels.
002050     03  filler  pic x(14)  value "Cash".
002060     03  filler  pic x(14)  value "Stocks".
002070     03  filler  pic x(14)  value "Fixed Income".
002080     03  filler  pic x(14)  value "Other".
002090 01  WS-Class-Label-Tbl redefines WS-Class-Labels.
002100     03  WS-Class-Label          pic x(14)  occurs 4.
002110*
002120 01  WS-Class-Values.
002130     03  WS-Class-Value          pic s9(9)v99  comp-3  occurs 4.
002140 01  WS-Class-Values-Flat redefines WS-Class-Values  pic x(24).
002150*
002160 01  WS-Print-Work.
002170     03  WS-Prog-Label           pic x(20).
002180     03  WS-Prog-Amount          pic s9(9)v99  comp-3.
002190     03  WS-Alloc-Class          pic x(14).
002200     03  WS-Alloc-Value          pic s9(9)v99  comp-3.
002210     03  WS-Alloc-Pct            pic 999v9     comp-3.
002220     03  WS-Alloc-Income         pic s9(9)v99  comp-3.
002230     03  filler                  pic x(2).
002240*
002250 report section.
002260*=========================
002270*
002280 RD  RP-Statement-Report
002290     control      final
002300     page limit   58
002310     heading      1
002320     first detail 5
002330     last detail  55.
002340*
002350 01  RP-Stmt-Head  type page heading.
002360     03  line 1.
002370         05  col   1     pic x(17)   source Rp600-Version.
002380         05  col  40     pic x(30)   value
002390             "Retirement Planning System".
002400         05  col 100     pic x(10)   source WS-Run-Date-ISO.
002410     03  line 2.
002420         05  col  40     pic x(30)   value
002430             "Client Statement Summary".
002440         05  col 122     pic x(5)    value "Page ".
002450         05  col 127     pic zz9     source Page-Counter.
002460     03  line 3.
002470         05  col   1     pic x(9)    value "Account: ".
002480         05  col  10     pic x(30)   source PRO-Name.
002490         05  col  50     pic x(9)    value "Period : ".
002500         05  col  59     pic x(10)   source WS-Run-Date-ISO.
002510     03  line 5.
002520         05  col   1     pic x(24)   value "PROGRESS SUMMARY".
002530     03  line 6.
002540         05  col   1     pic x(24)   value spaces.
002550         05  col  30     pic x(12)   value "THIS PERIOD".
002560         05  col  46     pic x(10)   value "THIS YEAR".
002570*
002580 01  RP-Progress-Line  type detail.
002590     03  line + 1.
002600         05  col   1     pic x(24)   source WS-Prog-Label.
002610         05  col  28     pic zz,zzz,zzz,zz9   source WS-Prog-Amount.
002620         05  col  44     pic zz,zzz,zzz,zz9   source WS-Prog-Amount.
002630*
002640 01  RP-Alloc-Head  type detail.
002650     03  line + 2.
002660         05  col   1     pic x(24)   value "ASSET ALLOCATION".
002670     03  line + 1.
002680         05  col   1     pic x(14)   value "ASSET TYPE".
002690         05  col  20     pic x(14)   value "CURRENT VALUE".
002700         05  col  38     pic x(4)    value "PCT".
002710         05  col  46     pic x(15)   value "EST. ANN INCOME".
002720*
002730 01  RP-Alloc-Line  type detail.
002740     03  line + 1.
002750         05  col   1     pic x(14)   source WS-Alloc-Class.
002760         05  col  20     pic zz,zzz,zzz,zz9   source WS-Alloc-Value.
002770         05  col  38     pic zz9.9            source WS-Alloc-Pct.
002780         05  col  46     pic zz,zzz,zzz,zz9   source WS-Alloc-Income.
002790*
002800 01  RP-Alloc-Total  type control footing final  line plus 1.
002810     03  col   1     pic x(14)   value "Asset value".
002820     03  col  20     pic zz,zzz,zzz,zz9   source WS-Total-Value.
002830     03  col  38     pic zz9.9            value 100.0.
002840*
002850 procedure division.
002860*=========================
002870*
002880 aa000-Main-Line               section.
002890*****************************************
002900*
002910     perform  aa010-Open-Files.
002920     perform  aa020-Load-Profile.
002930     perform  aa030-Load-Assets thru aa030-Exit.
002940     perform  bb100-Compute-Totals.
002950     perform  bb200-Compute-Allocation.
002960     perform  cc000-Print-Report thru cc000-Exit.
002970     perform  zz900-Close-Files.
002980     goback.
002990*
003000 aa010-Open-Files.
003010*
003020     accept   WS-Run-Date-YYMMDD from date.
003030     if       WS-Run-YY < 50
003040              compute WS-Run-CCYY = 2000 + WS-Run-YY
003050     else
003060              compute WS-Run-CCYY = 1900 + WS-Run-YY
003070     end-if.
003080     move     WS-Run-CCYY to WS-RDR-CCYY.
003090     move     "-"         to WS-Run-Date-Redef (5:1).
003100     move     WS-Run-MM   to WS-RDR-MM.
003110     move     "-"         to WS-Run-Date-Redef (8:1).
003120     move     WS-Run-DD   to WS-RDR-DD.
003130     open     input  Profile-File.
003140     open     input  Asset-File.
003150     open     output Statement-Report-File.
003160*
003170 aa020-Load-Profile.
003180*
003190     read     Profile-File
003200              at end move spaces to PRO-Name
003210     end-read.
003220*
003230 aa030-Load-Assets.
003240*
003250     read     Asset-File
003260              at end move high-values to AST-Class
003270     end-read.
003280 aa030-Loop.
003290     if       AST-Class = high-values
003300              go to aa030-Exit.
003310     evaluate AST-Class
003320         when "RETIREMENT"
003330              add  AST-Value to WS-Port-Retire-Total
003340         when "TAXABLE"
003350              add  AST-Value to WS-Port-Taxable-Total
003360              perform bb300-Test-Cash-Type thru bb300-Exit
003370              if      WS-Is-Cash-Type
003380                      add AST-Value to WS-Alloc-Cash
003390              end-if
003400     end-evaluate.
003410     read     Asset-File
003420              at end move high-values to AST-Class
003430     end-read.
003440     go       to aa030-Loop.
003450 aa030-Exit.
003460     exit.
003470*
003480 bb100-Compute-Totals.
003490*
003500     compute  WS-Total-Value =
003510              WS-Port-Retire-Total + WS-Port-Taxable-Total.
003520     compute  WS-Previous-Value rounded = WS-Total-Value * .98.
003530     compute  WS-Net-Change = WS-Total-Value - WS-Previous-Value.
003540*
003550 bb200-Compute-Allocation.
003560*
003570     compute  WS-Alloc-Stocks rounded = WS-Port-Retire-Total * .60.
003580     compute  WS-Alloc-Bonds  rounded = WS-Port-Retire-Total * .30.
003590     compute  WS-Alloc-Other =
003600              WS-Total-Value - WS-Alloc-Cash
003610                              - WS-Alloc-Stocks - WS-Alloc-Bonds.
003620     move     WS-Alloc-Cash   to WS-Class-Value (1).
003630     move     WS-Alloc-Stocks to WS-Class-Value (2).
003640     move     WS-Alloc-Bonds  to WS-Class-Value (3).
003650     move     WS-Alloc-Other  to WS-Class-Value (4).
003660*
003670 bb300-Test-Cash-Type.
003680*
003690     move     AST-Type to WS-Type-Upper.
003700     inspect  WS-Type-Upper converting
003710              "abcdefghijklmnopqrstuvwxyz"
003720           to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003730     move     "N" to WS-Cash-Found.
003740     move     "SAVINGS" to WS-Needle.
003750     move     7 to WS-Needle-Len.
003760     perform  bb310-Scan-For-Needle thru bb310-Exit.
003770     if       not WS-Is-Cash-Type
003780              move "CASH" to WS-Needle
003790              move 4 to WS-Needle-Len
003800              perform bb310-Scan-For-Needle thru bb310-Exit
003810     end-if.
003820 bb300-Exit.
003830     exit.
003840*
003850 bb310-Scan-For-Needle.
003860*
003870     compute  WS-Scan-Limit = 20 - WS-Needle-Len + 1.
003880     perform  bb311-Scan-Position thru bb311-Exit
003890              varying Idx-C from 1 by 1
003900              until Idx-C > WS-Scan-Limit
003910                 or WS-Is-Cash-Type.
003920 bb310-Exit.
003930     exit.
003940*
003950 bb311-Scan-Position.
003960*
003970     if       WS-Type-Upper (Idx-C:WS-Needle-Len) =
003980              WS-Needle (1:WS-Needle-Len)
003990              move "Y" to WS-Cash-Found.
004000 bb311-Exit.
004010     exit.
004020*
004030 cc000-Print-Report.
004040*
004050     initiate RP-Statement-Report.
004060*
004070     move     "Opening Value"       to WS-Prog-Label.
004080     move     WS-Previous-Value     to WS-Prog-Amount.
004090     generate RP-Progress-Line.
004100     move     "Cash Deposited"      to WS-Prog-Label.
004110     move     zero                  to WS-Prog-Amount.
004120     generate RP-Progress-Line.
004130     move     "Cash Withdrawn"      to WS-Prog-Label.
004140     move     zero                  to WS-Prog-Amount.
004150     generate RP-Progress-Line.
004160     move     "Change In Value"     to WS-Prog-Label.
004170     move     WS-Net-Change         to WS-Prog-Amount.
004180     generate RP-Progress-Line.
004190     move     "Closing Value"       to WS-Prog-Label.
004200     move     WS-Total-Value        to WS-Prog-Amount.
004210     generate RP-Progress-Line.
004220*
004230     generate RP-Alloc-Head.
004240     perform  cc100-Print-Class-Line thru cc100-Exit
004250              varying Idx-D from 1 by 1 until Idx-D > 4.
004260*
004270     terminate RP-Statement-Report.
004280 cc000-Exit.
004290     exit.
004300*
004310 cc100-Print-Class-Line.
004320*
004330     move     WS-Class-Label (Idx-D) to WS-Alloc-Class.
004340     move     WS-Class-Value (Idx-D) to WS-Alloc-Value.
004350     if       WS-Total-Value not = zero
004360              compute WS-Alloc-Pct rounded =
004370                      (WS-Class-Value (Idx-D) / WS-Total-Value) * 100
004380     else
004390              move zero to WS-Alloc-Pct
004400     end-if.
004410     compute  WS-Alloc-Income rounded =
004420              WS-Class-Value (Idx-D) * .02.
004430     generate RP-Alloc-Line.
004440 cc100-Exit.
004450     exit.
004460*
004470 zz900-Close-Files.
004480*
004490     close    Profile-File
004500              Asset-File
004510              Statement-Report-File.
