000100****************************************************************
000110*                                                               *
000120*                    Action Item Rule Engine                    *
000130*                                                               *
000140*      Reads a client's profile and asset list and fires the   *
000150*      house rule set - Social Security timing, Medicare,      *
000160*      catch-up contributions, emergency fund, estate plan,    *
000170*      529 education, high-net-worth tax and missing-data      *
000180*      checks - onto the client's action item file.            *
000190*                                                               *
000200****************************************************************
000210*
000220 identification division.
000230*=========================
000240*
000250 program-id.          Rp500.
000260*
000270 author.              Vincent B Coen FBCS, FIDM, FIDPM.
000280*
000290 installation.        Retirement Planning Suite.
000300*
000310 date-written.        02/05/1989.
000320*
000330 date-compiled.
000340*
000350 security.            Copyright (C) 1989-2026 and later, Vincent
000360*                     Bryan Coen. Distributed under the GNU
000370*                     General Public License. See the file
000380*                     COPYING for details.
000390*
000400*    Remarks.             Action Item Rule Engine.
000410*
000420*                         Descends from Wksheet-Flags, the old
000430*                         budget worksheet exception-flag print;
000440*                         rebuilt as Rp500 for RPS with the eight
000450*                         numbered planning rules replacing the
000460*                         old pay-exception checks.
000470*
000480*    Version.            See Rp500-Version In Ws.
000490*
000500*    Called Modules.
000510*                         Rp040 - elapsed whole years.
000520*
000530*    Functions Used:
000540*                         None.
000550*
000560*    Files used :
000570*                         PROFILE.   Client profile, in, one record.
000580*                         ASSETFIL.  Asset/account list, in.
000590*                         ACTITMF.   Existing action items, in.
000600*                         ACTITMO.   Action items, out (existing
000610*                                    items copied forward plus any
000620*                                    newly fired, non-duplicate,
000630*                                    items appended).
000640*
000650* Changes:
000660* 02/05/89 rth - 1.00.00 Created as Wksheet-Flags, three pay
000670*                exception checks, worksheet client review pack.
000680* 14/07/94 rth - 1.01.00 Added the fourth exception check, low
000690*                take-home flag, requested by the Reading office.
000700* 21/11/98 djm - 1.02.00 Y2K review - no stored dates, ages taken
000710*                fresh each run, sign off only.
000720* 09/03/06 smb - 1.03.00 Dropped the low take-home flag, budget
000730*                worksheet retired, print left in for the archive
000740*                run only.
000750* 19/09/25 vbc - 3.3.00  Version update and builds reset (RPS
000760*                common tree merge).
000770* 16/02/26 vbc - 3.3.01  Rebuilt as Rp500 for RPS - eight numbered
000780*                planning rules, existing action items carried
000790*                forward, duplicate descriptions suppressed.
000800* 18/02/26 vbc - 3.3.02  Rule 6 missing-child-age default of 25
000810*                added per J Marsh query - a null table entry was
000820*                firing the 529 rule for every profile.
000830* 09/03/26 vbc - 3.3.03  Rule 4 item text now shows the current
000840*                liquid taxable figure alongside the six-month
000850*                target, ticket 4502.
000860*
000870*************************************************************************
000880* Copyright Notice.
000890* ****************
000900*
000910* This notice supersedes all prior copyright notices and was updated
000920* 2024-04-16.
000930*
000940* These files and programs are part of the Retirement
000950* Planning Suite and are Copyright (c) Vincent B Coen,
000960* 1976-2026 and later.
000970*
000980* This program is now free software; you can redistribute it and/or
000990* modify it under the terms listed here and of the GNU General Public
001000* License as published by the Free Software Foundation; version 3 and
001010* later as revised for PERSONAL USAGE ONLY and that includes for use
001020* within a business but EXCLUDES repackaging or for Resale, Rental or
001030* Hire in ANY way.
001040*
001050* RPS is distributed in the hope that it will be useful, but WITHOUT
001060* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY
001070* or FITNESS FOR A PARTICULAR PURPOSE. See the GNU General Public
001080* License for more details.
001090*
001100* You should have received a copy of the GNU General Public License
001110* along with RPS; see the file COPYING. If not, write to the Free
001120* Software Foundation, 59 Temple Place, Suite 330, Boston, MA
001130* 02111-1307 USA.
001140*
001150*************************************************************************
001160*
001170 environment division.
001180*=========================
001190*
001200 configuration section.
001210 special-names.
001220     class RP-Numeric-Class  is "0123456789".
001230*
001240 input-output section.
001250 file-control.
001260     select Profile-File
001270         assign to "PROFILE"
001280         organization is line sequential
001290         file status  is WS-Profile-Status.
001300     select Asset-File
001310         assign to "ASSETFIL"
001320         organization is line sequential
001330         file status  is WS-Asset-Status.
001340     select Existing-Action-File
001350         assign to "ACTITMF"
001360         organization is line sequential
001370         file status  is WS-Exist-Status.
001380     select Action-Item-File
001390         assign to "ACTITMO"
001400         organization is line sequential
001410         file status  is WS-Action-Status.
001420*
001430 data division.
001440*=========================
001450 file section.
001460*
001470 fd  Profile-File.
001480 copy "rppro.cob".
001490*
001500 fd  Asset-File.
001510 copy "rpast.cob".
001520*
001530 fd  Existing-Action-File.
001540 01  EXA-Record.
001550     03  EXA-Category           pic x(12).
001560     03  EXA-Priority           pic x(6).
001570     03  EXA-Due-Days           pic 9(3).
001580     03  EXA-Desc               pic x(120).
001590     03  filler                 pic x(2).
001600*
001610 fd  Action-Item-File.
001620 copy "rpact.cob".
001630*
001640 working-storage section.
001650*-------------------------
001660*
001670 77  Rp500-Version           pic x(17)  value "Rp500   (3.3.03)".
001680*
001690 01  WS-File-Status.
001700     03  WS-Profile-Status       pic xx.
001710     03  WS-Asset-Status         pic xx.
001720     03  WS-Exist-Status         pic xx.
001730     03  WS-Action-Status        pic xx.
001740     03  filler                  pic x(2).
001750*
001760 01  Rp040-Parms.
001770     03  Rp040-From-Date          pic x(10).
001780     03  Rp040-To-Date            pic x(10).
001790     03  Rp040-Years              pic s9(3)  comp-3.
001800     03  Rp040-Days               pic s9(7)  comp-3.
001810     03  filler                   pic x(2).
001820 01  Rp040-Parms-Flat redefines Rp040-Parms  pic x(28).
001830*
001840 01  WS-Run-Date-Work.
001850     03  WS-Run-Date-YYMMDD      pic 9(6).
001860     03  WS-Run-Date-Split redefines WS-Run-Date-YYMMDD.
001870         05  WS-Run-YY               pic 99.
001880         05  WS-Run-MM               pic 99.
001890         05  WS-Run-DD               pic 99.
001900     03  WS-Run-CCYY             pic 9(4).
001910     03  WS-Run-Date-ISO         pic x(10).
001920     03  WS-Run-Date-Redef redefines WS-Run-Date-ISO.
001930         05  WS-RDR-CCYY             pic 9(4).
001940         05  filler                  pic x.
001950         05  WS-RDR-MM               pic 99.
001960         05  filler                  pic x.
001970         05  WS-RDR-DD               pic 99.
001980*
001990 01  WS-Ages.
002000     03  WS-Current-Age          pic 9(3)  binary  value zero.
002010     03  filler                  pic x(2).
002020*
002030 01  WS-Existing-Desc-Table.
002040     03  WS-Exist-Desc-Entry     occurs 200  indexed by Exd-Px
002050                                 pic x(120).
002060     03  filler                  pic x(2).
002070 01  WS-Exist-Desc-Count         pic 9(4)  binary  value zero.
002080 01  Idx-M                       pic 9(4)  binary  value zero.
002090 01  WS-Dup-Found                pic x     value "N".
002100     88  WS-Is-Dup                        value "Y".
002110*
002120 01  WS-Money-Work.
002130     03  WS-Monthly-Expense      pic s9(9)v99  comp-3  value zero.
002140     03  WS-Annual-Expense       pic s9(9)v99  comp-3  value zero.
002150     03  WS-Six-Month-Target     pic s9(9)v99  comp-3  value zero.
002160     03  WS-Net-Worth-Total      pic s9(9)v99  comp-3  value zero.
002170     03  filler                  pic x(2).
002180*
002190 01  WS-Portfolio-Work.
002200     03  WS-Port-Retire-Total    pic s9(9)v99  comp-3  value zero.
002210     03  WS-Port-Taxable-Total   pic s9(9)v99  comp-3  value zero.
002220     03  WS-Port-RE-Value        pic s9(9)v99  comp-3  value zero.
002230     03  WS-Port-RE-Mortgage     pic s9(9)v99  comp-3  value zero.
002240     03  WS-Port-RE-Equity       pic s9(9)v99  comp-3  value zero.
002250     03  filler                  pic x(2).
002260*
002270 01  WS-Format-Work.
002280     03  WS-Fmt-Pos              pic s9(9)  comp-3  value zero.
002290     03  WS-Fmt-Edit             pic zz,zzz,zzz,zz9.
002300     03  WS-Fmt-Text             pic x(15)  value spaces.
002310     03  WS-Fmt-Text-2           pic x(15)  value spaces.
002320     03  filler                  pic x(2).
002330*
002340 01  WS-New-Item.
002350     03  WS-New-Category         pic x(12).
002360     03  WS-New-Priority         pic x(6).
002370     03  WS-New-Due-Days         pic 9(3).
002380     03  WS-New-Desc             pic x(120).
002390     03  filler                  pic x(2).
002400*
002410 01  WS-Child-Age-Work.
002420     03  WS-Child-Age-Used       pic 9(2)  binary  value zero.
002430     03  WS-Fired-Rule-6         pic x     value "N".
002440         88  WS-Rule-6-Fires             value "Y".
002450     03  filler                  pic x(2).
002460*
002470 procedure division.
002480*=========================
002490*
002500 aa000-Main-Line               section.
002510*****************************************
002520*
002530     perform  aa010-Open-Files.
002540     perform  aa020-Load-Profile.
002550     perform  aa030-Load-Assets thru aa030-Exit.
002560     perform  aa040-Load-Existing thru aa040-Exit.
002570     perform  aa100-Compute-Age.
002580     perform  bb000-Compute-Common-Figures.
002590     perform  cc100-Rule-01-Social-Security thru cc100-Exit.
002600     perform  cc200-Rule-02-Medicare        thru cc200-Exit.
002610     perform  cc300-Rule-03-Catchup         thru cc300-Exit.
002620     perform  cc400-Rule-04-Emergency-Fund  thru cc400-Exit.
002630     perform  cc500-Rule-05-Estate-Plan     thru cc500-Exit.
002640     perform  cc600-Rule-06-Education-529   thru cc600-Exit.
002650     perform  cc700-Rule-07-High-Net-Worth  thru cc700-Exit.
002660     perform  cc800-Rule-08-Profile-Data    thru cc800-Exit.
002670     perform  zz900-Close-Files.
002680     goback.
002690*
002700 aa010-Open-Files.
002710*
002720     accept   WS-Run-Date-YYMMDD from date.
002730     if       WS-Run-YY < 50
002740              compute WS-Run-CCYY = 2000 + WS-Run-YY
002750     else
002760              compute WS-Run-CCYY = 1900 + WS-Run-YY
002770     end-if.
002780     move     WS-Run-CCYY to WS-RDR-CCYY.
002790     move     "-"         to WS-Run-Date-Redef (5:1).
002800     move     WS-Run-MM   to WS-RDR-MM.
002810     move     "-"         to WS-Run-Date-Redef (8:1).
002820     move     WS-Run-DD   to WS-RDR-DD.
002830     open     input  Profile-File.
002840     open     input  Asset-File.
002850     open     input  Existing-Action-File.
002860     open     output Action-Item-File.
002870*
002880 aa020-Load-Profile.
002890*
002900     read     Profile-File
002910              at end move spaces to PRO-Name
002920     end-read.
002930     perform  aa025-Default-Profile thru aa025-Exit.
002940*
002950 aa025-Default-Profile.
002960*
002970*    Fields left spaces/zero on the profile take the house default,
002980*    same idea as Rp200's Bb050 default frequency for a blank
002990*    income stream - ticket 4519.
003000*
003010     if       PRO-Birth-Date = spaces
003020              move "1980-01-01" to PRO-Birth-Date.
003030     if       PRO-Retire-Date = spaces
003040              move "2045-01-01" to PRO-Retire-Date.
003050     if       PRO-SS-Claim-Age = zero
003060              move 67 to PRO-SS-Claim-Age.
003070     if       PRO-Fed-Tax-Rate = zero
003080              move .12 to PRO-Fed-Tax-Rate.
003090     if       PRO-State-Tax-Rate = zero
003100              move .05 to PRO-State-Tax-Rate.
003110     if       PRO-Filing-Status = spaces
003120              move "MFJ" to PRO-Filing-Status.
003130 aa025-Exit.
003140     exit.
003150*
003160 aa030-Load-Assets.
003170*
003180     read     Asset-File
003190              at end move high-values to AST-Class
003200     end-read.
003210 aa030-Loop.
003220     if       AST-Class = high-values
003230              go to aa030-Exit.
003240     evaluate AST-Class
003250         when "RETIREMENT"
003260              add  AST-Value to WS-Port-Retire-Total
003270         when "TAXABLE"
003280              add  AST-Value to WS-Port-Taxable-Total
003290         when "REAL-ESTATE"
003300              add  AST-Value    to WS-Port-RE-Value
003310              add  AST-Mortgage to WS-Port-RE-Mortgage
003320     end-evaluate.
003330     read     Asset-File
003340              at end move high-values to AST-Class
003350     end-read.
003360     go       to aa030-Loop.
003370 aa030-Exit.
003380     exit.
003390*
003400 aa040-Load-Existing.
003410*
003420     read     Existing-Action-File
003430              at end move high-values to EXA-Desc
003440     end-read.
003450 aa040-Loop.
003460     if       EXA-Desc = high-values
003470              go to aa040-Exit.
003480     add      1 to WS-Exist-Desc-Count.
003490     set      Exd-Px to WS-Exist-Desc-Count.
003500     move     EXA-Desc to WS-Exist-Desc-Entry (Exd-Px).
003510     write    ACT-Record from EXA-Record.
003520     read     Existing-Action-File
003530              at end move high-values to EXA-Desc
003540     end-read.
003550     go       to aa040-Loop.
003560 aa040-Exit.
003570     exit.
003580*
003590 aa100-Compute-Age.
003600*
003610*    Spec figures Age as whole days divided by 365, not calendar
003620*    years - Rp040-Days (not Rp040-Years) is what we want here.
003630*
003640     move     PRO-Birth-Date  to Rp040-From-Date.
003650     move     WS-Run-Date-ISO to Rp040-To-Date.
003660     call     "RP040" using Rp040-Parms.
003670     divide   Rp040-Days by 365 giving WS-Current-Age.
003680*
003690 bb000-Compute-Common-Figures.
003700*
003710     move     zero to WS-Monthly-Expense.
003720     add      PRO-Exp-Housing PRO-Exp-Utilities PRO-Exp-Transportation
003730              PRO-Exp-Food PRO-Exp-Dining-Out PRO-Exp-Healthcare
003740              PRO-Exp-Insurance PRO-Exp-Travel PRO-Exp-Entertainment
003750              PRO-Exp-Personal-Care PRO-Exp-Clothing PRO-Exp-Gifts
003760              PRO-Exp-Childcare-Education PRO-Exp-Charitable-Giving
003770              PRO-Exp-Subscriptions PRO-Exp-Pet-Care
003780              PRO-Exp-Home-Maintenance PRO-Exp-Debt-Payments
003790              PRO-Exp-Discretionary PRO-Exp-Other
003800              giving WS-Monthly-Expense.
003810     compute  WS-Annual-Expense = WS-Monthly-Expense * 12.
003820     compute  WS-Six-Month-Target = WS-Monthly-Expense * 6.
003830     compute  WS-Port-RE-Equity =
003840              WS-Port-RE-Value - WS-Port-RE-Mortgage.
003850     compute  WS-Net-Worth-Total =
003860              WS-Port-Retire-Total + WS-Port-Taxable-Total
003870            + WS-Port-RE-Equity.
003880*
003890 cc100-Rule-01-Social-Security.
003900*
003910     if       WS-Current-Age not < 55 and WS-Current-Age not > 70
003920              move "Retirement" to WS-New-Category
003930              if     WS-Current-Age not < 62
003940                     move "HIGH"   to WS-New-Priority
003950              else
003960                     move "MEDIUM" to WS-New-Priority
003970              end-if
003980              move 90 to WS-New-Due-Days
003990              string "Optimize Social Security claiming strategy -"
004000                     " review timing of benefit claims to maximize"
004010                     " lifetime income."
004020                     delimited by size into WS-New-Desc
004030              perform dd100-Fire-If-New thru dd100-Exit
004040     end-if.
004050 cc100-Exit.
004060     exit.
004070*
004080 cc200-Rule-02-Medicare.
004090*
004100     if       WS-Current-Age not < 63 and WS-Current-Age not > 65
004110              move "Healthcare"  to WS-New-Category
004120              move "HIGH"        to WS-New-Priority
004130              move 60            to WS-New-Due-Days
004140              string "Review Medicare enrollment options -"
004150                     " initial enrollment window applies as age 65"
004160                     " approaches."
004170                     delimited by size into WS-New-Desc
004180              perform dd100-Fire-If-New thru dd100-Exit
004190     end-if.
004200 cc200-Exit.
004210     exit.
004220*
004230 cc300-Rule-03-Catchup.
004240*
004250     if       WS-Current-Age not < 50
004260              move "Savings" to WS-New-Category
004270              move "MEDIUM"  to WS-New-Priority
004280              move zero      to WS-New-Due-Days
004290              string "Consider retirement plan catch-up"
004300                     " contributions, now available at age 50 and"
004310                     " above."
004320                     delimited by size into WS-New-Desc
004330              perform dd100-Fire-If-New thru dd100-Exit
004340     end-if.
004350 cc300-Exit.
004360     exit.
004370*
004380 cc400-Rule-04-Emergency-Fund.
004390*
004400*    09/03/26 vbc - Description now cites both dollar figures the
004410*    rule is testing, current liquid as well as the six-month
004420*    target, not the target alone - ticket 4502.
004430*
004440     if       WS-Annual-Expense > zero
004450          and WS-Port-Taxable-Total <
004460              (WS-Monthly-Expense * 3)
004470              move "Savings" to WS-New-Category
004480              move "HIGH"    to WS-New-Priority
004490              move zero      to WS-New-Due-Days
004500              move WS-Port-Taxable-Total to WS-Fmt-Pos
004510              perform zz810-Format-Plain thru zz810-Exit
004520              move WS-Fmt-Text to WS-Fmt-Text-2
004530              move WS-Six-Month-Target to WS-Fmt-Pos
004540              perform zz810-Format-Plain thru zz810-Exit
004550              string "Build an emergency fund - current liquid"
004560                     " taxable assets ($" delimited by size
004570                     WS-Fmt-Text-2 delimited by size
004580                     ") fall below the recommended buffer;"
004590                     " target six months of expenses ($"
004600                     WS-Fmt-Text delimited by size
004610                     ")." delimited by size
004620                     into WS-New-Desc
004630              perform dd100-Fire-If-New thru dd100-Exit
004640     end-if.
004650 cc400-Exit.
004660     exit.
004670*
004680 cc500-Rule-05-Estate-Plan.
004690*
004700     if       PRO-Spouse-Name not = spaces
004710          or  PRO-Child-Count > zero
004720              move "Estate" to WS-New-Category
004730              move "MEDIUM" to WS-New-Priority
004740              move zero     to WS-New-Due-Days
004750              string "Review or update estate planning documents -"
004760                     " will, beneficiaries and guardianship - given"
004770                     " the spouse and/or dependents on file."
004780                     delimited by size into WS-New-Desc
004790              perform dd100-Fire-If-New thru dd100-Exit
004800     end-if.
004810 cc500-Exit.
004820     exit.
004830*
004840 cc600-Rule-06-Education-529.
004850*
004860     move     "N" to WS-Fired-Rule-6.
004870     perform  cc610-Test-Child-Age thru cc610-Exit
004880              varying Idx-M from 1 by 1
004890              until Idx-M > PRO-Child-Count
004900                 or WS-Rule-6-Fires.
004910     if       WS-Rule-6-Fires
004920              move "Education" to WS-New-Category
004930              move "MEDIUM"    to WS-New-Priority
004940              move zero        to WS-New-Due-Days
004950              string "Consider 529 education savings plan funding"
004960                     " for a dependent child under age 22."
004970                     delimited by size into WS-New-Desc
004980              perform dd100-Fire-If-New thru dd100-Exit
004990     end-if.
005000 cc600-Exit.
005010     exit.
005020*
005030 cc610-Test-Child-Age.
005040*
005050     move     PRO-Child-Age (Idx-M) to WS-Child-Age-Used.
005060     if       WS-Child-Age-Used = zero
005070              move 25 to WS-Child-Age-Used.
005080     if       WS-Child-Age-Used < 22
005090              move "Y" to WS-Fired-Rule-6.
005100 cc610-Exit.
005110     exit.
005120*
005130 cc700-Rule-07-High-Net-Worth.
005140*
005150     if       WS-Net-Worth-Total > 1000000
005160              move "Tax"    to WS-New-Category
005170              move "MEDIUM" to WS-New-Priority
005180              move zero     to WS-New-Due-Days
005190              string "Consult a tax advisor on high-net-worth"
005200                     " strategies - combined retirement, taxable"
005210                     " and real estate values exceed $1,000,000."
005220                     delimited by size into WS-New-Desc
005230              perform dd100-Fire-If-New thru dd100-Exit
005240     end-if.
005250 cc700-Exit.
005260     exit.
005270*
005280 cc800-Rule-08-Profile-Data.
005290*
005300     if       WS-Annual-Expense = zero
005310              move "Profile" to WS-New-Category
005320              move "HIGH"    to WS-New-Priority
005330              move zero      to WS-New-Due-Days
005340              string "Profile is missing annual expense data -"
005350                     " update the budget worksheet so cash flow"
005360                     " and portfolio figures can be computed"
005370                     " accurately."
005380                     delimited by size into WS-New-Desc
005390              perform dd100-Fire-If-New thru dd100-Exit
005400     end-if.
005410 cc800-Exit.
005420     exit.
005430*
005440 dd100-Fire-If-New.
005450*
005460     move     "N" to WS-Dup-Found.
005470     perform  dd110-Check-Duplicate thru dd110-Exit
005480              varying Exd-Px from 1 by 1
005490              until Exd-Px > WS-Exist-Desc-Count
005500                 or WS-Is-Dup.
005510     if       not WS-Is-Dup
005520              move spaces          to ACT-Record
005530              move WS-New-Category to ACT-Category
005540              move WS-New-Priority to ACT-Priority
005550              move WS-New-Due-Days to ACT-Due-Days
005560              move WS-New-Desc     to ACT-Desc
005570              write ACT-Record
005580     end-if.
005590 dd100-Exit.
005600     exit.
005610*
005620 dd110-Check-Duplicate.
005630*
005640     if       WS-Exist-Desc-Entry (Exd-Px) = WS-New-Desc
005650              move "Y" to WS-Dup-Found.
005660 dd110-Exit.
005670     exit.
005680*
005690 zz810-Format-Plain.
005700*
005710     move     WS-Fmt-Pos to WS-Fmt-Edit.
005720     move     WS-Fmt-Edit to WS-Fmt-Text.
005730 zz810-Exit.
005740     exit.
005750*
005760 zz900-Close-Files.
005770*
005780     close    Profile-File
005790              Asset-File
005800              Existing-Action-File
005810              Action-Item-File.
