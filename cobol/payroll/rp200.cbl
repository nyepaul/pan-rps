000100****************************************************************
000110*                                                               *
000120*                Income Reconciliation Processor               *
000130*                                                               *
000140*      Matches the patterns Rp100 detected on the bank feed    *
000150*      against the client's own list of income streams and     *
000160*      flags where the two disagree.                            *
000170*                                                               *
000180****************************************************************
000190*
000200 identification division.
000210*=========================
000220*
000230 program-id.          Rp200.
000240*
000250 author.              Vincent B Coen FBCS, FIDM, FIDPM.
000260*
000270 installation.        Retirement Planning Suite.
000280*
000290 date-written.        11/06/1985.
000300*
000310 date-compiled.
000320*
000330 security.            Copyright (C) 1985-2026 and later, Vincent
000340*                     Bryan Coen. Distributed under the GNU
000350*                     General Public License. See the file
000360*                     COPYING for details.
000370*
000380*    Remarks.             Income Reconciliation Processor.
000390*
000400*                         Started life as Wksheet-Verify, a clerk
000410*                         aid that compared a budget worksheet's
000420*                         declared income to what the bank extract
000430*                         actually showed; rebuilt as Rp200 for RPS
000440*                         to reconcile Rp100's detected income
000450*                         patterns against the client's own list.
000460*
000470*    Version.            See Rp200-Version In Ws.
000480*
000490*    Called Modules.
000500*                         None.
000510*
000520*    Functions Used:
000530*                         None.
000540*
000550*    Files used :
000560*                         SPCINCF.   Specified income streams, in.
000570*                         DETINCF.   Detected income patterns, in.
000580*                         MATCHF.    Reconciliation matches, out.
000590*
000600* Changes:
000610* 11/06/85 rth - 1.00.00 Created as Wksheet-Verify, straight name
000620*                match only, case sensitive, no scoring.
000630* 14/02/90 rth - 1.01.00 Added a crude amount tolerance (10% flat)
000640*                so a slightly-off worksheet entry did not flag.
000650* 03/09/94 smb - 1.02.00 Case folding added for the name compare -
000660*                clerks did not always match the bank's casing.
000670* 20/11/98 djm - 1.03.00 Y2K review - no date fields held here,
000680*                sign off only.
000690* 12/07/06 smb - 1.04.00 Retired the flat tolerance for a proper
000700*                monthly-normalised percentage variance.
000710* 19/09/25 vbc - 3.3.00  Version update and builds reset (RPS
000720*                common tree merge).
000730* 04/02/26 vbc - 3.3.01  Rebuilt as Rp200 for RPS - word-set name
000740*                similarity, synonym bonus and match scoring all
000750*                new for this run.
000760* 08/02/26 vbc - 3.3.02  Added the summary record (Mat-Rec-Type "S")
000770*                per J Marsh (RP-14), so Rp400/Rp600 need not re-scan
000780*                the whole match file to get the counts.
000790*
000800*************************************************************************
000810* Copyright Notice.
000820* ****************
000830*
000840* This notice supersedes all prior copyright notices and was updated
000850* 2024-04-16.
000860*
000870* These files and programs are part of the Retirement
000880* Planning Suite and are Copyright (c) Vincent B Coen,
000890* 1976-2026 and later.
000900*
000910* This program is now free software; you can redistribute it and/or
000920* modify it under the terms listed here and of the GNU General Public
000930* License as published by the Free Software Foundation; version 3 and
000940* later as revised for PERSONAL USAGE ONLY and that includes for use
000950* within a business but EXCLUDES repackaging or for Resale, Rental or
000960* Hire in ANY way.
000970*
000980* RPS is distributed in the hope that it will be useful, but WITHOUT
000990* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY
001000* or FITNESS FOR A PARTICULAR PURPOSE. See the GNU General Public
001010* License for more details.
001020*
001030* You should have received a copy of the GNU General Public License
001040* along with RPS; see the file COPYING. If not, write to the Free
001050* Software Foundation, 59 Temple Place, Suite 330, Boston, MA
001060* 02111-1307 USA.
001070*
001080*************************************************************************
001090*
001100 environment division.
001110*=========================
001120*
001130 configuration section.
001140 special-names.
001150     class RP-Numeric-Class  is "0123456789".
001160*
001170 input-output section.
001180 file-control.
001190     select Specified-Income-File
001200         assign to "SPCINCF"
001210         organization is line sequential
001220         file status  is WS-Spc-Status.
001230     select Detected-Income-File
001240         assign to "DETINCF"
001250         organization is line sequential
001260         file status  is WS-Det-Status.
001270     select Match-File
001280         assign to "MATCHF"
001290         organization is line sequential
001300         file status  is WS-Mat-Status.
001310*
001320 data division.
001330*=========================
001340 file section.
001350*
001360 fd  Specified-Income-File.
001370 copy "rpspc.cob".
001380*
001390 fd  Detected-Income-File.
001400 copy "rpdet.cob".
001410*
001420 fd  Match-File.
001430 copy "rpmat.cob".
001440*
001450 working-storage section.
001460*-------------------------
001470*
001480 77  Rp200-Version           pic x(17)  value "Rp200   (3.3.02)".
001490*
001500 01  WS-File-Status.
001510     03  WS-Spc-Status           pic xx.
001520     03  WS-Det-Status           pic xx.
001530     03  WS-Mat-Status           pic xx.
001540     03  filler                  pic x(2).
001550*
001560 01  WS-Case-Tables.
001570     03  WS-Lower-Alpha    pic x(26) value
001580         "abcdefghijklmnopqrstuvwxyz".
001590     03  WS-Upper-Alpha    pic x(26) value
001600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001610     03  filler            pic x(2).
001620*
001630 copy "rprate.cob".
001640*
001650 01  WS-Counters.
001660     03  SPC-Count               pic 9(3)  binary  value zero.
001670     03  DET-Count               pic 9(3)  binary  value zero.
001680     03  DET-Ix                  pic 9(3)  binary  value zero.
001690     03  Idx-I                   pic 9(3)  binary  value zero.
001700     03  Idx-J                   pic 9(3)  binary  value zero.
001710     03  WS-Best-Ix              pic 9(3)  binary  value zero.
001720     03  WS-A-Count              pic 9(2)  binary  value zero.
001730     03  WS-B-Count              pic 9(2)  binary  value zero.
001740     03  WS-Intersect            pic 9(2)  binary  value zero.
001750     03  WS-Union-Count          pic 9(2)  binary  value zero.
001760     03  WS-A-Descriptive        pic 9(2)  binary  value zero.
001770     03  WS-B-Descriptive        pic 9(2)  binary  value zero.
001780     03  WS-A-Syn-Set            pic 9     value zero.
001790     03  WS-B-Syn-Set            pic 9     value zero.
001800     03  WS-Scan-Len             pic 9(2)  binary  value zero.
001810     03  filler                  pic x(2).
001820*
001830 01  WS-Switches.
001840     03  WS-Best-Found           pic x  value "N".
001850     03  WS-One-Char             pic x  value "N".
001860     03  filler                  pic x(2).
001870*
001880 01  SPC-Table.
001890     03  SPC-Entry                occurs 50  indexed by SPC-Px.
001900         05  SPC-T-Name              pic x(50).
001910         05  SPC-T-Amount            pic s9(7)v99.
001920         05  SPC-T-Amount-Signs redefines SPC-T-Amount
001930                                        pic 9(7)v99.
001940         05  SPC-T-Frequency         pic x(10).
001950         05  SPC-T-Used              pic x  value "N".
001960         05  filler                  pic x(2).
001970*
001980 01  DET-Table.
001990     03  DET-Entry                occurs 200  indexed by DET-Px.
002000         05  DET-T-Name              pic x(50).
002010         05  DET-T-Amount            pic s9(7)v99.
002020         05  DET-T-Amount-Signs redefines DET-T-Amount
002030                                        pic 9(7)v99.
002040         05  DET-T-Frequency         pic x(10).
002050         05  DET-T-Confidence        pic v99.
002060         05  filler                  pic x(2).
002070*
002080 01  WS-Score-Work.
002090     03  WS-Spc-Monthly            pic s9(9)v99  comp-3.
002100     03  WS-Det-Monthly            pic s9(9)v99  comp-3.
002110     03  WS-Freq-Mult              pic s9v9(4)   comp-3.
002120     03  WS-Name-Sim               pic 9v9999    comp-3.
002130     03  WS-Amt-Sim                pic 9v9999    comp-3.
002140     03  WS-Score                  pic 9v9999    comp-3.
002150     03  WS-Best-Score             pic 9v9999    comp-3.
002160     03  WS-Amt-Diff               pic s9(9)v99  comp-3.
002170     03  WS-Amt-Base               pic s9(9)v99  comp-3.
002180     03  WS-Variance-Pct           pic 9(3)v9    comp-3.
002190     03  filler                    pic x(2).
002200*
002210 01  WS-Name-Work.
002220     03  WS-Name-A                 pic x(50).
002230     03  WS-Name-B                 pic x(50).
002240     03  WS-Word-A                 pic x(20)  occurs 8.
002250     03  WS-Word-B                 pic x(20)  occurs 8.
002260     03  WS-Word-A-Hit             pic x      occurs 8.
002270     03  WS-Word-B-Hit             pic x      occurs 8.
002280 01  WS-Name-Work-Flat redefines WS-Name-Work  pic x(436).
002290*
002300 01  WS-Summary.
002310     03  WS-Total-Matches          pic 9(4)  binary  value zero.
002320     03  WS-Exact-Matches          pic 9(4)  binary  value zero.
002330     03  WS-Minor-Conflicts        pic 9(4)  binary  value zero.
002340     03  WS-Major-Conflicts        pic 9(4)  binary  value zero.
002350     03  WS-New-Detected           pic 9(4)  binary  value zero.
002360     03  WS-Manual-Only            pic 9(4)  binary  value zero.
002370     03  filler                    pic x(2).
002380*
002390 01  WS-Match-Type                 pic x(15).
002400 01  WS-Match-Action                pic x(15).
002410*
002420 procedure division.
002430*=========================
002440*
002450 aa000-Main-Line               section.
002460*****************************************
002470*
002480     perform  aa010-Open-Files.
002490     perform  aa020-Load-Specified thru aa020-Exit.
002500     perform  aa030-Load-Detected  thru aa030-Exit.
002510     perform  bb100-Score-Detected thru bb100-Exit
002520              varying DET-Ix from 1 by 1 until DET-Ix > DET-Count.
002530     perform  ee100-Count-Manual-Only thru ee100-Exit
002540              varying Idx-I from 1 by 1 until Idx-I > SPC-Count.
002550     perform  dd100-Write-Summary.
002560     perform  zz900-Close-Files.
002570     goback.
002580*
002590 aa010-Open-Files.
002600*
002610     open     input  Specified-Income-File.
002620     open     input  Detected-Income-File.
002630     open     output Match-File.
002640*
002650 aa020-Load-Specified.
002660*
002670     read     Specified-Income-File
002680              at end move high-values to SPC-Name
002690     end-read.
002700 aa020-Loop.
002710     if       SPC-Name = high-values
002720              go to aa020-Exit.
002730     add      1 to SPC-Count.
002740     set      SPC-Px to SPC-Count.
002750     move     SPC-Name              to SPC-T-Name (SPC-Px).
002760     move     SPC-Amount            to SPC-T-Amount (SPC-Px).
002770     move     SPC-Frequency         to SPC-T-Frequency (SPC-Px).
002780     perform  bb050-Default-Frequency thru bb050-Exit.
002790     move     "N" to SPC-T-Used (SPC-Px).
002800     read     Specified-Income-File
002810              at end move high-values to SPC-Name
002820     end-read.
002830     go       to aa020-Loop.
002840 aa020-Exit.
002850     exit.
002860*
002870 bb050-Default-Frequency.
002880*
002890     if       SPC-T-Frequency (SPC-Px) = spaces
002900              move "MONTHLY" to SPC-T-Frequency (SPC-Px).
002910 bb050-Exit.
002920     exit.
002930*
002940 aa030-Load-Detected.
002950*
002960     read     Detected-Income-File
002970              at end move high-values to DET-Name
002980     end-read.
002990 aa030-Loop.
003000     if       DET-Name = high-values
003010              go to aa030-Exit.
003020     add      1 to DET-Count.
003030     set      DET-Px to DET-Count.
003040     move     DET-Name              to DET-T-Name (DET-Px).
003050     move     DET-Amount            to DET-T-Amount (DET-Px).
003060     move     DET-Frequency         to DET-T-Frequency (DET-Px).
003070     move     DET-Confidence        to DET-T-Confidence (DET-Px).
003080     read     Detected-Income-File
003090              at end move high-values to DET-Name
003100     end-read.
003110     go       to aa030-Loop.
003120 aa030-Exit.
003130     exit.
003140*
003150 bb100-Score-Detected.
003160*
003170     move     zero to WS-Best-Score.
003180     move     zero to WS-Best-Ix.
003190     move     "N"  to WS-Best-Found.
003200     move     DET-T-Frequency (DET-Ix) to WS-Name-A (1:10).
003210     perform  bb110-Monthly-Norm thru bb110-Exit.
003220     compute  WS-Det-Monthly = DET-T-Amount (DET-Ix) * WS-Freq-Mult.
003230     perform  bb200-Score-Pair thru bb200-Exit
003240              varying Idx-I from 1 by 1 until Idx-I > SPC-Count.
003250     if       WS-Best-Found = "Y"
003260              perform cc100-Classify-Match thru cc100-Exit
003270              perform cc200-Write-Match    thru cc200-Exit
003280     else
003290              add     1 to WS-New-Detected
003300     end-if.
003310 bb100-Exit.
003320     exit.
003330*
003340 bb110-Monthly-Norm.
003350*
003360*    weekly 52/12, biweekly 26/12, monthly 1, quarterly 1/3,
003370*    annual 1/12, irregular/unknown 1.
003380*
003390     evaluate WS-Name-A (1:10)
003400         when "WEEKLY    " move 4.3333  to WS-Freq-Mult
003410         when "BIWEEKLY  " move 2.1667  to WS-Freq-Mult
003420         when "MONTHLY   " move 1.0000  to WS-Freq-Mult
003430         when "QUARTERLY " move .3333   to WS-Freq-Mult
003440         when "ANNUAL    " move .0833   to WS-Freq-Mult
003450         when other        move 1.0000  to WS-Freq-Mult
003460     end-evaluate.
003470 bb110-Exit.
003480     exit.
003490*
003500 bb200-Score-Pair.
003510*
003520     move     SPC-T-Frequency (Idx-I) to WS-Name-A (1:10).
003530     perform  bb110-Monthly-Norm thru bb110-Exit.
003540     compute  WS-Spc-Monthly = SPC-T-Amount (Idx-I) * WS-Freq-Mult.
003550*
003560     move     SPC-T-Name (Idx-I) to WS-Name-A.
003570     move     DET-T-Name (DET-Ix) to WS-Name-B.
003580     perform  bb300-Name-Similarity thru bb300-Exit.
003590*
003600     if       WS-Spc-Monthly = zero and WS-Det-Monthly = zero
003610              move 1 to WS-Amt-Sim
003620     else
003630              if    WS-Spc-Monthly > WS-Det-Monthly
003640                    move WS-Spc-Monthly to WS-Amt-Base
003650                    compute WS-Amt-Diff =
003660                            WS-Spc-Monthly - WS-Det-Monthly
003670              else
003680                    move WS-Det-Monthly to WS-Amt-Base
003690                    compute WS-Amt-Diff =
003700                            WS-Det-Monthly - WS-Spc-Monthly
003710              end-if
003720              if    WS-Amt-Base = zero
003730                    move 1 to WS-Amt-Sim
003740              else
003750                    compute WS-Amt-Sim rounded =
003760                            1 - (WS-Amt-Diff / WS-Amt-Base)
003770                    if  WS-Amt-Sim < zero
003780                        move zero to WS-Amt-Sim
003790                    end-if
003800              end-if
003810     end-if.
003820*
003830     if       WS-Amt-Sim < .6
003840              compute WS-Score rounded =
003850                      (.8 * WS-Name-Sim) + (.2 * WS-Amt-Sim)
003860              if    WS-Score >= .6
003870                    perform bb210-Keep-If-Best thru bb210-Exit
003880              end-if
003890     else
003900              compute WS-Score rounded =
003910                      (.6 * WS-Name-Sim) + (.4 * WS-Amt-Sim)
003920              if    WS-Score >= .5
003930                    perform bb210-Keep-If-Best thru bb210-Exit
003940              end-if
003950     end-if.
003960 bb200-Exit.
003970     exit.
003980*
003990 bb210-Keep-If-Best.
004000*
004010     if       WS-Score > WS-Best-Score
004020              move  WS-Score to WS-Best-Score
004030              move  Idx-I    to WS-Best-Ix
004040              move  "Y"      to WS-Best-Found.
004050 bb210-Exit.
004060     exit.
004070*
004080 bb300-Name-Similarity.
004090*
004100     move     spaces to WS-Word-A WS-Word-B WS-Word-A-Hit WS-Word-B-Hit.
004110     inspect  WS-Name-A converting WS-Lower-Alpha to WS-Upper-Alpha.
004120     inspect  WS-Name-B converting WS-Lower-Alpha to WS-Upper-Alpha.
004130     unstring WS-Name-A delimited by all spaces
004140              into WS-Word-A (1) WS-Word-A (2) WS-Word-A (3)
004150                   WS-Word-A (4) WS-Word-A (5) WS-Word-A (6)
004160                   WS-Word-A (7) WS-Word-A (8)
004170              tallying WS-A-Count.
004180     unstring WS-Name-B delimited by all spaces
004190              into WS-Word-B (1) WS-Word-B (2) WS-Word-B (3)
004200                   WS-Word-B (4) WS-Word-B (5) WS-Word-B (6)
004210                   WS-Word-B (7) WS-Word-B (8)
004220              tallying WS-B-Count.
004230     move     zero to WS-Intersect.
004240     perform  bb310-Mark-Exact thru bb310-Exit
004250              varying Idx-J from 1 by 1 until Idx-J > WS-A-Count.
004260     compute  WS-Union-Count = WS-A-Count + WS-B-Count - WS-Intersect.
004270     if       WS-A-Count = zero or WS-B-Count = zero
004280              move zero to WS-Name-Sim
004290     else
004300              compute WS-Name-Sim rounded =
004310                      WS-Intersect / WS-Union-Count
004320     end-if.
004330     move     zero to WS-Score.
004340     perform  bb320-Partial-Bonus thru bb320-Exit
004350              varying Idx-J from 1 by 1 until Idx-J > WS-A-Count.
004360     if       WS-Score > .4
004370              move .4 to WS-Score.
004380     add      WS-Score to WS-Name-Sim.
004390     perform  bb330-Semantic-Bonus thru bb330-Exit.
004400     if       WS-Name-Sim > 1
004410              move 1 to WS-Name-Sim.
004420 bb300-Exit.
004430     exit.
004440*
004450 bb310-Mark-Exact.
004460*
004470     move     "N" to WS-One-Char.
004480     perform  bb311-Exact-Test thru bb311-Exit
004490              varying Idx-I from 1 by 1
004500              until Idx-I > WS-B-Count or WS-One-Char = "Y".
004510     if       WS-One-Char = "Y"
004520              add 1 to WS-Intersect
004530              move "Y" to WS-Word-A-Hit (Idx-J)
004540              move "Y" to WS-Word-B-Hit (Idx-I).
004550 bb310-Exit.
004560     exit.
004570*
004580 bb311-Exact-Test.
004590*
004600     if       WS-Word-B-Hit (Idx-I) = "N" or WS-Word-B-Hit (Idx-I) = space
004610              if    WS-Word-A (Idx-J) = WS-Word-B (Idx-I)
004620                    move "Y" to WS-One-Char
004630              end-if.
004640 bb311-Exit.
004650     exit.
004660*
004670 bb320-Partial-Bonus.
004680*
004690     if       WS-Word-A-Hit (Idx-J) not = "Y"
004700              move zero to WS-Scan-Len
004710              inspect WS-Word-A (Idx-J) tallying WS-Scan-Len
004720                      for characters before initial spaces
004730              if    WS-Scan-Len >= 4
004740                    move "N" to WS-One-Char
004750                    perform bb321-Partial-Test thru bb321-Exit
004760                            varying Idx-I from 1 by 1
004770                            until Idx-I > WS-B-Count
004780                               or WS-One-Char = "Y"
004790                    if  WS-One-Char = "Y"
004800                        add .2 to WS-Score
004810                    end-if
004820              end-if.
004830 bb320-Exit.
004840     exit.
004850*
004860 bb321-Partial-Test.
004870*
004880     if       WS-Word-A (Idx-J) (1:WS-Scan-Len) = WS-Word-B (Idx-I)
004890           or WS-Word-B (Idx-I) (1:WS-Scan-Len) = WS-Word-A (Idx-J)
004900              move "Y" to WS-One-Char.
004910 bb321-Exit.
004920     exit.
004930*
004940 bb330-Semantic-Bonus.
004950*
004960     move     zero to WS-A-Syn-Set WS-B-Syn-Set.
004970     move     zero to WS-A-Descriptive WS-B-Descriptive.
004980     perform  bb331-Classify-A thru bb331-Exit
004990              varying Idx-J from 1 by 1 until Idx-J > WS-A-Count.
005000     perform  bb332-Classify-B thru bb332-Exit
005010              varying Idx-I from 1 by 1 until Idx-I > WS-B-Count.
005020     if       WS-A-Syn-Set > zero and WS-A-Syn-Set = WS-B-Syn-Set
005030          and WS-A-Descriptive = 1 and WS-B-Descriptive = 1
005040              add .6 to WS-Name-Sim.
005050 bb330-Exit.
005060     exit.
005070*
005080 bb331-Classify-A.
005090*
005100     if       not WS-Word-A (Idx-J) = spaces
005110              perform bb340-Is-Stop-Word thru bb340-Exit
005120              if    WS-One-Char = "N"
005130                    add 1 to WS-A-Descriptive
005140                    perform bb350-Synonym-Set thru bb350-Exit
005150                    if   WS-Scan-Len > zero
005160                         move WS-Scan-Len to WS-A-Syn-Set
005170                    end-if
005180              end-if.
005190 bb331-Exit.
005200     exit.
005210*
005220 bb332-Classify-B.
005230*
005240     if       not WS-Word-B (Idx-I) = spaces
005250              perform bb341-Is-Stop-Word-B thru bb341-Exit
005260              if    WS-One-Char = "N"
005270                    add 1 to WS-B-Descriptive
005280                    perform bb351-Synonym-Set-B thru bb351-Exit
005290                    if   WS-Scan-Len > zero
005300                         move WS-Scan-Len to WS-B-Syn-Set
005310                    end-if
005320              end-if.
005330 bb332-Exit.
005340     exit.
005350*
005360 bb340-Is-Stop-Word.
005370*
005380     move     "N" to WS-One-Char.
005390     perform  bb342-Stop-Test-A thru bb342-Exit
005400              varying Idx-I from 1 by 1
005410              until Idx-I > RP-Stop-Word-Entries or WS-One-Char = "Y".
005420 bb340-Exit.
005430     exit.
005440*
005450 bb342-Stop-Test-A.
005460*
005470     if       WS-Word-A (Idx-J) (1:6) = RP-Stop-Word (Idx-I)
005480              move "Y" to WS-One-Char.
005490 bb342-Exit.
005500     exit.
005510*
005520 bb341-Is-Stop-Word-B.
005530*
005540     move     "N" to WS-One-Char.
005550     perform  bb343-Stop-Test-B thru bb343-Exit
005560              varying Idx-J from 1 by 1
005570              until Idx-J > RP-Stop-Word-Entries or WS-One-Char = "Y".
005580 bb341-Exit.
005590     exit.
005600*
005610 bb343-Stop-Test-B.
005620*
005630     if       WS-Word-B (Idx-I) (1:6) = RP-Stop-Word (Idx-J)
005640              move "Y" to WS-One-Char.
005650 bb343-Exit.
005660     exit.
005670*
005680 bb350-Synonym-Set.
005690*
005700     move     zero to WS-Scan-Len.
005710     perform  bb352-Syn-Test-A thru bb352-Exit
005720              varying Idx-I from 1 by 1
005730              until Idx-I > RP-Syn-Entries or WS-Scan-Len > zero.
005740 bb350-Exit.
005750     exit.
005760*
005770 bb352-Syn-Test-A.
005780*
005790     if       WS-Word-A (Idx-J) (1:14) = RP-Syn-Word (Idx-I)
005800              move RP-Syn-Set-No (Idx-I) to WS-Scan-Len.
005810 bb352-Exit.
005820     exit.
005830*
005840 bb351-Synonym-Set-B.
005850*
005860     move     zero to WS-Scan-Len.
005870     perform  bb353-Syn-Test-B thru bb353-Exit
005880              varying Idx-J from 1 by 1
005890              until Idx-J > RP-Syn-Entries or WS-Scan-Len > zero.
005900 bb351-Exit.
005910     exit.
005920*
005930 bb353-Syn-Test-B.
005940*
005950     if       WS-Word-B (Idx-I) (1:14) = RP-Syn-Word (Idx-J)
005960              move RP-Syn-Set-No (Idx-J) to WS-Scan-Len.
005970 bb353-Exit.
005980     exit.
005990*
006000 cc100-Classify-Match.
006010*
006020     if       SPC-T-Amount (WS-Best-Ix) = zero
006030              move zero to WS-Variance-Pct
006040     else
006050              move     SPC-T-Frequency (WS-Best-Ix) to WS-Name-A (1:10)
006060              perform  bb110-Monthly-Norm thru bb110-Exit
006070              compute  WS-Spc-Monthly =
006080                       SPC-T-Amount (WS-Best-Ix) * WS-Freq-Mult
006090              if       WS-Spc-Monthly > WS-Det-Monthly
006100                       compute WS-Amt-Diff =
006110                               WS-Spc-Monthly - WS-Det-Monthly
006120              else
006130                       compute WS-Amt-Diff =
006140                               WS-Det-Monthly - WS-Spc-Monthly
006150              end-if
006160              compute  WS-Variance-Pct rounded =
006170                       WS-Amt-Diff / WS-Spc-Monthly * 100
006180     end-if.
006190     evaluate true
006200         when WS-Variance-Pct < 5
006210              move "MATCH"           to WS-Match-Type
006220              move "KEEP_MANUAL"     to WS-Match-Action
006230              add  1 to WS-Exact-Matches
006240         when WS-Variance-Pct < 20
006250              move "MINOR_CONFLICT"  to WS-Match-Type
006260              move "REVIEW"          to WS-Match-Action
006270              add  1 to WS-Minor-Conflicts
006280         when other
006290              move "MAJOR_CONFLICT"  to WS-Match-Type
006300              move "USE_DETECTED"    to WS-Match-Action
006310              add  1 to WS-Major-Conflicts
006320     end-evaluate.
006330     add      1 to WS-Total-Matches.
006340     move     "Y" to SPC-T-Used (WS-Best-Ix).
006350 cc100-Exit.
006360     exit.
006370*
006380 cc200-Write-Match.
006390*
006400     move     "D"                        to MAT-Rec-Type.
006410     move     WS-Best-Ix                 to MAT-Spec-Index.
006420     move     SPC-T-Name (WS-Best-Ix)    to MAT-Spec-Name.
006430     move     SPC-T-Amount (WS-Best-Ix)  to MAT-Spec-Amount.
006440     move     SPC-T-Frequency (WS-Best-Ix) to MAT-Spec-Freq.
006450     move     DET-T-Name (DET-Ix)        to MAT-Det-Name.
006460     move     DET-T-Amount (DET-Ix)      to MAT-Det-Amount.
006470     move     DET-T-Frequency (DET-Ix)   to MAT-Det-Freq.
006480     move     WS-Variance-Pct            to MAT-Variance-Pct.
006490     move     WS-Match-Type              to MAT-Type.
006500     move     DET-T-Confidence (DET-Ix)  to MAT-Confidence.
006510     move     WS-Match-Action            to MAT-Action.
006520     write    MAT-Record.
006530 cc200-Exit.
006540     exit.
006550*
006560 ee100-Count-Manual-Only.
006570*
006580     if       SPC-T-Used (Idx-I) = "N"
006590              add 1 to WS-Manual-Only.
006600 ee100-Exit.
006610     exit.
006620*
006630 dd100-Write-Summary.
006640*
006650     move     "S"                     to MAT-Rec-Type.
006660     move     WS-Total-Matches        to MAT-Sum-Total-Matches.
006670     move     WS-Exact-Matches        to MAT-Sum-Exact-Matches.
006680     move     WS-Minor-Conflicts      to MAT-Sum-Minor-Conflicts.
006690     move     WS-Major-Conflicts      to MAT-Sum-Major-Conflicts.
006700     move     WS-New-Detected         to MAT-Sum-New-Detected.
006710     move     WS-Manual-Only          to MAT-Sum-Manual-Only.
006720     write    MAT-Record.
006730*
006740 zz900-Close-Files.
006750*
006760     close    Specified-Income-File
006770              Detected-Income-File
006780              Match-File.
