000100****************************************************************
000110*                                                               *
000120*                  Retirement Calculation Report                *
000130*                                                               *
000140*      Turns a client's financial profile and asset list      *
000150*      into the annual income / contribution / expense /      *
000160*      tax / cash-flow / portfolio print used at the yearly    *
000170*      review meeting.                                          *
000180*                                                               *
000190****************************************************************
000200*
000210 identification division.
000220*=========================
000230*
000240 program-id.          Rp400.
000250*
000260 author.              Vincent B Coen FBCS, FIDM, FIDPM.
000270*
000280 installation.        Retirement Planning Suite.
000290*
000300 date-written.        21/08/1988.
000310*
000320 date-compiled.
000330*
000340 security.            Copyright (C) 1988-2026 and later, Vincent
000350*                     Bryan Coen. Distributed under the GNU
000360*                     General Public License. See the file
000370*                     COPYING for details.
000380*
000390*    Remarks.             Retirement Calculation Report.
000400*
000410*                         Descends from Wksheet-Print, the old
000420*                         landscape Report Writer print used for
000430*                         the old budget worksheet client
000440*                         review pack; rebuilt as Rp400 for RPS,
000450*                         same Report Writer shape carrying the
000460*                         retirement income/contribution/expense/
000470*                         tax/cash-flow/portfolio sections instead
000480*                         of the worksheet's pay lines.
000490*
000500*    Version.            See Rp400-Version In Ws.
000510*
000520*    Called Modules.
000530*                         Rp040 - elapsed whole years.
000540*
000550*    Functions Used:
000560*                         None.
000570*
000580*    Files used :
000590*                         PROFILE.   Client profile, in, one record.
000600*                         ASSETFIL.  Asset/account list, in.
000610*                         CALCRPT.   Calculation report, out, print.
000620*
000630* Changes:
000640* 21/08/88 rth - 1.00.00 Created as Wksheet-Print for the budget
000650*                worksheet client review pack, pay lines only.
000660* 03/04/92 rth - 1.01.00 Added the parenthesised-negative amount
000670*                edit, client kept asking why a shortfall looked
000680*                the same as income on the page.
000690* 19/11/98 djm - 1.02.00 Y2K review - no stored dates on this
000700*                print, ages taken fresh from Rp040 each run,
000710*                sign off only.
000720* 12/02/05 smb - 1.03.00 Landscape page width bumped to 132 cols
000730*                to match the rest of the suite.
000740* 19/09/25 vbc - 3.3.00  Version update and builds reset (RPS
000750*                common tree merge).
000760* 11/02/26 vbc - 3.3.01  Rebuilt as Rp400 for RPS - profile summary,
000770*                income, contributions, expenses, taxes, cash flow
000780*                and portfolio sections replace the old pay lines.
000790* 14/02/26 vbc - 3.3.02  Contributions section now suppressed
000800*                entirely when nil, per query from J Marsh - a
000810*                client past retirement age was getting a blank
000820*                heading with nothing under it.
000830*
000840*************************************************************************
000850* Copyright Notice.
000860* ****************
000870*
000880* This notice supersedes all prior copyright notices and was updated
000890* 2024-04-16.
000900*
000910* These files and programs are part of the Retirement
000920* Planning Suite and are Copyright (c) Vincent B Coen,
000930* 1976-2026 and later.
000940*
000950* This program is now free software; you can redistribute it and/or
000960* modify it under the terms listed here and of the GNU General Public
000970* License as published by the Free Software Foundation; version 3 and
000980* later as revised for PERSONAL USAGE ONLY and that includes for use
000990* within a business but EXCLUDES repackaging or for Resale, Rental or
001000* Hire in ANY way.
001010*
001020* RPS is distributed in the hope that it will be useful, but WITHOUT
001030* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY
001040* or FITNESS FOR A PARTICULAR PURPOSE. See the GNU General Public
001050* License for more details.
001060*
001070* You should have received a copy of the GNU General Public License
001080* along with RPS; see the file COPYING. If not, write to the Free
001090* Software Foundation, 59 Temple Place, Suite 330, Boston, MA
001100* 02111-1307 USA.
001110*
001120*************************************************************************
001130*
001140 environment division.
001150*=========================
001160*
001170 configuration section.
001180 special-names.
001190     C01 is Top-Of-Form
001200     class RP-Numeric-Class  is "0123456789".
001210*
001220 input-output section.
001230 file-control.
001240     select Profile-File
001250         assign to "PROFILE"
001260         organization is line sequential
001270         file status  is WS-Profile-Status.
001280     select Asset-File
001290         assign to "ASSETFIL"
001300         organization is line sequential
001310         file status  is WS-Asset-Status.
001320     select Calc-Report-File
001330         assign to "CALCRPT"
001340         organization is line sequential
001350         file status  is WS-Report-Status.
001360*
001370 data division.
001380*=========================
001390 file section.
001400*
001410 fd  Profile-File.
001420 copy "rppro.cob".
001430*
001440 fd  Asset-File.
001450 copy "rpast.cob".
001460*
001470 fd  Calc-Report-File
001480     report is RP-Calc-Report.
001490*
001500 working-storage section.
001510*-------------------------
001520*
001530 77  Rp400-Version           pic x(17)  value "Rp400   (3.3.02)".
001540*
001550 01  WS-File-Status.
001560     03  WS-Profile-Status       pic xx.
001570     03  WS-Asset-Status         pic xx.
001580     03  WS-Report-Status        pic xx.
001590     03  filler                  pic x(2).
001600*
001610 01  WS-Run-Date-Work.
001620     03  WS-Run-Date-YYMMDD      pic 9(6).
001630     03  WS-Run-Date-Split redefines WS-Run-Date-YYMMDD.
001640         05  WS-Run-YY               pic 99.
001650         05  WS-Run-MM               pic 99.
001660         05  WS-Run-DD               pic 99.
001670     03  WS-Run-CCYY             pic 9(4).
001680     03  WS-Run-Date-ISO         pic x(10).
001690     03  WS-Run-Date-Redef redefines WS-Run-Date-ISO.
001700         05  WS-RDR-CCYY             pic 9(4).
001710         05  filler                  pic x.
001720         05  WS-RDR-MM               pic 99.
001730         05  filler                  pic x.
001740         05  WS-RDR-DD               pic 99.
001750     03  WS-Time-HHMMSS          pic 9(8).
001760     03  WS-Time-Display         pic x(8)  value spaces.
001770*
001780 01  Rp040-Parms.
001790     03  Rp040-From-Date          pic x(10).
001800     03  Rp040-To-Date            pic x(10).
001810     03  Rp040-Years              pic s9(3)  comp-3.
001820     03  Rp040-Days               pic s9(7)  comp-3.
001830*
001840 01  WS-Ages.
001850     03  WS-Current-Age          pic 9(3)  binary  value zero.
001860     03  WS-Retire-Age           pic 9(3)  binary  value zero.
001870     03  WS-Years-To-Retire      pic 9(3)  binary  value zero.
001880     03  WS-Spouse-Age           pic 9(3)  binary  value zero.
001890     03  filler                  pic x(2).
001900*
001910 01  WS-Constants.
001920     03  WS-Std-Ded-MFJ          pic s9(7)v99  comp-3  value 29200.00.
001930     03  WS-Std-Ded-SGL          pic s9(7)v99  comp-3  value 14600.00.
001940     03  WS-FICA-Rate            pic v9(4)     comp-3  value .0765.
001950     03  WS-SS-Inclusion-Rate    pic v9(4)     comp-3  value .5000.
001960     03  WS-Primary-Share        pic v9(4)     comp-3  value .6000.
001970     03  WS-Spouse-Share         pic v9(4)     comp-3  value .4000.
001980*
001990 01  WS-Income-Work.
002000     03  WS-Inc-Employ-Primary   pic s9(9)v99  comp-3  value zero.
002010     03  WS-Inc-Employ-Spouse    pic s9(9)v99  comp-3  value zero.
002020     03  WS-Inc-Other-Table.
002030         05  WS-Inc-Other        pic s9(9)v99  comp-3  occurs 4.
002040     03  WS-Inc-SS-Primary       pic s9(9)v99  comp-3  value zero.
002050     03  WS-Inc-SS-Spouse        pic s9(9)v99  comp-3  value zero.
002060     03  WS-Inc-Pension          pic s9(9)v99  comp-3  value zero.
002070     03  WS-Inc-Total            pic s9(9)v99  comp-3  value zero.
002080*
002090 01  WS-Other-Income-Labels.
002100     03  filler  pic x(24)  value "Rental Income".
002110     03  filler  pic x(24)  value "Consulting Income".
002120     03  filler  pic x(24)  value "Business Income".
002130     03  filler  pic x(24)  value "Other Income".
002140 01  WS-Other-Income-Label-Tbl redefines WS-Other-Income-Labels.
002150     03  WS-OI-Label            pic x(24)  occurs 4.
002160*
002170 01  WS-Contrib-Work.
002180     03  WS-Con-401k-Primary     pic s9(9)v99  comp-3  value zero.
002190     03  WS-Con-401k-Spouse      pic s9(9)v99  comp-3  value zero.
002200     03  WS-Con-401k-Total       pic s9(9)v99  comp-3  value zero.
002210     03  WS-Con-Match-Primary    pic s9(9)v99  comp-3  value zero.
002220     03  WS-Con-Match-Spouse     pic s9(9)v99  comp-3  value zero.
002230     03  WS-Con-Match-Total      pic s9(9)v99  comp-3  value zero.
002240     03  WS-Con-IRA              pic s9(9)v99  comp-3  value zero.
002250     03  WS-Con-Total            pic s9(9)v99  comp-3  value zero.
002260*
002270 01  WS-Expense-Labels.
002280     03  filler  pic x(24)  value "Housing".
002290     03  filler  pic x(24)  value "Utilities".
002300     03  filler  pic x(24)  value "Transportation".
002310     03  filler  pic x(24)  value "Food".
002320     03  filler  pic x(24)  value "Dining Out".
002330     03  filler  pic x(24)  value "Healthcare".
002340     03  filler  pic x(24)  value "Insurance".
002350     03  filler  pic x(24)  value "Travel".
002360     03  filler  pic x(24)  value "Entertainment".
002370     03  filler  pic x(24)  value "Personal Care".
002380     03  filler  pic x(24)  value "Clothing".
002390     03  filler  pic x(24)  value "Gifts".
002400     03  filler  pic x(24)  value "Childcare & Education".
002410     03  filler  pic x(24)  value "Charitable Giving".
002420     03  filler  pic x(24)  value "Subscriptions".
002430     03  filler  pic x(24)  value "Pet Care".
002440     03  filler  pic x(24)  value "Home Maintenance".
002450     03  filler  pic x(24)  value "Debt Payments".
002460     03  filler  pic x(24)  value "Discretionary".
002470     03  filler  pic x(24)  value "Other".
002480 01  WS-Expense-Label-Tbl redefines WS-Expense-Labels.
002490     03  WS-Exp-Label            pic x(24)  occurs 20.
002500*
002510 01  WS-Expense-Work.
002520     03  WS-Exp-Total            pic s9(9)v99  comp-3  value zero.
002530*
002540 01  WS-Tax-Work.
002550     03  WS-Tax-SS-Taxable       pic s9(9)v99  comp-3  value zero.
002560     03  WS-Tax-Ordinary         pic s9(9)v99  comp-3  value zero.
002570     03  WS-Tax-Std-Deduction    pic s9(9)v99  comp-3  value zero.
002580     03  WS-Tax-Taxable-Income   pic s9(9)v99  comp-3  value zero.
002590     03  WS-Tax-Federal          pic s9(9)v99  comp-3  value zero.
002600     03  WS-Tax-State            pic s9(9)v99  comp-3  value zero.
002610     03  WS-Tax-FICA             pic s9(9)v99  comp-3  value zero.
002620     03  WS-Tax-Total            pic s9(9)v99  comp-3  value zero.
002630*
002640 01  WS-Cashflow-Work.
002650     03  WS-CF-Gross             pic s9(9)v99  comp-3  value zero.
002660     03  WS-CF-Net               pic s9(9)v99  comp-3  value zero.
002670     03  WS-CF-Portfolio-Add     pic s9(9)v99  comp-3  value zero.
002680*
002690 01  WS-Portfolio-Work.
002700     03  WS-Port-Retire-Total    pic s9(9)v99  comp-3  value zero.
002710     03  WS-Port-Taxable-Total   pic s9(9)v99  comp-3  value zero.
002720     03  WS-Port-RE-Value        pic s9(9)v99  comp-3  value zero.
002730     03  WS-Port-RE-Mortgage     pic s9(9)v99  comp-3  value zero.
002740     03  WS-Port-RE-Equity       pic s9(9)v99  comp-3  value zero.
002750     03  WS-Port-Other-Total     pic s9(9)v99  comp-3  value zero.
002760     03  WS-Port-Grand-Total     pic s9(9)v99  comp-3  value zero.
002770*
002780 01  WS-Format-Work.
002790     03  WS-Fmt-Whole            pic s9(9)     comp-3  value zero.
002800     03  WS-Fmt-Pos              pic s9(9)     comp-3  value zero.
002810     03  WS-Fmt-Edit             pic zz,zzz,zzz,zz9.
002820     03  WS-Fmt-Text             pic x(18)     value spaces.
002830     03  Ptr-K                   pic 9(2)  binary  value zero.
002840*
002850 01  WS-Print-Table.
002860     03  WS-PL-Entry              occurs 90  indexed by PL-Px.
002870         05  WS-PL-Kind              pic x.
002880*           S = section title, D = detail, T = total
002890         05  WS-PL-Label             pic x(34).
002900         05  WS-PL-Text              pic x(18).
002910 01  WS-PL-Count                 pic 9(3)  binary  value zero.
002920*
002930 01  WS-Rpt-Line.
002940     03  WS-Rpt-Kind             pic x.
002950     03  WS-Rpt-Label            pic x(34).
002960     03  WS-Rpt-Text             pic x(18).
002970*
002980 01  WS-Line-Work.
002990     03  WS-Line-Kind            pic x.
003000     03  WS-Line-Label           pic x(34).
003010     03  WS-Line-Text            pic x(18).
003020*
003030 01  WS-Age-Display              pic zz9.
003040*
003050 report section.
003060*=========================
003070*
003080 RD  RP-Calc-Report
003090     control      final
003100     page limit   58
003110     heading      1
003120     first detail 5
003130     last detail  55.
003140*
003150 01  RP-Page-Head  type page heading.
003160     03  line 1.
003170         05  col   1     pic x(17)   source Rp400-Version.
003180         05  col  40     pic x(30)   value
003190             "Retirement Planning System".
003200         05  col 100     pic x(10)   source WS-Run-Date-ISO.
003210         05  col 115     pic x(8)    source WS-Time-Display.
003220     03  line 2.
003230         05  col  40     pic x(30)   value
003240             "Retirement Calculation Report".
003250         05  col 122     pic x(5)    value "Page ".
003260         05  col 127     pic zz9     source Page-Counter.
003270*
003280 01  RP-Section-Title  type detail.
003290     03  line + 2.
003300         05  col   2     pic x(34)   source WS-Rpt-Label.
003310*
003320 01  RP-Item-Line  type detail.
003330     03  line + 1.
003340         05  col   4     pic x(34)   source WS-Rpt-Label.
003350         05  col  90     pic x(18)   source WS-Rpt-Text.
003360*
003370 01  RP-Total-Line  type detail.
003380     03  line + 1.
003390         05  col   2     pic x(34)   source WS-Rpt-Label.
003400         05  col  90     pic x(18)   source WS-Rpt-Text.
003410*
003420 procedure division.
003430*=========================
003440*
003450 aa000-Main-Line               section.
003460*****************************************
003470*
003480     perform  aa010-Open-Files.
003490     perform  aa020-Load-Profile.
003500     perform  aa030-Load-Assets thru aa030-Exit.
003510     perform  aa100-Compute-Ages.
003520     perform  bb100-Compute-Income.
003530     perform  bb200-Compute-Contributions.
003540     perform  bb300-Compute-Expenses thru bb300-Exit.
003550     perform  bb400-Compute-Taxes.
003560     perform  bb500-Compute-Cashflow.
003570     perform  bb600-Compute-Portfolio.
003580     perform  cc000-Build-Report-Lines thru cc000-Exit.
003590     perform  dd000-Print-Report thru dd000-Exit.
003600     perform  zz900-Close-Files.
003610     goback.
003620*
003630 aa010-Open-Files.
003640*
003650     accept   WS-Run-Date-YYMMDD from date.
003660     if       WS-Run-YY < 50
003670              compute WS-Run-CCYY = 2000 + WS-Run-YY
003680     else
003690              compute WS-Run-CCYY = 1900 + WS-Run-YY
003700     end-if.
003710     move     WS-Run-CCYY to WS-RDR-CCYY.
003720     move     "-"         to WS-Run-Date-Redef (5:1).
003730     move     WS-Run-MM   to WS-RDR-MM.
003740     move     "-"         to WS-Run-Date-Redef (8:1).
003750     move     WS-Run-DD   to WS-RDR-DD.
003760     accept   WS-Time-HHMMSS from time.
003770     move     WS-Time-HHMMSS (1:2) to WS-Time-Display (1:2).
003780     move     ":"                  to WS-Time-Display (3:1).
003790     move     WS-Time-HHMMSS (3:2) to WS-Time-Display (4:2).
003800     move     ":"                  to WS-Time-Display (6:1).
003810     move     WS-Time-HHMMSS (5:2) to WS-Time-Display (7:2).
003820     open     input  Profile-File.
003830     open     input  Asset-File.
003840     open     output Calc-Report-File.
003850*
003860 aa020-Load-Profile.
003870*
003880     read     Profile-File
003890              at end move spaces to PRO-Name
003900     end-read.
003910     perform  aa025-Default-Profile thru aa025-Exit.
003920*
003930 aa025-Default-Profile.
003940*
003950*    Fields left spaces/zero on the profile take the house default,
003960*    same idea as Rp200's Bb050 default frequency for a blank
003970*    income stream - ticket 4519.
003980*
003990     if       PRO-Birth-Date = spaces
004000              move "1980-01-01" to PRO-Birth-Date.
004010     if       PRO-Retire-Date = spaces
004020              move "2045-01-01" to PRO-Retire-Date.
004030     if       PRO-SS-Claim-Age = zero
004040              move 67 to PRO-SS-Claim-Age.
004050     if       PRO-Fed-Tax-Rate = zero
004060              move .12 to PRO-Fed-Tax-Rate.
004070     if       PRO-State-Tax-Rate = zero
004080              move .05 to PRO-State-Tax-Rate.
004090     if       PRO-Filing-Status = spaces
004100              move "MFJ" to PRO-Filing-Status.
004110 aa025-Exit.
004120     exit.
004130*
004140 aa030-Load-Assets.
004150*
004160     read     Asset-File
004170              at end move high-values to AST-Class
004180     end-read.
004190 aa030-Loop.
004200     if       AST-Class = high-values
004210              go to aa030-Exit.
004220     evaluate AST-Class
004230         when "RETIREMENT"
004240              add  AST-Value to WS-Port-Retire-Total
004250         when "TAXABLE"
004260              add  AST-Value to WS-Port-Taxable-Total
004270         when "REAL-ESTATE"
004280              add  AST-Value    to WS-Port-RE-Value
004290              add  AST-Mortgage to WS-Port-RE-Mortgage
004300         when other
004310              add  AST-Value to WS-Port-Other-Total
004320     end-evaluate.
004330     read     Asset-File
004340              at end move high-values to AST-Class
004350     end-read.
004360     go       to aa030-Loop.
004370 aa030-Exit.
004380     exit.
004390*
004400 aa100-Compute-Ages.
004410*
004420*    Spec figures Age as whole days divided by 365, not calendar
004430*    years - Rp040-Days (not Rp040-Years) is what we want here.
004440*
004450     move     PRO-Birth-Date  to Rp040-From-Date.
004460     move     WS-Run-Date-ISO to Rp040-To-Date.
004470     call     "RP040" using Rp040-Parms.
004480     divide   Rp040-Days by 365 giving WS-Current-Age.
004490*
004500     move     PRO-Birth-Date   to Rp040-From-Date.
004510     move     PRO-Retire-Date  to Rp040-To-Date.
004520     call     "RP040" using Rp040-Parms.
004530     divide   Rp040-Days by 365 giving WS-Retire-Age.
004540*
004550     if       WS-Retire-Age > WS-Current-Age
004560              compute WS-Years-To-Retire =
004570                      WS-Retire-Age - WS-Current-Age
004580     else
004590              move zero to WS-Years-To-Retire
004600     end-if.
004610*
004620     if       PRO-Spouse-Name not = spaces
004630              move PRO-Spouse-Birth-Date to Rp040-From-Date
004640              move WS-Run-Date-ISO       to Rp040-To-Date
004650              call "RP040" using Rp040-Parms
004660              divide Rp040-Days by 365 giving WS-Spouse-Age
004670     end-if.
004680*
004690 bb100-Compute-Income.
004700*
004710     compute  WS-Inc-Employ-Primary rounded =
004720              PRO-Emp-Income-Primary * 12.
004730     compute  WS-Inc-Employ-Spouse  rounded =
004740              PRO-Emp-Income-Spouse * 12.
004750     compute  WS-Inc-Other (1) rounded = PRO-Other-Income (1) * 12.
004760     compute  WS-Inc-Other (2) rounded = PRO-Other-Income (2) * 12.
004770     compute  WS-Inc-Other (3) rounded = PRO-Other-Income (3) * 12.
004780     compute  WS-Inc-Other (4) rounded = PRO-Other-Income (4) * 12.
004790*
004800     move     zero to WS-Inc-SS-Primary WS-Inc-SS-Spouse
004810                       WS-Inc-Pension.
004820     if       WS-Current-Age not < PRO-SS-Claim-Age
004830              compute WS-Inc-SS-Primary rounded =
004840                      PRO-SS-Benefit * 12.
004850     if       PRO-Spouse-Name not = spaces
004860          and WS-Spouse-Age not < PRO-Spouse-SS-Claim-Age
004870              compute WS-Inc-SS-Spouse rounded =
004880                      PRO-Spouse-SS-Benefit * 12.
004890     if       WS-Current-Age not < WS-Retire-Age
004900              compute WS-Inc-Pension rounded =
004910                      PRO-Pension-Benefit * 12.
004920*
004930     compute  WS-Inc-Total =
004940              WS-Inc-Employ-Primary + WS-Inc-Employ-Spouse
004950            + WS-Inc-Other (1) + WS-Inc-Other (2)
004960            + WS-Inc-Other (3) + WS-Inc-Other (4)
004970            + WS-Inc-SS-Primary + WS-Inc-SS-Spouse
004980            + WS-Inc-Pension.
004990*
005000 bb200-Compute-Contributions.
005010*
005020     move     zero to WS-Con-401k-Primary WS-Con-401k-Spouse
005030                       WS-Con-401k-Total WS-Con-Match-Primary
005040                       WS-Con-Match-Spouse WS-Con-Match-Total
005050                       WS-Con-IRA WS-Con-Total.
005060     if       (WS-Inc-Employ-Primary + WS-Inc-Employ-Spouse) > zero
005070          and WS-Current-Age < WS-Retire-Age
005080              perform bb210-Contribution-Shares
005090     end-if.
005100     compute  WS-Con-Total =
005110              WS-Con-401k-Total + WS-Con-Match-Total + WS-Con-IRA.
005120*
005130 bb210-Contribution-Shares.
005140*
005150     if       PRO-Spouse-Name not = spaces
005160              compute WS-Con-401k-Primary rounded =
005170                      (WS-Inc-Employ-Primary + WS-Inc-Employ-Spouse)
005180                      * WS-Primary-Share * PRO-401K-Rate
005190              compute WS-Con-401k-Spouse  rounded =
005200                      (WS-Inc-Employ-Primary + WS-Inc-Employ-Spouse)
005210                      * WS-Spouse-Share * PRO-Spouse-401K-Rate
005220              compute WS-Con-Match-Primary rounded =
005230                      (WS-Inc-Employ-Primary + WS-Inc-Employ-Spouse)
005240                      * WS-Primary-Share * PRO-Match-Rate
005250              compute WS-Con-Match-Spouse  rounded =
005260                      (WS-Inc-Employ-Primary + WS-Inc-Employ-Spouse)
005270                      * WS-Spouse-Share * PRO-Spouse-Match-Rate
005280     else
005290              compute WS-Con-401k-Primary rounded =
005300                      WS-Inc-Employ-Primary * PRO-401K-Rate
005310              compute WS-Con-Match-Primary rounded =
005320                      WS-Inc-Employ-Primary * PRO-Match-Rate
005330     end-if.
005340     compute  WS-Con-401k-Total =
005350              WS-Con-401k-Primary + WS-Con-401k-Spouse.
005360     compute  WS-Con-Match-Total =
005370              WS-Con-Match-Primary + WS-Con-Match-Spouse.
005380     move     PRO-IRA-Contrib to WS-Con-IRA.
005390*
005400 bb300-Compute-Expenses.
005410*
005420     move     zero to WS-Exp-Total.
005430     perform  bb310-Add-Expense thru bb310-Exit
005440              varying Ptr-K from 1 by 1 until Ptr-K > 20.
005450 bb300-Exit.
005460     exit.
005470*
005480 bb310-Add-Expense.
005490*
005500     compute  WS-Fmt-Whole rounded = PRO-Expense (Ptr-K) * 12.
005510     add      WS-Fmt-Whole to WS-Exp-Total.
005520 bb310-Exit.
005530     exit.
005540*
005550 bb400-Compute-Taxes.
005560*
005570     compute  WS-Tax-SS-Taxable rounded =
005580              (WS-Inc-SS-Primary + WS-Inc-SS-Spouse)
005590              * WS-SS-Inclusion-Rate.
005600     compute  WS-Tax-Ordinary =
005610              WS-Inc-Employ-Primary + WS-Inc-Employ-Spouse
005620            + WS-Inc-Other (1) + WS-Inc-Other (2)
005630            + WS-Inc-Other (3) + WS-Inc-Other (4)
005640            + WS-Inc-Pension + WS-Tax-SS-Taxable
005650            - WS-Con-401k-Total.
005660     if       PRO-Filing-Status = "MFJ"
005670              move WS-Std-Ded-MFJ to WS-Tax-Std-Deduction
005680     else
005690              move WS-Std-Ded-SGL to WS-Tax-Std-Deduction
005700     end-if.
005710     compute  WS-Tax-Taxable-Income =
005720              WS-Tax-Ordinary - WS-Tax-Std-Deduction.
005730     if       WS-Tax-Taxable-Income < zero
005740              move zero to WS-Tax-Taxable-Income.
005750     compute  WS-Tax-Federal rounded =
005760              WS-Tax-Taxable-Income * PRO-Fed-Tax-Rate.
005770     compute  WS-Tax-State   rounded =
005780              WS-Tax-Taxable-Income * PRO-State-Tax-Rate.
005790     move     zero to WS-Tax-FICA.
005800     if       WS-Current-Age < WS-Retire-Age
005810              compute WS-Tax-FICA rounded =
005820                      (WS-Inc-Employ-Primary + WS-Inc-Employ-Spouse)
005830                      * WS-FICA-Rate.
005840     compute  WS-Tax-Total =
005850              WS-Tax-Federal + WS-Tax-State + WS-Tax-FICA.
005860*
005870 bb500-Compute-Cashflow.
005880*
005890     move     WS-Inc-Total to WS-CF-Gross.
005900     compute  WS-CF-Net =
005910              WS-CF-Gross - WS-Con-401k-Total - WS-Con-IRA
005920            - WS-Tax-Total - WS-Exp-Total.
005930     compute  WS-CF-Portfolio-Add =
005940              WS-CF-Net + WS-Con-401k-Total + WS-Con-IRA
005950            + WS-Con-Match-Total.
005960*
005970 bb600-Compute-Portfolio.
005980*
005990     compute  WS-Port-RE-Equity =
006000              WS-Port-RE-Value - WS-Port-RE-Mortgage.
006010     compute  WS-Port-Grand-Total =
006020              WS-Port-Retire-Total + WS-Port-Taxable-Total
006030            + WS-Port-RE-Equity + WS-Port-Other-Total.
006040*
006050 cc000-Build-Report-Lines.
006060*
006070     move     zero to WS-PL-Count.
006080*
006090*    ---- Profile Summary ----
006100     move     "S" to WS-Line-Kind.
006110     move     "PROFILE SUMMARY" to WS-Line-Label.
006120     move     spaces to WS-Line-Text.
006130     perform  zz800-Store-Line thru zz800-Exit.
006140     move     WS-Current-Age to WS-Age-Display.
006150     move     "D" to WS-Line-Kind.
006160     move     "Current Age" to WS-Line-Label.
006170     move     WS-Age-Display to WS-Line-Text.
006180     perform  zz800-Store-Line thru zz800-Exit.
006190     move     WS-Retire-Age to WS-Age-Display.
006200     move     "D" to WS-Line-Kind.
006210     move     "Retirement Age" to WS-Line-Label.
006220     move     WS-Age-Display to WS-Line-Text.
006230     perform  zz800-Store-Line thru zz800-Exit.
006240     move     WS-Years-To-Retire to WS-Age-Display.
006250     move     "D" to WS-Line-Kind.
006260     move     "Years To Retirement" to WS-Line-Label.
006270     move     WS-Age-Display to WS-Line-Text.
006280     perform  zz800-Store-Line thru zz800-Exit.
006290*
006300*    ---- Annual Income Sources ----
006310     move     "S" to WS-Line-Kind.
006320     move     "ANNUAL INCOME SOURCES" to WS-Line-Label.
006330     move     spaces to WS-Line-Text.
006340     perform  zz800-Store-Line thru zz800-Exit.
006350     move     WS-Inc-Employ-Primary to WS-Fmt-Whole.
006360     perform  zz810-Format-Dollar thru zz810-Exit.
006370     move     "D" to WS-Line-Kind.
006380     move     "Employment Income - Primary" to WS-Line-Label.
006390     move     WS-Fmt-Text to WS-Line-Text.
006400     perform  zz800-Store-Line thru zz800-Exit.
006410     if       PRO-Spouse-Name not = spaces
006420              move WS-Inc-Employ-Spouse to WS-Fmt-Whole
006430              perform zz810-Format-Dollar thru zz810-Exit
006440              move "D" to WS-Line-Kind
006450              move "Employment Income - Spouse" to WS-Line-Label
006460              move WS-Fmt-Text to WS-Line-Text
006470              perform zz800-Store-Line thru zz800-Exit
006480     end-if.
006490     perform  cc010-Add-Other-Income thru cc010-Exit
006500              varying Ptr-K from 1 by 1 until Ptr-K > 4.
006510     if       WS-Inc-SS-Primary > zero
006520              move WS-Inc-SS-Primary to WS-Fmt-Whole
006530              perform zz810-Format-Dollar thru zz810-Exit
006540              move "D" to WS-Line-Kind
006550              move "Social Security - Primary" to WS-Line-Label
006560              move WS-Fmt-Text to WS-Line-Text
006570              perform zz800-Store-Line thru zz800-Exit
006580     end-if.
006590     if       WS-Inc-SS-Spouse > zero
006600              move WS-Inc-SS-Spouse to WS-Fmt-Whole
006610              perform zz810-Format-Dollar thru zz810-Exit
006620              move "D" to WS-Line-Kind
006630              move "Social Security - Spouse" to WS-Line-Label
006640              move WS-Fmt-Text to WS-Line-Text
006650              perform zz800-Store-Line thru zz800-Exit
006660     end-if.
006670     if       WS-Inc-Pension > zero
006680              move WS-Inc-Pension to WS-Fmt-Whole
006690              perform zz810-Format-Dollar thru zz810-Exit
006700              move "D" to WS-Line-Kind
006710              move "Pension Income" to WS-Line-Label
006720              move WS-Fmt-Text to WS-Line-Text
006730              perform zz800-Store-Line thru zz800-Exit
006740     end-if.
006750     move     WS-Inc-Total to WS-Fmt-Whole.
006760     perform  zz810-Format-Dollar thru zz810-Exit.
006770     move     "T" to WS-Line-Kind.
006780     move     "TOTAL ANNUAL INCOME" to WS-Line-Label.
006790     move     WS-Fmt-Text to WS-Line-Text.
006800     perform  zz800-Store-Line thru zz800-Exit.
006810*
006820*    ---- Retirement Contributions (only when nonzero) ----
006830     if       WS-Con-Total not = zero
006840              move "S" to WS-Line-Kind
006850              move "RETIREMENT CONTRIBUTIONS" to WS-Line-Label
006860              move spaces to WS-Line-Text
006870              perform zz800-Store-Line thru zz800-Exit
006880              move WS-Con-401k-Total to WS-Fmt-Whole
006890              perform zz810-Format-Dollar thru zz810-Exit
006900              move "D" to WS-Line-Kind
006910              move "Employee 401k Contributions" to WS-Line-Label
006920              move WS-Fmt-Text to WS-Line-Text
006930              perform zz800-Store-Line thru zz800-Exit
006940              move WS-Con-Match-Total to WS-Fmt-Whole
006950              perform zz810-Format-Dollar thru zz810-Exit
006960              move "D" to WS-Line-Kind
006970              move "Employer 401k Match" to WS-Line-Label
006980              move WS-Fmt-Text to WS-Line-Text
006990              perform zz800-Store-Line thru zz800-Exit
007000              move WS-Con-IRA to WS-Fmt-Whole
007010              perform zz810-Format-Dollar thru zz810-Exit
007020              move "D" to WS-Line-Kind
007030              move "IRA Contribution" to WS-Line-Label
007040              move WS-Fmt-Text to WS-Line-Text
007050              perform zz800-Store-Line thru zz800-Exit
007060              move WS-Con-Total to WS-Fmt-Whole
007070              perform zz810-Format-Dollar thru zz810-Exit
007080              move "T" to WS-Line-Kind
007090              move "TOTAL CONTRIBUTIONS" to WS-Line-Label
007100              move WS-Fmt-Text to WS-Line-Text
007110              perform zz800-Store-Line thru zz800-Exit
007120     end-if.
007130*
007140*    ---- Annual Expenses ----
007150     move     "S" to WS-Line-Kind.
007160     move     "ANNUAL EXPENSES" to WS-Line-Label.
007170     move     spaces to WS-Line-Text.
007180     perform  zz800-Store-Line thru zz800-Exit.
007190     perform  cc020-Add-Expense-Line thru cc020-Exit
007200              varying Ptr-K from 1 by 1 until Ptr-K > 20.
007210     move     WS-Exp-Total to WS-Fmt-Whole.
007220     perform  zz810-Format-Dollar thru zz810-Exit.
007230     move     "T" to WS-Line-Kind.
007240     move     "TOTAL ANNUAL EXPENSES" to WS-Line-Label.
007250     move     WS-Fmt-Text to WS-Line-Text.
007260     perform  zz800-Store-Line thru zz800-Exit.
007270*
007280*    ---- Estimated Annual Taxes ----
007290     move     "S" to WS-Line-Kind.
007300     move     "ESTIMATED ANNUAL TAXES" to WS-Line-Label.
007310     move     spaces to WS-Line-Text.
007320     perform  zz800-Store-Line thru zz800-Exit.
007330     move     WS-Tax-Federal to WS-Fmt-Whole.
007340     perform  zz810-Format-Dollar thru zz810-Exit.
007350     move     "D" to WS-Line-Kind.
007360     move     "Federal Income Tax" to WS-Line-Label.
007370     move     WS-Fmt-Text to WS-Line-Text.
007380     perform  zz800-Store-Line thru zz800-Exit.
007390     move     WS-Tax-State to WS-Fmt-Whole.
007400     perform  zz810-Format-Dollar thru zz810-Exit.
007410     move     "D" to WS-Line-Kind.
007420     move     "State Income Tax" to WS-Line-Label.
007430     move     WS-Fmt-Text to WS-Line-Text.
007440     perform  zz800-Store-Line thru zz800-Exit.
007450     move     WS-Tax-FICA to WS-Fmt-Whole.
007460     perform  zz810-Format-Dollar thru zz810-Exit.
007470     move     "D" to WS-Line-Kind.
007480     move     "FICA Tax" to WS-Line-Label.
007490     move     WS-Fmt-Text to WS-Line-Text.
007500     perform  zz800-Store-Line thru zz800-Exit.
007510     move     WS-Tax-Total to WS-Fmt-Whole.
007520     perform  zz810-Format-Dollar thru zz810-Exit.
007530     move     "T" to WS-Line-Kind.
007540     move     "TOTAL ESTIMATED TAXES" to WS-Line-Label.
007550     move     WS-Fmt-Text to WS-Line-Text.
007560     perform  zz800-Store-Line thru zz800-Exit.
007570*
007580*    ---- Annual Net Cash Flow ----
007590     move     "S" to WS-Line-Kind.
007600     move     "ANNUAL NET CASH FLOW" to WS-Line-Label.
007610     move     spaces to WS-Line-Text.
007620     perform  zz800-Store-Line thru zz800-Exit.
007630     move     WS-CF-Gross to WS-Fmt-Whole.
007640     perform  zz810-Format-Dollar thru zz810-Exit.
007650     move     "D" to WS-Line-Kind.
007660     move     "Gross Income" to WS-Line-Label.
007670     move     WS-Fmt-Text to WS-Line-Text.
007680     perform  zz800-Store-Line thru zz800-Exit.
007690     compute  WS-Fmt-Whole = zero - WS-Con-401k-Total.
007700     perform  zz810-Format-Dollar thru zz810-Exit.
007710     move     "D" to WS-Line-Kind.
007720     move     "Employee 401k Contributions" to WS-Line-Label.
007730     move     WS-Fmt-Text to WS-Line-Text.
007740     perform  zz800-Store-Line thru zz800-Exit.
007750     compute  WS-Fmt-Whole = zero - WS-Con-IRA.
007760     perform  zz810-Format-Dollar thru zz810-Exit.
007770     move     "D" to WS-Line-Kind.
007780     move     "IRA Contribution" to WS-Line-Label.
007790     move     WS-Fmt-Text to WS-Line-Text.
007800     perform  zz800-Store-Line thru zz800-Exit.
007810     compute  WS-Fmt-Whole = zero - WS-Tax-Total.
007820     perform  zz810-Format-Dollar thru zz810-Exit.
007830     move     "D" to WS-Line-Kind.
007840     move     "Total Estimated Taxes" to WS-Line-Label.
007850     move     WS-Fmt-Text to WS-Line-Text.
007860     perform  zz800-Store-Line thru zz800-Exit.
007870     compute  WS-Fmt-Whole = zero - WS-Exp-Total.
007880     perform  zz810-Format-Dollar thru zz810-Exit.
007890     move     "D" to WS-Line-Kind.
007900     move     "Living Expenses" to WS-Line-Label.
007910     move     WS-Fmt-Text to WS-Line-Text.
007920     perform  zz800-Store-Line thru zz800-Exit.
007930     move     WS-CF-Net to WS-Fmt-Whole.
007940     perform  zz810-Format-Dollar thru zz810-Exit.
007950     move     "T" to WS-Line-Kind.
007960     move     "NET CASH FLOW" to WS-Line-Label.
007970     move     WS-Fmt-Text to WS-Line-Text.
007980     perform  zz800-Store-Line thru zz800-Exit.
007990     move     WS-CF-Portfolio-Add to WS-Fmt-Whole.
008000     perform  zz810-Format-Dollar thru zz810-Exit.
008010     move     "T" to WS-Line-Kind.
008020     move     "TOTAL PORTFOLIO ADDITION" to WS-Line-Label.
008030     move     WS-Fmt-Text to WS-Line-Text.
008040     perform  zz800-Store-Line thru zz800-Exit.
008050*
008060*    ---- Current Portfolio ----
008070     move     "S" to WS-Line-Kind.
008080     move     "CURRENT PORTFOLIO" to WS-Line-Label.
008090     move     spaces to WS-Line-Text.
008100     perform  zz800-Store-Line thru zz800-Exit.
008110     move     WS-Port-Retire-Total to WS-Fmt-Whole.
008120     perform  zz810-Format-Dollar thru zz810-Exit.
008130     move     "D" to WS-Line-Kind.
008140     move     "Retirement Accounts" to WS-Line-Label.
008150     move     WS-Fmt-Text to WS-Line-Text.
008160     perform  zz800-Store-Line thru zz800-Exit.
008170     move     WS-Port-Taxable-Total to WS-Fmt-Whole.
008180     perform  zz810-Format-Dollar thru zz810-Exit.
008190     move     "D" to WS-Line-Kind.
008200     move     "Taxable Accounts" to WS-Line-Label.
008210     move     WS-Fmt-Text to WS-Line-Text.
008220     perform  zz800-Store-Line thru zz800-Exit.
008230     move     WS-Port-RE-Equity to WS-Fmt-Whole.
008240     perform  zz810-Format-Dollar thru zz810-Exit.
008250     move     "D" to WS-Line-Kind.
008260     move     "Real Estate Equity" to WS-Line-Label.
008270     move     WS-Fmt-Text to WS-Line-Text.
008280     perform  zz800-Store-Line thru zz800-Exit.
008290     move     WS-Port-Other-Total to WS-Fmt-Whole.
008300     perform  zz810-Format-Dollar thru zz810-Exit.
008310     move     "D" to WS-Line-Kind.
008320     move     "Other Assets" to WS-Line-Label.
008330     move     WS-Fmt-Text to WS-Line-Text.
008340     perform  zz800-Store-Line thru zz800-Exit.
008350     move     WS-Port-Grand-Total to WS-Fmt-Whole.
008360     perform  zz810-Format-Dollar thru zz810-Exit.
008370     move     "T" to WS-Line-Kind.
008380     move     "TOTAL PORTFOLIO" to WS-Line-Label.
008390     move     WS-Fmt-Text to WS-Line-Text.
008400     perform  zz800-Store-Line thru zz800-Exit.
008410 cc000-Exit.
008420     exit.
008430*
008440 cc010-Add-Other-Income.
008450*
008460     move     WS-Inc-Other (Ptr-K) to WS-Fmt-Whole.
008470     perform  zz810-Format-Dollar thru zz810-Exit.
008480     move     "D" to WS-Line-Kind.
008490     move     WS-OI-Label (Ptr-K) to WS-Line-Label.
008500     move     WS-Fmt-Text to WS-Line-Text.
008510     perform  zz800-Store-Line thru zz800-Exit.
008520 cc010-Exit.
008530     exit.
008540*
008550 cc020-Add-Expense-Line.
008560*
008570     compute  WS-Fmt-Whole rounded = PRO-Expense (Ptr-K) * 12.
008580     perform  zz810-Format-Dollar thru zz810-Exit.
008590     move     "D" to WS-Line-Kind.
008600     move     WS-Exp-Label (Ptr-K) to WS-Line-Label.
008610     move     WS-Fmt-Text to WS-Line-Text.
008620     perform  zz800-Store-Line thru zz800-Exit.
008630 cc020-Exit.
008640     exit.
008650*
008660 zz800-Store-Line.
008670*
008680     add      1 to WS-PL-Count.
008690     set      PL-Px to WS-PL-Count.
008700     move     WS-Line-Kind  to WS-PL-Kind (PL-Px).
008710     move     WS-Line-Label to WS-PL-Label (PL-Px).
008720     move     WS-Line-Text  to WS-PL-Text (PL-Px).
008730 zz800-Exit.
008740     exit.
008750*
008760 zz810-Format-Dollar.
008770*
008780     if       WS-Fmt-Whole < zero
008790              compute WS-Fmt-Pos = zero - WS-Fmt-Whole
008800     else
008810              move WS-Fmt-Whole to WS-Fmt-Pos
008820     end-if.
008830     move     WS-Fmt-Pos to WS-Fmt-Edit.
008840     if       WS-Fmt-Whole < zero
008850              move spaces to WS-Fmt-Text
008860              string "(" WS-Fmt-Edit delimited by size
008870                     ")" delimited by size
008880                     into WS-Fmt-Text
008890     else
008900              move WS-Fmt-Edit to WS-Fmt-Text
008910     end-if.
008920 zz810-Exit.
008930     exit.
008940*
008950 dd000-Print-Report.
008960*
008970     initiate RP-Calc-Report.
008980     perform  dd010-Print-Line thru dd010-Exit
008990              varying PL-Px from 1 by 1 until PL-Px > WS-PL-Count.
009000     terminate RP-Calc-Report.
009010 dd000-Exit.
009020     exit.
009030*
009040 dd010-Print-Line.
009050*
009060     move     WS-PL-Label (PL-Px) to WS-Rpt-Label.
009070     move     WS-PL-Text  (PL-Px) to WS-Rpt-Text.
009080     evaluate WS-PL-Kind (PL-Px)
009090         when "S"
009100              generate RP-Section-Title
009110         when "T"
009120              generate RP-Total-Line
009130         when other
009140              generate RP-Item-Line
009150     end-evaluate.
009160 dd010-Exit.
009170     exit.
009180*
009190 zz900-Close-Files.
009200*
009210     close    Profile-File
009220              Asset-File
009230              Calc-Report-File.
