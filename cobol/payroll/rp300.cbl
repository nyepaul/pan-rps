000100****************************************************************
000110*                                                               *
000120*                 Record Reconciliation Processor               *
000130*                                                               *
000140*      Matches an imported list of income streams, budget      *
000150*      expenses or assets against the client's existing        *
000160*      records and flags each imported item as found or new.   *
000170*                                                               *
000180****************************************************************
000190*
000200 identification division.
000210*=========================
000220*
000230 program-id.          Rp300.
000240*
000250 author.              Vincent B Coen FBCS, FIDM, FIDPM.
000260*
000270 installation.        Retirement Planning Suite.
000280*
000290 date-written.        09/01/1986.
000300*
000310 date-compiled.
000320*
000330 security.            Copyright (C) 1986-2026 and later, Vincent
000340*                     Bryan Coen. Distributed under the GNU
000350*                     General Public License. See the file
000360*                     COPYING for details.
000370*
000380*    Remarks.             Record Reconciliation Processor.
000390*
000400*                         Descends from Wksheet-Dedupe, which found
000410*                         near-duplicate entries when two clerks'
000420*                         worksheets were merged; rebuilt as Rp300
000430*                         for RPS to match an imported item list
000440*                         (income streams, budget lines or assets)
000450*                         against what the client already has on
000460*                         file and flag which are genuinely new.
000470*
000480*    Version.            See Rp300-Version In Ws.
000490*
000500*    Called Modules.
000510*                         None.
000520*
000530*    Functions Used:
000540*                         None.
000550*
000560*    Files used :
000570*                         EXISTFIL.  Existing items, in.
000580*                         IMPORTFL.  Imported items, in.
000590*                         ANNOTFIL.  Imported items with the match
000600*                                    annotation added, out.
000610*
000620* Changes:
000630* 09/01/86 rth - 1.00.00 Created as Wksheet-Dedupe, exact-name match
000640*                only, no scoring, flagged duplicates for a clerk
000650*                to look at by hand.
000660* 27/05/91 rth - 1.01.00 Added a name substring test alongside the
000670*                exact match - too many near misses being missed.
000680* 14/10/98 djm - 1.02.00 Y2K review - no date fields held here,
000690*                sign off only.
000700* 30/03/05 smb - 1.03.00 Added the amount-tolerance test and the
000710*                account-number exact-match bonus, first real
000720*                scoring version.
000730* 19/09/25 vbc - 3.3.00  Version update and builds reset (RPS
000740*                common tree merge).
000750* 05/02/26 vbc - 3.3.01  Rebuilt as Rp300 for RPS - Upsi-0/Upsi-1
000760*                select which of income/expense/asset rules apply,
000770*                category and institution bonuses new for this run.
000780* 09/02/26 vbc - 3.3.02  Match reasons text added per request from
000790*                J Marsh (RP-14), so a reviewer need not re-derive
000800*                why an item scored the way it did.
000810*
000820*************************************************************************
000830* Copyright Notice.
000840* ****************
000850*
000860* This notice supersedes all prior copyright notices and was updated
000870* 2024-04-16.
000880*
000890* These files and programs are part of the Retirement
000900* Planning Suite and are Copyright (c) Vincent B Coen,
000910* 1976-2026 and later.
000920*
000930* This program is now free software; you can redistribute it and/or
000940* modify it under the terms listed here and of the GNU General Public
000950* License as published by the Free Software Foundation; version 3 and
000960* later as revised for PERSONAL USAGE ONLY and that includes for use
000970* within a business but EXCLUDES repackaging or for Resale, Rental or
000980* Hire in ANY way.
000990*
001000* RPS is distributed in the hope that it will be useful, but WITHOUT
001010* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY
001020* or FITNESS FOR A PARTICULAR PURPOSE. See the GNU General Public
001030* License for more details.
001040*
001050* You should have received a copy of the GNU General Public License
001060* along with RPS; see the file COPYING. If not, write to the Free
001070* Software Foundation, 59 Temple Place, Suite 330, Boston, MA
001080* 02111-1307 USA.
001090*
001100*************************************************************************
001110*
001120 environment division.
001130*=========================
001140*
001150 configuration section.
001160 special-names.
001170     class RP-Numeric-Class  is "0123456789"
001180     UPSI-0 on status is WS-Upsi0-On off status is WS-Upsi0-Off
001190     UPSI-1 on status is WS-Upsi1-On off status is WS-Upsi1-Off.
001200*
001210*    Upsi-0/Upsi-1 select the run kind, set by the operator in the
001220*    run JCL before this step:
001230*        both off        = income streams   (accept threshold .70)
001240*        Upsi-0 on only   = budget expenses  (accept threshold .70)
001250*        Upsi-1 on only   = assets           (accept threshold .75)
001260*
001270 input-output section.
001280 file-control.
001290     select Existing-Items-File
001300         assign to "EXISTFIL"
001310         organization is line sequential
001320         file status  is WS-Exist-Status.
001330     select Imported-Items-File
001340         assign to "IMPORTFL"
001350         organization is line sequential
001360         file status  is WS-Import-Status.
001370     select Annotated-Items-File
001380         assign to "ANNOTFIL"
001390         organization is line sequential
001400         file status  is WS-Annot-Status.
001410*
001420 data division.
001430*=========================
001440 file section.
001450*
001460 fd  Existing-Items-File.
001470 copy "rpitm.cob".
001480*
001490 fd  Imported-Items-File.
001500 copy "rpitm.cob" replacing ITM-Record       by IMP-Record
001510                            ITM-Name         by IMP-Name
001520                            ITM-Amount       by IMP-Amount
001530                            ITM-Category     by IMP-Category
001540                            ITM-Account-No   by IMP-Account-No
001550                            ITM-Institution  by IMP-Institution
001560                            ITM-Match-Status by IMP-Match-Status
001570                            ITM-Match-Confidence
001580                                          by IMP-Match-Confidence
001590                            ITM-Match-Ref-Name
001600                                          by IMP-Match-Ref-Name
001610                            ITM-Match-Reasons
001620                                          by IMP-Match-Reasons.
001630*
001640 fd  Annotated-Items-File.
001650 copy "rpitm.cob" replacing ITM-Record       by ANN-Record
001660                            ITM-Name         by ANN-Name
001670                            ITM-Amount       by ANN-Amount
001680                            ITM-Category     by ANN-Category
001690                            ITM-Account-No   by ANN-Account-No
001700                            ITM-Institution  by ANN-Institution
001710                            ITM-Match-Status by ANN-Match-Status
001720                            ITM-Match-Confidence
001730                                          by ANN-Match-Confidence
001740                            ITM-Match-Ref-Name
001750                                          by ANN-Match-Ref-Name
001760                            ITM-Match-Reasons
001770                                          by ANN-Match-Reasons.
001780*
001790 working-storage section.
001800*-------------------------
001810*
001820 77  Rp300-Version           pic x(17)  value "Rp300   (3.3.02)".
001830*
001840 01  WS-File-Status.
001850     03  WS-Exist-Status         pic xx.
001860     03  WS-Import-Status        pic xx.
001870     03  WS-Annot-Status         pic xx.
001880     03  filler                  pic x(2).
001890*
001900 01  WS-Switches.
001910     03  WS-Upsi0-On             pic x.
001920     03  WS-Upsi0-Off            pic x.
001930     03  WS-Upsi1-On             pic x.
001940     03  WS-Upsi1-Off            pic x.
001950     03  WS-Run-Kind             pic x(7)  value "INCOME ".
001960     03  WS-One-Char             pic x     value "N".
001970     03  filler                  pic x(4).
001980 01  WS-Switches-Flat redefines WS-Switches  pic x(16).
001990*
002000 01  WS-Case-Tables.
002010     03  WS-Lower-Alpha    pic x(26) value
002020         "abcdefghijklmnopqrstuvwxyz".
002030     03  WS-Upper-Alpha    pic x(26) value
002040         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002050     03  filler            pic x(4).
002060*
002070 01  WS-Counters.
002080     03  EXIST-Count              pic 9(3)  binary  value zero.
002090     03  Idx-I                    pic 9(3)  binary  value zero.
002100     03  Idx-J                    pic 9(3)  binary  value zero.
002110     03  Idx-K                    pic 9(2)  binary  value zero.
002120     03  WS-Best-Ix               pic 9(3)  binary  value zero.
002130     03  WS-A-Count               pic 9(2)  binary  value zero.
002140     03  WS-B-Count               pic 9(2)  binary  value zero.
002150     03  WS-Intersect             pic 9(2)  binary  value zero.
002160     03  WS-Union-Count           pic 9(2)  binary  value zero.
002170     03  WS-Len-A                 pic 9(2)  binary  value zero.
002180     03  WS-Len-B                 pic 9(2)  binary  value zero.
002190     03  WS-Needle-Len            pic 9(2)  binary  value zero.
002200     03  WS-Hay-Len               pic 9(2)  binary  value zero.
002210     03  Reasons-Ptr              pic 9(2)  binary  value 1.
002220     03  filler                   pic x(4).
002230*
002240 01  EXIST-Table.
002250     03  EXIST-Entry              occurs 999  indexed by EXIST-Px.
002260         05  EXIST-T-Name             pic x(50).
002270         05  EXIST-T-Amount           pic s9(9)v99.
002280         05  EXIST-T-Amount-Signs redefines EXIST-T-Amount
002290                                        pic 9(9)v99.
002300         05  EXIST-T-Category         pic x(25).
002310         05  EXIST-T-Account-No       pic x(20).
002320         05  EXIST-T-Institution      pic x(30).
002330*
002340 01  WS-Score-Work.
002350     03  WS-Best-Score             pic 9v9999    comp-3.
002360     03  WS-Score                  pic 9v9999    comp-3.
002370     03  WS-Name-Ratio             pic 9v9999    comp-3.
002380     03  WS-Amt-Diff               pic s9(9)v99  comp-3.
002390     03  WS-Amt-Avg                pic s9(9)v99  comp-3.
002400     03  WS-Pct-Diff               pic 9v9999    comp-3.
002410     03  WS-Threshold              pic 9v99      value .70.
002420     03  WS-Best-Reasons           pic x(60).
002430     03  WS-This-Reasons           pic x(60).
002440*
002450 01  WS-Name-Work.
002460     03  WS-Name-A                 pic x(50).
002470     03  WS-Name-B                 pic x(50).
002480     03  WS-Word-A                 pic x(20)  occurs 8.
002490     03  WS-Word-B                 pic x(20)  occurs 8.
002500     03  WS-Word-A-Hit             pic x      occurs 8.
002510     03  WS-Word-B-Hit             pic x      occurs 8.
002520 01  WS-Name-Work-Flat redefines WS-Name-Work  pic x(436).
002530*
002540 01  WS-Contains-Work.
002550     03  WS-Needle                 pic x(50).
002560     03  WS-Haystack               pic x(50).
002570*
002580 01  WS-Cat-Work.
002590     03  WS-Imp-Cat-Norm           pic x(25).
002600     03  filler                    pic x(5).
002610*
002620 procedure division.
002630*=========================
002640*
002650 aa000-Main-Line               section.
002660*****************************************
002670*
002680     perform  aa005-Determine-Run-Kind.
002690     perform  aa010-Open-Files.
002700     perform  aa020-Load-Existing thru aa020-Exit.
002710     perform  bb000-Process-Imports thru bb000-Exit.
002720     perform  zz900-Close-Files.
002730     goback.
002740*
002750 aa005-Determine-Run-Kind.
002760*
002770     evaluate true
002780         when WS-Upsi1-On = "1"
002790              move "ASSET  "  to WS-Run-Kind
002800              move .75        to WS-Threshold
002810         when WS-Upsi0-On = "1"
002820              move "EXPENSE" to WS-Run-Kind
002830              move .70        to WS-Threshold
002840         when other
002850              move "INCOME " to WS-Run-Kind
002860              move .70        to WS-Threshold
002870     end-evaluate.
002880 aa005-Exit.
002890     exit.
002900*
002910 aa010-Open-Files.
002920*
002930     open     input  Existing-Items-File.
002940     open     input  Imported-Items-File.
002950     open     output Annotated-Items-File.
002960*
002970 aa020-Load-Existing.
002980*
002990     read     Existing-Items-File
003000              at end move high-values to ITM-Name
003010     end-read.
003020 aa020-Loop.
003030     if       ITM-Name = high-values
003040              go to aa020-Exit.
003050     add      1 to EXIST-Count.
003060     set      EXIST-Px to EXIST-Count.
003070     move     ITM-Name            to EXIST-T-Name (EXIST-Px).
003080     move     ITM-Amount          to EXIST-T-Amount (EXIST-Px).
003090     move     ITM-Category        to EXIST-T-Category (EXIST-Px).
003100     move     ITM-Account-No      to EXIST-T-Account-No (EXIST-Px).
003110     move     ITM-Institution     to EXIST-T-Institution (EXIST-Px).
003120     read     Existing-Items-File
003130              at end move high-values to ITM-Name
003140     end-read.
003150     go       to aa020-Loop.
003160 aa020-Exit.
003170     exit.
003180*
003190 bb000-Process-Imports.
003200*
003210     read     Imported-Items-File
003220              at end move high-values to IMP-Name
003230     end-read.
003240 bb000-Loop.
003250     if       IMP-Name = high-values
003260              go to bb000-Exit.
003270     move     zero to WS-Best-Score.
003280     move     zero to WS-Best-Ix.
003290     move     spaces to WS-Best-Reasons.
003300     perform  bb100-Score-Item thru bb100-Exit
003310              varying Idx-I from 1 by 1 until Idx-I > EXIST-Count.
003320     perform  cc100-Annotate-Import thru cc100-Exit.
003330     write    ANN-Record from IMP-Record.
003340     read     Imported-Items-File
003350              at end move high-values to IMP-Name
003360     end-read.
003370     go       to bb000-Loop.
003380 bb000-Exit.
003390     exit.
003400*
003410 bb100-Score-Item.
003420*
003430     move     zero to WS-Score.
003440     move     spaces to WS-This-Reasons.
003450     move     1 to Reasons-Ptr.
003460     move     IMP-Name to WS-Name-A.
003470     move     EXIST-T-Name (Idx-I) to WS-Name-B.
003480     perform  bb200-Name-Ratio thru bb200-Exit.
003490     if       WS-Name-Ratio not < .80
003500              compute WS-Score = WS-Score + (.6 * WS-Name-Ratio)
003510              string "name-ratio;" delimited by size
003520                     into WS-This-Reasons with pointer Reasons-Ptr
003530     else
003540              move IMP-Name to WS-Name-A
003550              move EXIST-T-Name (Idx-I) to WS-Name-B
003560              perform bb210-Name-Contains thru bb210-Exit
003570              if     WS-One-Char = "Y"
003580                     add .4 to WS-Score
003590                     string "name-contains;" delimited by size
003600                            into WS-This-Reasons
003610                            with pointer Reasons-Ptr
003620              end-if
003630     end-if.
003640*
003650     if       IMP-Amount > zero and EXIST-T-Amount (Idx-I) > zero
003660              if    IMP-Amount > EXIST-T-Amount (Idx-I)
003670                    compute WS-Amt-Diff =
003680                            IMP-Amount - EXIST-T-Amount (Idx-I)
003690              else
003700                    compute WS-Amt-Diff =
003710                            EXIST-T-Amount (Idx-I) - IMP-Amount
003720              end-if
003730              compute WS-Amt-Avg =
003740                      (IMP-Amount + EXIST-T-Amount (Idx-I)) / 2
003750              if    WS-Amt-Avg > zero
003760                    compute WS-Pct-Diff rounded =
003770                            WS-Amt-Diff / WS-Amt-Avg
003780                    if  WS-Pct-Diff not > .05
003790                        compute WS-Score = WS-Score +
003800                                (.4 * (1 - (WS-Pct-Diff / .05)))
003810                        string "amount;" delimited by size
003820                               into WS-This-Reasons
003830                               with pointer Reasons-Ptr
003840                    end-if
003850              end-if
003860     end-if.
003870*
003880     if       IMP-Account-No not = spaces
003890          and IMP-Account-No = EXIST-T-Account-No (Idx-I)
003900              add .2 to WS-Score
003910              string "account-no;" delimited by size
003920                     into WS-This-Reasons with pointer Reasons-Ptr.
003930*
003940     if       WS-Run-Kind = "EXPENSE"
003950          and IMP-Category = EXIST-T-Category (Idx-I)
003960          and IMP-Category not = spaces
003970              add .1 to WS-Score
003980              string "category;" delimited by size
003990                     into WS-This-Reasons with pointer Reasons-Ptr.
004000*
004010     if       WS-Run-Kind = "ASSET  "
004020              perform bb220-Asset-Bonuses thru bb220-Exit.
004030*
004040     if       WS-Score > 1
004050              move 1 to WS-Score.
004060     if       WS-Score > WS-Best-Score
004070              move WS-Score to WS-Best-Score
004080              move Idx-I    to WS-Best-Ix
004090              move WS-This-Reasons to WS-Best-Reasons.
004100 bb100-Exit.
004110     exit.
004120*
004130 bb200-Name-Ratio.
004140*
004150*    Word-set overlap ratio, used here in place of the sequence-
004160*    matcher ratio the desktop worksheet tool used - see the
004170*    03/05 note above, same substitution as Rp200 makes.
004180*
004190     move     spaces to WS-Word-A WS-Word-B WS-Word-A-Hit
004200                         WS-Word-B-Hit.
004210     move     zero to WS-A-Count WS-B-Count WS-Intersect.
004220     inspect  WS-Name-A converting WS-Lower-Alpha to WS-Upper-Alpha.
004230     inspect  WS-Name-B converting WS-Lower-Alpha to WS-Upper-Alpha.
004240     unstring WS-Name-A delimited by all spaces
004250              into WS-Word-A (1) WS-Word-A (2) WS-Word-A (3)
004260                   WS-Word-A (4) WS-Word-A (5) WS-Word-A (6)
004270                   WS-Word-A (7) WS-Word-A (8)
004280              tallying WS-A-Count.
004290     unstring WS-Name-B delimited by all spaces
004300              into WS-Word-B (1) WS-Word-B (2) WS-Word-B (3)
004310                   WS-Word-B (4) WS-Word-B (5) WS-Word-B (6)
004320                   WS-Word-B (7) WS-Word-B (8)
004330              tallying WS-B-Count.
004340     perform  bb201-Mark-Exact thru bb201-Exit
004350              varying Idx-K from 1 by 1 until Idx-K > WS-A-Count.
004360     compute  WS-Union-Count = WS-A-Count + WS-B-Count - WS-Intersect.
004370     if       WS-A-Count = zero or WS-B-Count = zero
004380              move zero to WS-Name-Ratio
004390     else
004400              compute WS-Name-Ratio rounded =
004410                      WS-Intersect / WS-Union-Count
004420     end-if.
004430 bb200-Exit.
004440     exit.
004450*
004460 bb201-Mark-Exact.
004470*
004480     if       WS-Word-A-Hit (Idx-K) not = "Y"
004490              perform bb202-Exact-Test thru bb202-Exit
004500                      varying Idx-J from 1 by 1
004510                      until Idx-J > WS-B-Count.
004520 bb201-Exit.
004530     exit.
004540*
004550 bb202-Exact-Test.
004560*
004570     if       WS-Word-B-Hit (Idx-J) not = "Y"
004580          and WS-Word-A (Idx-K) = WS-Word-B (Idx-J)
004590          and WS-Word-A (Idx-K) not = spaces
004600              move "Y" to WS-Word-A-Hit (Idx-K)
004610              move "Y" to WS-Word-B-Hit (Idx-J)
004620              add 1 to WS-Intersect
004630              move WS-B-Count to Idx-J.
004640 bb202-Exit.
004650     exit.
004660*
004670 bb210-Name-Contains.
004680*
004690*    Substring test, either name inside the other - carried
004700*    forward from the 27/05/91 Wksheet-Dedupe change.
004710*
004720     move     "N" to WS-One-Char.
004730     move     zero to WS-Len-A WS-Len-B.
004740     move     spaces to WS-Needle WS-Haystack.
004750     inspect  WS-Name-A tallying WS-Len-A
004760              for characters before initial spaces.
004770     inspect  WS-Name-B tallying WS-Len-B
004780              for characters before initial spaces.
004790     if       WS-Len-A > zero and WS-Len-B > zero
004800              if    WS-Len-A <= WS-Len-B
004810                    move WS-Name-A to WS-Needle
004820                    move WS-Len-A  to WS-Needle-Len
004830                    move WS-Name-B to WS-Haystack
004840                    move WS-Len-B  to WS-Hay-Len
004850              else
004860                    move WS-Name-B to WS-Needle
004870                    move WS-Len-B  to WS-Needle-Len
004880                    move WS-Name-A to WS-Haystack
004890                    move WS-Len-A  to WS-Hay-Len
004900              end-if
004910              perform bb211-Scan-Contains thru bb211-Exit
004920                      varying Idx-I from 1 by 1
004930                      until Idx-I > (WS-Hay-Len - WS-Needle-Len + 1)
004940                         or WS-One-Char = "Y"
004950     end-if.
004960 bb210-Exit.
004970     exit.
004980*
004990 bb211-Scan-Contains.
005000*
005010     if       WS-Haystack (Idx-I:WS-Needle-Len) =
005020              WS-Needle (1:WS-Needle-Len)
005030              move "Y" to WS-One-Char.
005040 bb211-Exit.
005050     exit.
005060*
005070 bb220-Asset-Bonuses.
005080*
005090     move     IMP-Category to WS-Imp-Cat-Norm.
005100     inspect  WS-Imp-Cat-Norm converting WS-Upper-Alpha
005110                                       to WS-Lower-Alpha.
005120     inspect  WS-Imp-Cat-Norm converting " " to "_".
005130     if       WS-Imp-Cat-Norm = EXIST-T-Category (Idx-I)
005140          and WS-Imp-Cat-Norm not = spaces
005150              add .1 to WS-Score
005160              string "type;" delimited by size
005170                     into WS-This-Reasons with pointer Reasons-Ptr.
005180     if       IMP-Institution not = spaces
005190          and EXIST-T-Institution (Idx-I) not = spaces
005200              move IMP-Institution to WS-Name-A
005210              move EXIST-T-Institution (Idx-I) to WS-Name-B
005220              perform bb210-Name-Contains thru bb210-Exit
005230              if    WS-One-Char = "Y"
005240                    add .1 to WS-Score
005250                    string "institution;" delimited by size
005260                           into WS-This-Reasons
005270                           with pointer Reasons-Ptr
005280              end-if.
005290 bb220-Exit.
005300     exit.
005310*
005320 cc100-Annotate-Import.
005330*
005340     if       WS-Best-Score not < WS-Threshold
005350              move "MATCH_FOUND"          to IMP-Match-Status
005360              move WS-Best-Score          to IMP-Match-Confidence
005370              move EXIST-T-Name (WS-Best-Ix) to IMP-Match-Ref-Name
005380              move WS-Best-Reasons        to IMP-Match-Reasons
005390     else
005400              move "NEW"                  to IMP-Match-Status
005410              move zero                   to IMP-Match-Confidence
005420              move spaces                 to IMP-Match-Ref-Name
005430              move spaces                 to IMP-Match-Reasons
005440     end-if.
005450 cc100-Exit.
005460     exit.
005470*
005480 zz900-Close-Files.
005490*
005500     close    Existing-Items-File
005510              Imported-Items-File
005520              Annotated-Items-File.
