000100*****************************************************************
000110*                                                               *
000120*               Elapsed Whole Years Between Dates              *
000130*                                                               *
000140*     Used by the Retirement Planning batch suite to turn      *
000150*     a birth Date or a target Date into a completed-years     *
000160*     figure - current age, age at claim, years to retire.     *
000170*                                                               *
000180*****************************************************************
000190*
000200 identification division.
000210*=========================
000220*
000230 program-id.          Rp040.
000240*
000250 author.              Vincent B Coen FBCS, FIDM, FIDPM.
000260*
000270 installation.        Retirement Planning Suite.
000280*
000290 date-written.        14/03/1987.
000300*
000310 date-compiled.
000320*
000330 security.            Copyright (C) 1987-2026 and later, Vincent
000340*                     Bryan Coen. Distributed under the GNU
000350*                     General Public License. See the file
000360*                     COPYING for details.
000370*
000380*    Remarks.             Elapsed Years subprogram, originally
000390*                          written to give a client's age for the
000400*                          old budget worksheet run and
000410*                          long since folded into the Retirement
000420*                          Planning Suite (RPS) for age, SS claim
000430*                          age and years-to-retirement figures.
000440*
000450*                         Given two Dates in yyyy-mm-dd, returns
000460*                         the whole completed years between them
000470*                         and the raw day count, using the same
000480*                         integer-of-date trick as Maps04.
000490*
000500*    Version.            See Rp040-Version In Ws.
000510*
000520*    Called Modules.
000530*                         None.
000540*
000550*    Functions Used:
000560*                         Integer-Of-Date.
000570*
000580*    Files used :
000590*                         None - subprogram, Called by Rp400 & Rp500.
000600*
000610* Changes:
000620* 14/03/87 rth - 1.00.00 Created for Wksheet-Age, worksheet client
000630*                age print only, dd/mm/ccyy in, whole years out.
000640* 09/09/89 rth - 1.01.00 Added day-count output for the pension
000650*                accrual print, was years-only before.
000660* 22/06/93 smb - 1.02.00 Guarded against To-Date earlier than
000670*                From-Date - returned garbage instead of zero.
000680* 17/11/98 djm - 1.03.00 Y2K review - CCYY already carried on both
000690*                Dates so no format change needed, sign off only.
000700* 04/02/99 djm - 1.03.01 Confirmed century rollover math correct
000710*                on test Dates spanning 1999/2000, no code change.
000720* 26/08/03 smb - 1.04.00 Migrated to GNU Cobol intrinsic Functions,
000730*                dropped the old hand-rolled Julian routine.
000740* 19/09/25 vbc - 3.3.00  Version update and builds reset (RPS
000750*                common tree merge).
000760* 02/02/26 vbc - 3.3.01  Repurposed for RPS - Dates now arrive as
000770*                yyyy-mm-dd (bank/profile format) not dd/mm/ccyy,
000780*                added Rp040-Days output for Rp500 due-date maths.
000790* 06/02/26 vbc - 3.3.02  Added guard clause per 22/06/93 note above,
000800*                still worth keeping now RPS calls this a lot more.
000810*
000820*************************************************************************
000830* Copyright Notice.
000840* ****************
000850*
000860* This notice supersedes all prior copyright notices and was updated
000870* 2024-04-16.
000880*
000890* These files and programs are part of the Retirement
000900* Planning Suite and are Copyright (c) Vincent B Coen,
000910* 1976-2026 and later.
000920*
000930* This program is now free software; you can redistribute it and/or
000940* modify it under the terms listed here and of the GNU General Public
000950* License as published by the Free Software Foundation; version 3 and
000960* later as revised for PERSONAL USAGE ONLY and that includes for use
000970* within a business but EXCLUDES repackaging or for Resale, Rental or
000980* Hire in ANY way.
000990*
001000* Persons interested in repackaging, redevelopment for the purpose of
001010* resale or distribution in a rental or hire mode must get in touch
001020* with the copyright holder with your commercial plans and proposals.
001030*
001040* RPS is distributed in the hope that it will be useful, but WITHOUT
001050* ANY WARRANTY; without even the implied warranty of MERCHANTABILITY
001060* or FITNESS FOR A PARTICULAR PURPOSE. See the GNU General Public
001070* License for more details.
001080*
001090* You should have received a copy of the GNU General Public License
001100* along with RPS; see the file COPYING. If not, write to the Free
001110* Software Foundation, 59 Temple Place, Suite 330, Boston, MA
001120* 02111-1307 USA.
001130*
001140*************************************************************************
001150*
001160 environment division.
001170*=========================
001180*
001190 configuration section.
001200 special-names.
001210     class RP-Numeric-Class is "0123456789".
001220*
001230 data division.
001240*=========================
001250 working-storage section.
001260*-------------------------
001270*
001280 77  Rp040-Version           pic x(17)  value "Rp040   (3.3.02)".
001290*
001300 01  Rp040-Work-Dates.
001310     03  Rp040-Wk-From             pic 9(8)  binary.
001320     03  Rp040-Wk-To               pic 9(8)  binary.
001330     03  Rp040-Wk-Days-Diff        pic s9(7) comp-3  value zero.
001340     03  Rp040-Wk-Years            pic s9(3) comp-3  value zero.
001350     03  filler                    pic x(2).
001360*
001370 01  From-Date-Group.
001380     03  FD-CCYY                   pic 9(4).
001390     03  FD-MM                     pic 99.
001400     03  FD-DD                     pic 99.
001410 01  From-Date-Group9  redefines From-Date-Group  pic 9(8).
001420*
001430 01  To-Date-Group.
001440     03  TD-CCYY                   pic 9(4).
001450     03  TD-MM                     pic 99.
001460     03  TD-DD                     pic 99.
001470 01  To-Date-Group9  redefines To-Date-Group  pic 9(8).
001480*
001490 01  Rp040-ISO-Redef.
001500     03  Rp040-ISO-CCYY            pic 9(4).
001510     03  filler                    pic x.
001520     03  Rp040-ISO-MM              pic 99.
001530     03  filler                    pic x.
001540     03  Rp040-ISO-DD              pic 99.
001550 01  Rp040-ISO-Redef-X redefines Rp040-ISO-Redef  pic x(10).
001560*
001570 linkage section.
001580*-------------------------
001590*
001600*********
001610* Rp040 *
001620*********
001630*
001640 01  Rp040-Parms.
001650     03  Rp040-From-Date           pic x(10).
001660*    yyyy-mm-dd
001670     03  Rp040-To-Date             pic x(10).
001680*    yyyy-mm-dd
001690     03  Rp040-Years               pic s9(3)  comp-3.
001700*    whole completed years, To minus From
001710     03  Rp040-Days                pic s9(7)  comp-3.
001720*    raw day count, To minus From
001730     03  filler                    pic x(2).
001740*
001750 procedure division using  Rp040-Parms.
001760*=========================================
001770*
001780 aa000-Main                  section.
001790*************************************
001800*
001810     move     zero to Rp040-Years Rp040-Days.
001820     move     Rp040-From-Date to Rp040-ISO-Redef.
001830     move     Rp040-ISO-CCYY  to FD-CCYY.
001840     move     Rp040-ISO-MM    to FD-MM.
001850     move     Rp040-ISO-DD    to FD-DD.
001860     move     Rp040-To-Date   to Rp040-ISO-Redef.
001870     move     Rp040-ISO-CCYY  to TD-CCYY.
001880     move     Rp040-ISO-MM    to TD-MM.
001890     move     Rp040-ISO-DD    to TD-DD.
001900*
001910*    Guard added 22/06/93 - if To is not after From there is
001920*    nothing to accrue, leave the parms zero and go home.
001930*
001940     if       To-Date-Group9 not > From-Date-Group9
001950              go to Main-Exit.
001960*
001970     move     Function Integer-Of-Date (From-Date-Group9)
001980                                        to Rp040-Wk-From.
001990     move     Function Integer-Of-Date (To-Date-Group9)
002000                                        to Rp040-Wk-To.
002010     compute  Rp040-Wk-Days-Diff = Rp040-Wk-To - Rp040-Wk-From.
002020     move     Rp040-Wk-Days-Diff to Rp040-Days.
002030*
002040     compute  Rp040-Wk-Years = TD-CCYY - FD-CCYY.
002050     if       TD-MM < FD-MM or
002060             (TD-MM = FD-MM and TD-DD < FD-DD)
002070              subtract 1 from Rp040-Wk-Years.
002080     move     Rp040-Wk-Years to Rp040-Years.
002090*
002100 Main-Exit.
002110     exit     program.
