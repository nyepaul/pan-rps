000100********************************************
000110*                                          *
000120*  Record Definition For Client Financial  *
000130*       Profile File                       *
000140*     One record per client - single       *
000150*     record file, read whole              *
000160********************************************
000170*  File size 620 bytes.
000180*
000190* 02/02/26 vbc - Created.
000200* 04/02/26 vbc - Split spouse fields into own group, was flat & messy.
000210* 06/02/26 vbc - Added Pro-Expense-Names redefine so report programs
000220*                can pick up a budget line by name and not just index -
000230*                same trick as the old Wksheet-Category array used on
000240*                the budget worksheet print.
000250* 19/02/26 vbc - Defaults for a blank/zero field (birth date, retire
000260*                date, SS claim age, tax rates, filing status) are
000270*                now applied by Rp400/Rp500's Aa025-Default-Profile,
000280*                not stored here as values - ticket 4519.
000290*
000300 01  PRO-Record.
000310     03  PRO-Name                pic x(30).
000320     03  PRO-Birth-Date          pic x(10).
000330*    default 1980-01-01
000340     03  PRO-Retire-Date         pic x(10).
000350*    default 2045-01-01
000360     03  PRO-SS-Benefit          pic S9(7)v99  comp-3.
000370*    monthly
000380     03  PRO-SS-Claim-Age        pic 9(2).
000390*    default 67
000400     03  PRO-401K-Rate           pic v9(4)     comp-3.
000410     03  PRO-Match-Rate          pic v9(4)     comp-3.
000420     03  PRO-Spouse-Group.
000430         05  PRO-Spouse-Name         pic x(30).
000440*    blank = single
000450         05  PRO-Spouse-Birth-Date   pic x(10).
000460         05  PRO-Spouse-SS-Benefit   pic S9(7)v99  comp-3.
000470         05  PRO-Spouse-SS-Claim-Age pic 9(2).
000480         05  PRO-Spouse-401K-Rate    pic v9(4)     comp-3.
000490         05  PRO-Spouse-Match-Rate   pic v9(4)     comp-3.
000500     03  PRO-Pension-Benefit     pic S9(7)v99  comp-3.
000510*    monthly
000520     03  PRO-IRA-Contrib         pic S9(7)v99  comp-3.
000530*    annual
000540     03  PRO-Fed-Tax-Rate        pic v9(4)     comp-3.
000550*    default 0.12
000560     03  PRO-State-Tax-Rate      pic v9(4)     comp-3.
000570*    default 0.05
000580     03  PRO-Filing-Status       pic x(3).
000590*    MFJ or SGL, default MFJ
000600     03  PRO-Emp-Income-Primary  pic S9(7)v99  comp-3.
000610*    monthly
000620     03  PRO-Emp-Income-Spouse   pic S9(7)v99  comp-3.
000630*    monthly
000640     03  PRO-Other-Income-Table.
000650         05  PRO-Other-Income        pic S9(7)v99  comp-3  occurs 4.
000660*    1 rental, 2 consulting, 3 business, 4 other
000670     03  PRO-Expense-Table.
000680         05  PRO-Expense              pic S9(7)v99  comp-3  occurs 20.
000690     03  PRO-Expense-Names redefines PRO-Expense-Table.
000700         05  PRO-Exp-Housing              pic S9(7)v99  comp-3.
000710         05  PRO-Exp-Utilities            pic S9(7)v99  comp-3.
000720         05  PRO-Exp-Transportation       pic S9(7)v99  comp-3.
000730         05  PRO-Exp-Food                 pic S9(7)v99  comp-3.
000740         05  PRO-Exp-Dining-Out           pic S9(7)v99  comp-3.
000750         05  PRO-Exp-Healthcare           pic S9(7)v99  comp-3.
000760         05  PRO-Exp-Insurance            pic S9(7)v99  comp-3.
000770         05  PRO-Exp-Travel               pic S9(7)v99  comp-3.
000780         05  PRO-Exp-Entertainment        pic S9(7)v99  comp-3.
000790         05  PRO-Exp-Personal-Care        pic S9(7)v99  comp-3.
000800         05  PRO-Exp-Clothing             pic S9(7)v99  comp-3.
000810         05  PRO-Exp-Gifts                pic S9(7)v99  comp-3.
000820         05  PRO-Exp-Childcare-Education  pic S9(7)v99  comp-3.
000830         05  PRO-Exp-Charitable-Giving    pic S9(7)v99  comp-3.
000840         05  PRO-Exp-Subscriptions        pic S9(7)v99  comp-3.
000850         05  PRO-Exp-Pet-Care             pic S9(7)v99  comp-3.
000860         05  PRO-Exp-Home-Maintenance     pic S9(7)v99  comp-3.
000870         05  PRO-Exp-Debt-Payments        pic S9(7)v99  comp-3.
000880         05  PRO-Exp-Discretionary        pic S9(7)v99  comp-3.
000890         05  PRO-Exp-Other                pic S9(7)v99  comp-3.
000900     03  PRO-Child-Count         pic 9(2)      comp.
000910     03  PRO-Child-Ages-Table.
000920         05  PRO-Child-Age            pic 9(2)      occurs 10.
000930     03  filler                  pic x(37).
000940*
