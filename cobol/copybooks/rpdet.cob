000100********************************************
000110*                                          *
000120*  Record Definition For Detected Income/  *
000130*       Expense Pattern Files              *
000140*     One record per confirmed cluster     *
000150*     (income file and expense file share  *
000160*      this layout)                        *
000170********************************************
000180*  File size 108 bytes.
000190*
000200* 03/02/26 vbc - Created for pattern detection output of RP100.
000210* 06/02/26 vbc - Added Det-Category, expenses only, blank for income.
000220* 09/02/26 vbc - Det-Variance added per request from J Marsh (RP-14).
000230*
000240 01  DET-Record.
000250     03  DET-Name              pic x(50).
000260*    common merchant/employer name
000270     03  DET-Amount            pic S9(7)v99.
000280*    median of group, abs for expense
000290     03  DET-Frequency         pic x(10).
000300*    WEEKLY/BIWEEKLY/MONTHLY/QUARTERLY/IRREGULAR
000310     03  DET-Confidence        pic v99.
000320*    0 - 1, 2dp
000330     03  DET-Variance          pic S9(7)v99.
000340*    sample stdev of group amounts
000350     03  DET-Txn-Count         pic 9(4).
000360*    transactions in group
000370     03  DET-First-Seen        pic x(10).
000380*    earliest date, iso
000390     03  DET-Last-Seen         pic x(10).
000400*    latest date, iso
000410     03  DET-Category          pic x(15).
000420*    expense category, spaces for income
000430     03  filler                pic x(2).
000440*
