000100********************************************
000110*                                          *
000120*  Record Definition For Action Item File  *
000130*     Output of Rp500 rule engine           *
000140********************************************
000150*  File size 143 bytes.
000160*
000170* 06/02/26 vbc - Created.
000175* 18/02/26 vbc - Added trailing filler pad to bring the record
000176*                up to the house two-byte minimum.
000180*
000190 01  ACT-Record.
000200     03  ACT-Category           pic x(12).
000210*    Retirement/Healthcare/Savings/Estate/Education/Tax/Profile
000220     03  ACT-Priority           pic x(6).
000230*    HIGH/MEDIUM/LOW
000240     03  ACT-Due-Days           pic 9(3).
000250*    days from run date, 0 = none
000260     03  ACT-Desc               pic x(120).
000270*    recommendation text
000271     03  filler                 pic x(2).
000280*
