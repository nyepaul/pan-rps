000100********************************************
000110*                                          *
000120*  Record Definition For Specified Income  *
000130*      Stream File (user entered)          *
000140********************************************
000150*  File size 70 bytes.
000160*
000170* 03/02/26 vbc - Created.
000180* 07/02/26 vbc - Default frequency of Monthly confirmed when blank -
000190*                see RP200 bb050.
000200*
000210 01  SPC-Record.
000220     03  SPC-Name              pic x(50).
000230*    user entered stream name
000240     03  SPC-Amount            pic S9(7)v99.
000250*    amount per period
000260     03  SPC-Frequency         pic x(10).
000270*    weekly/biweekly/monthly/quarterly/annual
000280     03  filler                pic x(1).
000290*
