000100********************************************
000110*                                          *
000120*  Record Definition For Asset File        *
000130*     One record per account / property    *
000140********************************************
000150*  File size 96 bytes.
000160*
000170* 02/02/26 vbc - Created.
000180* 05/02/26 vbc - Ast-Cost-Basis carried on the record for a future
000190*                capital-gains rule - not read by any Rp400/Rp500/
000200*                Rp600 paragraph yet, entry left on file as sent.
000210*
000220 01  AST-Record.
000230     03  AST-Class             pic x(12).
000240*    RETIREMENT/TAXABLE/REAL-ESTATE/OTHER
000250     03  AST-Type              pic x(20).
000260*    traditional_ira, 401k, brokerage, savings...
000270     03  AST-Name              pic x(30).
000280     03  AST-Value             pic S9(9)v99  comp-3.
000290*    current value
000300     03  AST-Cost-Basis        pic S9(9)v99  comp-3.
000310*    defaults to value (feed convention - not read by RPS yet)
000320     03  AST-Mortgage          pic S9(9)v99  comp-3.
000330*    real estate only
000340     03  filler                pic x(16).
000350*
