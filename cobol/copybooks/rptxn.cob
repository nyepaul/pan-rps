000100********************************************
000110*                                          *
000120*  Record Definition For Raw Transaction   *
000130*           File                           *
000140*     Line sequential, no key - read in    *
000150*     arrival order, sorted by RP100       *
000160********************************************
000170*  File size 80 bytes, fixed.
000180*
000190* 03/02/26 vbc - Created.
000200* 05/02/26 vbc - Confirmed fixed 80 byte layout per bank spec,
000210*                dropped variable CSV dialect idea, feed is normalised.
000220*
000230 01  TXN-Record.
000240     03  TXN-Date              pic x(10).
000250*    ISO yyyy-mm-dd
000260     03  TXN-Amount            pic S9(7)v99.
000270*    + = credit, - = debit
000280     03  TXN-Desc              pic x(60).
000290*    raw bank description
000300     03  filler                pic x(1).
000310*
