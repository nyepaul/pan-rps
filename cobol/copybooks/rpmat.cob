000100********************************************
000110*                                          *
000120*  Record Definition For Income            *
000130*    Reconciliation Match File             *
000140*     Detail records + one trailing        *
000150*     summary record (Mat-Rec-Type = "S")  *
000160********************************************
000170*  File size 148 bytes.
000180*
000190* 04/02/26 vbc - Created.
000200* 08/02/26 vbc - Added Mat-Rec-Type so summary can share the file
000210*                instead of a second file - same one-file-two-shapes
000220*                trick as the old Wksheet-Extract totals line.
000230*
000240 01  MAT-Record.
000250     03  MAT-Rec-Type          pic x.
000260*    "D" = detail, "S" = summary
000270     03  MAT-Detail.
000280         05  MAT-Spec-Index        pic 9(4).
000290         05  MAT-Spec-Name         pic x(50).
000300         05  MAT-Spec-Amount       pic S9(7)v99.
000310         05  MAT-Spec-Freq         pic x(10).
000320         05  MAT-Det-Name          pic x(50).
000330         05  MAT-Det-Amount        pic S9(7)v99.
000340         05  MAT-Det-Freq          pic x(10).
000350         05  MAT-Variance-Pct      pic 9(3)v9.
000360         05  MAT-Type              pic x(15).
000370*    MATCH/MINOR_CONFLICT/MAJOR_CONFLICT
000380         05  MAT-Confidence        pic v99.
000390         05  MAT-Action            pic x(15).
000400*    KEEP_MANUAL/REVIEW/USE_DETECTED
000410     03  MAT-Summary redefines MAT-Detail.
000420         05  MAT-Sum-Total-Matches   pic 9(4).
000430         05  MAT-Sum-Exact-Matches   pic 9(4).
000440         05  MAT-Sum-Minor-Conflicts pic 9(4).
000450         05  MAT-Sum-Major-Conflicts pic 9(4).
000460         05  MAT-Sum-New-Detected    pic 9(4).
000470         05  MAT-Sum-Manual-Only     pic 9(4).
000480         05  filler                 pic x(122).
000490*
