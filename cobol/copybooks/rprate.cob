000100********************************************
000110*                                          *
000120*  Working Storage For Category Keyword    *
000130*    And Name-Synonym Tables               *
000140*     Used by Rp100 (Cc500) and Rp200      *
000150*     (Bb200) - one flat table per list,   *
000160*     same shape as the old Ded-Sys-Data   *
000170*     -Blocks code table.                  *
000180********************************************
000190*
000200* 04/02/26 vbc - Created.
000210* 08/02/26 vbc - Category table kept in spec keyword order - first
000220*                hit wins, so do NOT re-sort this table.
000230*
000240 01  RP-Category-Table.
000250     03  filler  pic x(35) value "HOUSING             RENT           ".
000260     03  filler  pic x(35) value "HOUSING             MORTGAGE       ".
000270     03  filler  pic x(35) value "HOUSING             PROPERTY TAX   ".
000280     03  filler  pic x(35) value "HOUSING             HOA            ".
000290     03  filler  pic x(35) value "HOUSING             HOMEOWNERS     ".
000300     03  filler  pic x(35) value "UTILITIES           ELECTRIC       ".
000310     03  filler  pic x(35) value "UTILITIES           GAS            ".
000320     03  filler  pic x(35) value "UTILITIES           WATER          ".
000330     03  filler  pic x(35) value "UTILITIES           INTERNET       ".
000340     03  filler  pic x(35) value "UTILITIES           PHONE          ".
000350     03  filler  pic x(35) value "UTILITIES           CABLE          ".
000360     03  filler  pic x(35) value "UTILITIES           UTILITY        ".
000370     03  filler  pic x(35) value "FOOD                GROCERY        ".
000380     03  filler  pic x(35) value "FOOD                SUPERMARKET    ".
000390     03  filler  pic x(35) value "FOOD                WHOLE FOODS    ".
000400     03  filler  pic x(35) value "FOOD                TRADER         ".
000410     03  filler  pic x(35) value "FOOD                RESTAURANT     ".
000420     03  filler  pic x(35) value "FOOD                CAFE           ".
000430     03  filler  pic x(35) value "FOOD                FOOD           ".
000440     03  filler  pic x(35) value "FOOD                DELIVERY       ".
000450     03  filler  pic x(35) value "FOOD                DOORDASH       ".
000460     03  filler  pic x(35) value "FOOD                UBER EATS      ".
000470     03  filler  pic x(35) value "FOOD                GRUBHUB        ".
000480     03  filler  pic x(35) value "TRANSPORTATION      GAS            ".
000490     03  filler  pic x(35) value "TRANSPORTATION      FUEL           ".
000500     03  filler  pic x(35) value "TRANSPORTATION      PARKING        ".
000510     03  filler  pic x(35) value "TRANSPORTATION      UBER           ".
000520     03  filler  pic x(35) value "TRANSPORTATION      LYFT           ".
000530     03  filler  pic x(35) value "TRANSPORTATION      TRANSIT        ".
000540     03  filler  pic x(35) value "TRANSPORTATION      METRO          ".
000550     03  filler  pic x(35) value "TRANSPORTATION      BUS            ".
000560     03  filler  pic x(35) value "TRANSPORTATION      TRAIN          ".
000570     03  filler  pic x(35) value "TRANSPORTATION      CAR PAYMENT    ".
000580     03  filler  pic x(35) value "TRANSPORTATION      AUTO INSURANCE ".
000590     03  filler  pic x(35) value "ENTERTAINMENT       NETFLIX        ".
000600     03  filler  pic x(35) value "ENTERTAINMENT       SPOTIFY        ".
000610     03  filler  pic x(35) value "ENTERTAINMENT       HULU           ".
000620     03  filler  pic x(35) value "ENTERTAINMENT       DISNEY         ".
000630     03  filler  pic x(35) value "ENTERTAINMENT       HBO            ".
000640     03  filler  pic x(35) value "ENTERTAINMENT       AMAZON PRIME   ".
000650     03  filler  pic x(35) value "ENTERTAINMENT       MOVIE          ".
000660     03  filler  pic x(35) value "ENTERTAINMENT       THEATER        ".
000670     03  filler  pic x(35) value "ENTERTAINMENT       CONCERT        ".
000680     03  filler  pic x(35) value "ENTERTAINMENT       GAME           ".
000690     03  filler  pic x(35) value "ENTERTAINMENT       ENTERTAINMENT  ".
000700     03  filler  pic x(35) value "HEALTHCARE          PHARMACY       ".
000710     03  filler  pic x(35) value "HEALTHCARE          CVS            ".
000720     03  filler  pic x(35) value "HEALTHCARE          WALGREENS      ".
000730     03  filler  pic x(35) value "HEALTHCARE          DOCTOR         ".
000740     03  filler  pic x(35) value "HEALTHCARE          DENTAL         ".
000750     03  filler  pic x(35) value "HEALTHCARE          HOSPITAL       ".
000760     03  filler  pic x(35) value "HEALTHCARE          MEDICAL        ".
000770     03  filler  pic x(35) value "HEALTHCARE          HEALTH         ".
000780     03  filler  pic x(35) value "HEALTHCARE          INSURANCE      ".
000790     03  filler  pic x(35) value "INSURANCE           INSURANCE      ".
000800     03  filler  pic x(35) value "INSURANCE           GEICO          ".
000810     03  filler  pic x(35) value "INSURANCE           STATE FARM     ".
000820     03  filler  pic x(35) value "INSURANCE           PROGRESSIVE    ".
000830     03  filler  pic x(35) value "INSURANCE           ALLSTATE       ".
000840     03  filler  pic x(35) value "SHOPPING            AMAZON         ".
000850     03  filler  pic x(35) value "SHOPPING            TARGET         ".
000860     03  filler  pic x(35) value "SHOPPING            WALMART        ".
000870     03  filler  pic x(35) value "SHOPPING            COSTCO         ".
000880     03  filler  pic x(35) value "SHOPPING            MALL           ".
000890     03  filler  pic x(35) value "SHOPPING            STORE          ".
000900 01  RP-Category-Table-R redefines RP-Category-Table.
000910     03  RP-Cat-Entry            occurs 65.
000920         05  RP-Cat-Name         pic x(20).
000930         05  RP-Cat-Keyword      pic x(15).
000940*
000950 01  RP-Cat-Entries              pic 99  comp  value 65.
000960*
000970* Name synonym sets for U2-N semantic bonus - words in the same
000980* Rp-Syn-Set-No are treated as the same income concept.
000990*
001000 01  RP-Synonym-Table.
001010     03  filler  pic x(15) value "1SALARY        ".
001020     03  filler  pic x(15) value "1PAYROLL       ".
001030     03  filler  pic x(15) value "1WAGES         ".
001040     03  filler  pic x(15) value "1PAY           ".
001050     03  filler  pic x(15) value "2RENT          ".
001060     03  filler  pic x(15) value "2RENTAL        ".
001070     03  filler  pic x(15) value "3DIVIDEND      ".
001080     03  filler  pic x(15) value "3DIVIDENDS     ".
001090     03  filler  pic x(15) value "3DIV           ".
001100     03  filler  pic x(15) value "4INTEREST      ".
001110     03  filler  pic x(15) value "4INT           ".
001120     03  filler  pic x(15) value "5BONUS         ".
001130     03  filler  pic x(15) value "5BONUSES       ".
001140     03  filler  pic x(15) value "6COMMISSION    ".
001150     03  filler  pic x(15) value "6COMM          ".
001160 01  RP-Synonym-Table-R redefines RP-Synonym-Table.
001170     03  RP-Syn-Entry            occurs 15.
001180         05  RP-Syn-Set-No       pic 9.
001190         05  RP-Syn-Word         pic x(14).
001200*
001210 01  RP-Syn-Entries               pic 99  comp  value 15.
001220*
001230* Common noise words ignored when testing "no other descriptive word"
001240* for the U2-N semantic bonus.
001250*
001260 01  RP-Stop-Word-Table.
001270     03  filler  pic x(6) value "THE   ".
001280     03  filler  pic x(6) value "A     ".
001290     03  filler  pic x(6) value "AN    ".
001300     03  filler  pic x(6) value "AND   ".
001310     03  filler  pic x(6) value "OR    ".
001320     03  filler  pic x(6) value "FROM  ".
001330     03  filler  pic x(6) value "TO    ".
001340 01  RP-Stop-Word-Table-R redefines RP-Stop-Word-Table.
001350     03  RP-Stop-Word            pic x(6)  occurs 7.
001360*
001370 01  RP-Stop-Word-Entries         pic 9  comp  value 7.
001380*
