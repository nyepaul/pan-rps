000100********************************************
000110*                                          *
000120*  Record Definition For Generic Import /  *
000130*     Existing Item Files (Rec 3 svc)      *
000140*     Shared layout - imported side gets   *
000150*     the match annotation filled in       *
000160*     by RP300, existing side never does.  *
000170********************************************
000180*  File size 263 bytes.
000190*
000200* 05/02/26 vbc - Created.
000210* 09/02/26 vbc - Match reasons table sized 5, matches Calx credit
000220*                table shape used elsewhere for a small packed list.
000230*
000240 01  ITM-Record.
000250     03  ITM-Name              pic x(50).
000260*    item name
000270     03  ITM-Amount            pic S9(9)v99.
000280*    amount/value/balance
000290     03  ITM-Category          pic x(25).
000300*    category (expense) or type (asset)
000310     03  ITM-Account-No        pic x(20).
000320*    optional
000330     03  ITM-Institution       pic x(30).
000340*    optional, assets only
000350     03  ITM-Match-Status      pic x(11).
000360*    MATCH_FOUND / NEW
000370     03  ITM-Match-Confidence  pic v9(4).
000380     03  ITM-Match-Ref-Name    pic x(50).
000390*    best matching existing item
000400     03  ITM-Match-Reasons     pic x(60).
000410*    free text reasons, comma sep
000420     03  filler                pic x(2).
000430*
